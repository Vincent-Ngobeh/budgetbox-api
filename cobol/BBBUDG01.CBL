000100******************************************************************
000200* FECHA       : 05/09/1990                                       *
000300* PROGRAMADOR : PEDRO E. DIAZ RAMOS (PEDR)                       *
000400* APLICACION  : BUDGETBOX - FINANZAS PERSONALES                  *
000500* PROGRAMA    : BBBUDG01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL AVANCE DE PRESUPUESTOS, CONSTRUYE EL  *
000800*             : RESUMEN GENERAL, SUGIERE RECOMENDACIONES Y       *
000900*             : ADMINISTRA EL CICLO DE VIDA DE LOS PRESUPUESTOS  *
001000*             : (CLONAR AL SIGUIENTE PERIODO, ACTIVAR/DESACTIVAR,*
001100*             : CREACION MASIVA DESDE PLANTILLA).                *
001200* ARCHIVOS    : BUDGETS=IO,CATEGORIES=E,TRANFILE=E,OVERVIEW=S    *
001300* INSTALADO   : 10/09/1990                                       *
001400* BPM/RATIONAL: 440117                                           *
001500* NOMBRE      : AVANCE Y CICLO DE VIDA DE PRESUPUESTOS           *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*               R E G I S T R O   D E   C A M B I O S            *
001900******************************************************************
002000* 1990-09-05 PEDR TCK-0049  VERSION INICIAL - AVANCE (U5).       *
002100* 1991-01-22 PEDR TCK-0053  SE AGREGA RESUMEN GENERAL (U6).      *
002200* 1992-11-30 EEDR TCK-0064  SE AGREGA TABLA DE DIAS POR MES.     *
002300* 1995-05-17 JLRD TCK-0086  SE AGREGAN RECOMENDACIONES (U7).     *
002400* 1997-08-09 JLRD TCK-0101  SE AGREGA CLONADO DE PERIODO (U11).  *
002500* 1998-12-03 JLRD TCK-0112  AMPLIACION DE FECHAS A CUATRO DIGITOS*
002600*                           DE ANIO (PROYECTO AIO 2000).          *
002700* 1999-01-09 JLRD TCK-0113  PRUEBAS DE CONVERSION DE SIGLO OK.   *
002800* 2001-04-11 MCLR TCK-0129  SE AGREGA CREACION MASIVA POR        *
002900*                           PLANTILLA ESENCIAL/INTEGRAL.          *
003000* 2005-10-20 MCLR TCK-0161  SE CORRIGE PRORRATEO DE DIAS RESTANT.*
003100* 2010-02-26 JLRD TCK-0197  SE AGREGA COEFICIENTE DE VARIACION.  *
003200* 2016-06-13 JLRD TCK-0244  SE AJUSTA TOPE DE TABLA DE BUDGETS.  *
003300* 2018-03-07 HRVG TCK-0257  SE IMPLEMENTA DESACTIVAR DE          *
003400*                           PRESUPUESTO (U11), QUE LA DESCRIPCION*
003500*                           YA PROMETIA Y NUNCA SE CODIFICO.     *
003600* 2018-03-07 HRVG TCK-0258  REACTIVAR RECHAZA PRESUPUESTO QUE YA *
003700*                           ESTA ACTIVO (U11).                   *
003800* 2018-04-19 HRVG TCK-0263  RECOMENDACION DE AJUSTE AHORA CALCULA*
003900*                           E IMPRIME EL PORCENTAJE DE EXCESO    *
004000*                           SOBRE EL PRESUPUESTO (U7).           *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.             BBBUDG01.
004400 AUTHOR.                 PEDRO E. DIAZ RAMOS.
004500 INSTALLATION.           BUDGETBOX - SISTEMAS DE INFORMACION.
004600 DATE-WRITTEN.           09/05/1990.
004700 DATE-COMPILED.
004800 SECURITY.               CONFIDENCIAL - USO INTERNO BUDGETBOX.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.        BUDGETBOX-HOST.
005300 OBJECT-COMPUTER.        BUDGETBOX-HOST.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASE-NUMERICA  IS '0' THRU '9'
005700     CLASS CLASE-ALFABETO  IS 'A' THRU 'Z'
005800     UPSI-0.
005900         88  UPSI-MODO-AVANCE        VALUE '0'.
006000         88  UPSI-MODO-CICLO-VIDA    VALUE '1'.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT BUDG-OLD   ASSIGN TO BUDGOLD
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-BUDG-OLD.
006700     SELECT BUDG-NEW   ASSIGN TO BUDGNEW
006800            ORGANIZATION  IS SEQUENTIAL
006900            FILE STATUS   IS FS-BUDG-NEW.
007000     SELECT CATEGORIES ASSIGN TO CATEGORIES
007100            ORGANIZATION  IS SEQUENTIAL
007200            FILE STATUS   IS FS-CATEGORIES.
007300     SELECT TRANFILE   ASSIGN TO TRANFILE
007400            ORGANIZATION  IS SEQUENTIAL
007500            FILE STATUS   IS FS-TRANFILE.
007600     SELECT OVERVIEW   ASSIGN TO OVERVIEW
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-OVERVIEW.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*           D E F I N I C I O N   D E   A R C H I V O S          *
008400******************************************************************
008500 FD  BUDG-OLD
008600     LABEL RECORD IS STANDARD.
008700 01  REG-BUDG-OLD.
008800     COPY BUDGREC.
008900
009000 FD  BUDG-NEW
009100     LABEL RECORD IS STANDARD.
009200 01  REG-BUDG-NEW.
009300     COPY BUDGREC.
009400
009500 FD  CATEGORIES
009600     LABEL RECORD IS STANDARD.
009700 01  REG-CATEGORIA.
009800     COPY CATGREC.
009900
010000 FD  TRANFILE
010100     LABEL RECORD IS STANDARD.
010200 01  REG-TRANSACCION.
010300     COPY TRANREC.
010400
010500 FD  OVERVIEW
010600     LABEL RECORD IS STANDARD
010700     RECORDING MODE IS F.
010800 01  LIN-REPORTE                 PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*           R E C U R S O S   D E   F I L E   S T A T U S        *
011300******************************************************************
011400 01  WKS-FILE-STATUS-AREA.
011500     02  FS-BUDG-OLD             PIC X(02) VALUE '00'.
011600     02  FS-BUDG-NEW             PIC X(02) VALUE '00'.
011700     02  FS-CATEGORIES           PIC X(02) VALUE '00'.
011800     02  FS-TRANFILE             PIC X(02) VALUE '00'.
011900     02  FS-OVERVIEW             PIC X(02) VALUE '00'.
012000
012100******************************************************************
012200*           T A B L A   D E   D I A S   P O R   M E S            *
012300******************************************************************
012400 01  TABLA-DIAS-INIC.
012500     02  FILLER                  PIC 99 VALUE 31.
012600     02  FILLER                  PIC 99 VALUE 28.
012700     02  FILLER                  PIC 99 VALUE 31.
012800     02  FILLER                  PIC 99 VALUE 30.
012900     02  FILLER                  PIC 99 VALUE 31.
013000     02  FILLER                  PIC 99 VALUE 30.
013100     02  FILLER                  PIC 99 VALUE 31.
013200     02  FILLER                  PIC 99 VALUE 31.
013300     02  FILLER                  PIC 99 VALUE 30.
013400     02  FILLER                  PIC 99 VALUE 31.
013500     02  FILLER                  PIC 99 VALUE 30.
013600     02  FILLER                  PIC 99 VALUE 31.
013700 01  TABLA-DIAS REDEFINES TABLA-DIAS-INIC.
013800     02  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
013900
014000******************************************************************
014100*           T A B L A   D E   P R E S U P U E S T O S            *
014200******************************************************************
014300 01  WKS-TABLA-BUDGETS.
014400     02  WKS-TOTAL-BUDGETS       PIC 9(05) COMP VALUE ZERO.
014500     02  WKS-BUDGET OCCURS 300 TIMES
014600             INDEXED BY WKS-IX-BUD.
014700         04  WKS-B-REG.
014800             COPY BUDGREC REPLACING ==01  BUDGET-RECORD.==
014900                  BY ==05  FILLER.==.
015000         04  WKS-B-GASTADO       PIC S9(7)V99 VALUE ZERO.
015100         04  WKS-B-RESTANTE      PIC S9(7)V99 VALUE ZERO.
015200         04  WKS-B-UTILIZACION   PIC S9(5)V99 VALUE ZERO.
015300         04  WKS-B-STATUS        PIC X(09) VALUE SPACES.
015400         04  WKS-B-INICIA-EN     PIC S9(05) COMP VALUE ZERO.
015500         04  WKS-B-EXPIRA-EN     PIC S9(05) COMP VALUE ZERO.
015600
015700******************************************************************
015800*           T A B L A   D E   C A T E G O R I A S   MEMORIA      *
015900******************************************************************
016000 01  WKS-TABLA-CATEGORIAS.
016100     02  WKS-TOTAL-CATEGORIAS    PIC 9(05) COMP VALUE ZERO.
016200     02  WKS-CATEGORIA OCCURS 150 TIMES
016300             INDEXED BY WKS-IX-CAT.
016400         04  WKS-K-REG.
016500             COPY CATGREC REPLACING ==01  CATEGORY-RECORD.==
016600                  BY ==05  FILLER.==.
016700         04  WKS-K-TIENE-BUDGET  PIC X(01) VALUE 'N'.
016800             88  K-TIENE-BUDGET-ACTIVO   VALUE 'Y'.
016900         04  WKS-K-GASTO-30      PIC S9(7)V99 VALUE ZERO.
017000         04  WKS-K-GASTO-LOOKBACK PIC S9(7)V99 VALUE ZERO.
017100
017200******************************************************************
017300*           C O N T A D O R E S   Y   A C U M U L A D O R E S    *
017400******************************************************************
017500 01  WKS-CONTADORES.
017600     02  WKS-SUB                 PIC 9(06) COMP VALUE ZERO.
017700     02  WKS-SUB-2               PIC 9(06) COMP VALUE ZERO.
017800     02  WKS-TOTAL-DIAS          PIC S9(05) COMP VALUE ZERO.
017900     02  WKS-DIAS-ELAPSED        PIC S9(05) COMP VALUE ZERO.
018000     02  WKS-DIAS-RESTANTES      PIC S9(05) COMP VALUE ZERO.
018100     02  WKS-DIAS-FIN            PIC S9(09) COMP VALUE ZERO.
018200     02  WKS-DIAS-INICIO         PIC S9(09) COMP VALUE ZERO.
018300     02  WKS-DIAS-HOY            PIC S9(09) COMP VALUE ZERO.
018400
018500******************************************************************
018600*     A R E A   D E   C A L C U L O   D E   N U M E R O  D E     *
018700*     D I A   (S U S T I T U Y E   F U N C I O N   D E   F E C H)*
018800******************************************************************
018900 01  WKS-DIAS-CALC.
019000     02  WKS-DC-FECHA            PIC 9(08).
019100     02  WKS-DC-FECHA-R REDEFINES WKS-DC-FECHA.
019200         04  WKS-DC-CCYY         PIC 9(04).
019300         04  WKS-DC-MM           PIC 9(02).
019400         04  WKS-DC-DD           PIC 9(02).
019500     02  WKS-DC-DIAS             PIC S9(09) COMP VALUE ZERO.
019600     02  WKS-DC-ANIOS-PREV       PIC S9(09) COMP VALUE ZERO.
019700     02  WKS-DC-IX-MES           PIC 9(02)  COMP VALUE ZERO.
019800     02  WKS-DC-TEMP             PIC S9(09) COMP VALUE ZERO.
019900     02  WKS-DC-REM-4            PIC S9(09) COMP VALUE ZERO.
020000     02  WKS-DC-REM-100          PIC S9(09) COMP VALUE ZERO.
020100     02  WKS-DC-REM-400          PIC S9(09) COMP VALUE ZERO.
020200     02  WKS-DC-BISIESTO-SW      PIC X(01)  VALUE 'N'.
020300         88  DC-ES-BISIESTO          VALUE 'Y'.
020400         88  DC-NO-ES-BISIESTO       VALUE 'N'.
020500
020600 01  WKS-ACUM-CONTROL.
020700     02  WKS-TOTAL-PRESUPUESTADO PIC S9(9)V99 COMP-3 VALUE ZERO.
020800     02  WKS-TOTAL-GASTADO       PIC S9(9)V99 COMP-3 VALUE ZERO.
020900     02  WKS-TOTAL-RESTANTE      PIC S9(9)V99 COMP-3 VALUE ZERO.
021000     02  WKS-PORCENT-GENERAL     PIC S9(5)V99 VALUE ZERO.
021100     02  WKS-CONTEO-BUDGETS      PIC 9(05) COMP VALUE ZERO.
021200
021300 01  WKS-FECHA-HOY-NUM           PIC 9(08) VALUE ZERO.
021400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-NUM.
021500     02  WKS-HOY-CCYY            PIC 9(04).
021600     02  WKS-HOY-MM              PIC 9(02).
021700     02  WKS-HOY-DD              PIC 9(02).
021800
021900 01  WKS-GASTO-CALC.
022000     02  WKS-GC-SPENT            PIC S9(7)V99 VALUE ZERO.
022100     02  WKS-GC-ESPERADO         PIC S9(7)V99 VALUE ZERO.
022200     02  WKS-GC-PACE             PIC S9(5)V99 VALUE ZERO.
022300     02  WKS-GC-ASIGNACION-DIA   PIC S9(7)V99 VALUE ZERO.
022400     02  WKS-GC-PCT-EXCESO       PIC S9(5)V99 VALUE ZERO.
022500
022600 01  WKS-FLAGS.
022700     02  WKS-FIN-BUDG            PIC X(01) VALUE 'N'.
022800         88  FIN-BUDG                VALUE 'Y'.
022900     02  WKS-FIN-TRANFILE        PIC X(01) VALUE 'N'.
023000         88  FIN-TRANFILE            VALUE 'Y'.
023100
023200 01  WKS-LE-SALDO                PIC -(7)9.99.
023300 01  WKS-LE-PCT                  PIC -(4)9.99.
023400
023500******************************************************************
023600*     L I S T A S   D E   P R O X I M O S / E X P I R A N (U6)   *
023700******************************************************************
023800 01  WKS-TABLA-PROXIMOS.
023900     02  WKS-TOTAL-PROXIMOS      PIC 9(05) COMP VALUE ZERO.
024000     02  WKS-PROX OCCURS 300 TIMES INDEXED BY WKS-IX-PROX.
024100         04  WKS-PX-DIAS         PIC S9(05) COMP.
024200         04  WKS-PX-IX-BUD       PIC 9(05)  COMP.
024300
024400 01  WKS-TABLA-EXPIRAN.
024500     02  WKS-TOTAL-EXPIRAN       PIC 9(05) COMP VALUE ZERO.
024600     02  WKS-EXP OCCURS 300 TIMES INDEXED BY WKS-IX-EXP.
024700         04  WKS-EX-DIAS         PIC S9(05) COMP.
024800         04  WKS-EX-IX-BUD       PIC 9(05)  COMP.
024900
025000 01  WKS-PE-TEMP.
025100     02  WKS-PE-DIAS             PIC S9(05) COMP.
025200     02  WKS-PE-IX-BUD           PIC 9(05)  COMP.
025300
025400******************************************************************
025500*     R E C O M E N D A C I O N E S   D E   C A T E G O R I A S  *
025600*     S I N   P R E S U P U E S T O   ( U 7 - A )                *
025700******************************************************************
025800 01  WKS-PARM-LOOKBACK-MESES     PIC 9(02) COMP VALUE 3.
025900 01  WKS-FECHA-LOOKBACK          PIC 9(08) VALUE ZERO.
026000
026100 01  WKS-TABLA-SUGERENCIAS.
026200     02  WKS-TOTAL-SUGERENCIAS   PIC 9(05) COMP VALUE ZERO.
026300     02  WKS-SUG OCCURS 150 TIMES INDEXED BY WKS-IX-SUG.
026400         04  WKS-SG-GASTO        PIC S9(7)V99 COMP-3.
026500         04  WKS-SG-IX-CAT       PIC 9(05)    COMP.
026600 01  WKS-SG-TEMP.
026700     02  WKS-SG-T-GASTO          PIC S9(7)V99 COMP-3.
026800     02  WKS-SG-T-IX-CAT         PIC 9(05)    COMP.
026900 01  WKS-SG-PRIORIDAD            PIC X(06).
027000
027100******************************************************************
027200*     C A T E G O R I A S   V A R I A B L E S   ( U 7 - C )      *
027300******************************************************************
027400 01  WKS-TABLA-VARIABLES.
027500     02  WKS-TOTAL-VARIABLES     PIC 9(01) COMP VALUE 4.
027600     02  WKS-VAR-NOMBRE OCCURS 4 TIMES PIC X(30).
027700
027800******************************************************************
027900*     C O E F I C I E N T E   D E   V A R I A C I O N ( U 7 - D )*
028000******************************************************************
028100 01  WKS-TABLA-HIST-MENSUAL.
028200     02  WKS-HM-TOTAL-MESES      PIC 9(02) COMP VALUE ZERO.
028300     02  WKS-HM OCCURS 12 TIMES INDEXED BY WKS-IX-HM.
028400         04  WKS-HM-CCYYMM       PIC 9(06).
028500         04  WKS-HM-GASTO        PIC S9(7)V99 COMP-3.
028600 01  WKS-CV-CALC.
028700     02  WKS-CV-SUMA             PIC S9(9)V99 COMP-3 VALUE ZERO.
028800     02  WKS-CV-MEDIA            PIC S9(7)V99 COMP-3 VALUE ZERO.
028900     02  WKS-CV-VARIANZA         PIC S9(9)V9999 COMP-3 VALUE ZERO.
029000     02  WKS-CV-DESVEST          PIC S9(7)V9999 COMP-3 VALUE ZERO.
029100     02  WKS-CV-COEF             PIC S9(3)V9999 COMP-3 VALUE ZERO.
029200     02  WKS-CV-RAIZ-X           PIC S9(9)V9999 COMP-3 VALUE ZERO.
029300     02  WKS-CV-RAIZ-APROX       PIC S9(7)V9999 COMP-3 VALUE ZERO.
029400     02  WKS-CV-RAIZ-CONT        PIC 9(02) COMP VALUE ZERO.
029500     02  WKS-CV-PERIODO-RECOM    PIC X(09) VALUE SPACES.
029600
029700******************************************************************
029800*     C I C L O   D E   V I D A   D E   P R E S U P U E S T O S  *
029900*     ( U 1 1 )  -  T A R J E T A   D E   C O N T R O L           *
030000******************************************************************
030100 01  WKS-SYSIN-CICLO.
030200     02  WKS-SI-ACCION           PIC X(01) VALUE SPACES.
030300         88  SI-ACCION-CLONA          VALUE 'C'.
030400         88  SI-ACCION-REACTIVA       VALUE 'R'.
030500         88  SI-ACCION-MASIVA         VALUE 'B'.
030600  88  SI-ACCION-DESACTIVA      VALUE 'D'.
030700     02  WKS-SI-BUD-ID           PIC X(08) VALUE SPACES.
030800     02  WKS-SI-USER-ID          PIC X(08) VALUE SPACES.
030900     02  WKS-SI-FECHA-INICIO     PIC 9(08) VALUE ZERO.
031000     02  WKS-SI-FECHA-FIN        PIC 9(08) VALUE ZERO.
031100     02  WKS-SI-MONTO-OVERRIDE   PIC S9(7)V99 VALUE ZERO.
031200     02  WKS-SI-TEMPLATE         PIC X(01) VALUE SPACES.
031300         88  SI-TEMPLATE-ESENCIAL     VALUE 'E'.
031400         88  SI-TEMPLATE-INTEGRAL     VALUE 'I'.
031500
031600 01  WKS-CICLO-FLAGS.
031700     02  WKS-TRASLAPE-SW         PIC X(01) VALUE 'N'.
031800         88  HAY-TRASLAPE            VALUE 'Y'.
031900     02  WKS-LOCALIZO-BUD-SW     PIC X(01) VALUE 'N'.
032000         88  LOCALIZO-BUDGET         VALUE 'Y'.
032100
032200 01  WKS-CLON-CALC.
032300     02  WKS-CL-NUEVO-INICIO     PIC 9(08) VALUE ZERO.
032400     02  WKS-CL-NUEVO-INICIO-R REDEFINES WKS-CL-NUEVO-INICIO.
032500         04  WKS-CL-NI-CCYY      PIC 9(04).
032600         04  WKS-CL-NI-MM        PIC 9(02).
032700         04  WKS-CL-NI-DD        PIC 9(02).
032800     02  WKS-CL-NUEVO-FIN        PIC 9(08) VALUE ZERO.
032900     02  WKS-CL-IX-FUENTE        PIC 9(05) COMP VALUE ZERO.
033000     02  WKS-CL-IX-VERIFICA      PIC 9(05) COMP VALUE ZERO.
033100
033200******************************************************************
033300*     P L A N T I L L A S   D E   C R E A C I O N   M A S I V A  *
033400******************************************************************
033500 01  WKS-TABLA-PLANTILLA.
033600     02  WKS-PL-TOTAL            PIC 9(02) COMP VALUE ZERO.
033700     02  WKS-PL OCCURS 9 TIMES.
033800         04  WKS-PL-CAT-NOMBRE   PIC X(30).
033900         04  WKS-PL-MONTO        PIC S9(7)V99.
034000     02  WKS-PL-IX              PIC 9(02) COMP VALUE ZERO.
034100
034200******************************************************************
034300*     A R E A S   A D I C I O N A L E S   D E   F E C H A  (U7)  *
034400******************************************************************
034500 01  WKS-FECHAS-REF.
034600     02  WKS-DIAS-HOY-GLOBAL      PIC S9(09) COMP VALUE ZERO.
034700     02  WKS-DIAS-LOOKBACK-LIMITE PIC S9(09) COMP VALUE ZERO.
034800     02  WKS-DIAS-30-LIMITE       PIC S9(09) COMP VALUE ZERO.
034900
035000 01  WKS-LE-DIAS                  PIC ZZ9.
035100
035200******************************************************************
035300*     C A T E G O R I A S   V A R I A B L E S   -   G A S T O    *
035400******************************************************************
035500 01  WKS-IX-VAR                   PIC 9(02) COMP VALUE ZERO.
035600 01  WKS-TABLA-VAR-GASTO.
035700     02  WKS-VG-GASTO OCCURS 4 TIMES PIC S9(7)V99 COMP-3.
035800 01  WKS-VG-TEMP-GASTO             PIC S9(7)V99 COMP-3.
035900 01  WKS-VG-TEMP-NOMBRE            PIC X(30).
036000
036100******************************************************************
036200*     A R E A S   D E   T R A B A J O   -   C O E F   V A R     *
036300******************************************************************
036400 01  WKS-HM-BUSCA                  PIC 9(06) COMP VALUE ZERO.
036500 01  WKS-CV-ABS-MES                PIC S9(7)V99 COMP-3 VALUE ZERO.
036600
036700 PROCEDURE DIVISION.
036800******************************************************************
036900*               S E C C I O N   P R I N C I P A L                *
037000******************************************************************
037100 000-MAIN SECTION.
037200     PERFORM 010-APERTURA-ARCHIVOS
037300     PERFORM 020-CARGA-BUDGETS
037400     PERFORM 030-CARGA-CATEGORIAS
037500     PERFORM 040-MARCA-CATEGORIAS-CON-BUDGET
037600     IF UPSI-MODO-CICLO-VIDA
037700        PERFORM 400-ADMINISTRA-CICLO-VIDA
037800     ELSE
037900        PERFORM 100-CALCULA-AVANCE-TODOS
038000        PERFORM 200-CONSTRUYE-RESUMEN-GENERAL
038100        PERFORM 220-LISTA-PROXIMOS
038200        PERFORM 230-LISTA-EXPIRAN
038300        PERFORM 300-RECOMENDACIONES
038400        PERFORM 350-SUGIERE-SIN-PRESUPUESTO
038500        PERFORM 360-OPORTUNIDAD-AHORRO
038600        PERFORM 370-RECOMIENDA-PERIODO
038700     END-IF
038800     PERFORM 600-GRABA-BUDGETS-NUEVOS
038900     PERFORM 990-CIERRA-ARCHIVOS
039000     STOP RUN.
039100 000-MAIN-E. EXIT.
039200
039300******************************************************************
039400 010-APERTURA-ARCHIVOS SECTION.
039500     OPEN INPUT  BUDG-OLD CATEGORIES TRANFILE
039600     OPEN OUTPUT BUDG-NEW OVERVIEW
039700     IF FS-BUDG-OLD NOT = '00' OR FS-CATEGORIES NOT = '00'
039800        OR FS-TRANFILE NOT = '00'
039900        DISPLAY '=============================================='
040000                UPON CONSOLE
040100        DISPLAY ' BBBUDG01 - ERROR AL ABRIR ARCHIVOS'
040200                UPON CONSOLE
040300        DISPLAY '=============================================='
040400                UPON CONSOLE
040500        MOVE 91 TO RETURN-CODE
040600        STOP RUN
040700     END-IF
040800     ACCEPT WKS-FECHA-HOY-NUM FROM DATE YYYYMMDD
040900     MOVE WKS-FECHA-HOY-NUM TO WKS-DC-FECHA
041000     PERFORM 121-CALCULA-NUM-DIA
041100     MOVE WKS-DC-DIAS TO WKS-DIAS-HOY-GLOBAL
041200     COMPUTE WKS-DIAS-LOOKBACK-LIMITE =
041300        WKS-DIAS-HOY-GLOBAL - (WKS-PARM-LOOKBACK-MESES * 30)
041400     COMPUTE WKS-DIAS-30-LIMITE = WKS-DIAS-HOY-GLOBAL - 30
041500     MOVE 'EATING OUT'        TO WKS-VAR-NOMBRE (1)
041600     MOVE 'ENTERTAINMENT'     TO WKS-VAR-NOMBRE (2)
041700     MOVE 'SHOPPING'          TO WKS-VAR-NOMBRE (3)
041800     MOVE 'SUBSCRIPTIONS'     TO WKS-VAR-NOMBRE (4).
041900 010-APERTURA-ARCHIVOS-E. EXIT.
042000
042100******************************************************************
042200 020-CARGA-BUDGETS SECTION.
042300     PERFORM 021-LEE-BUDG-OLD
042400     PERFORM 022-ACUMULA-BUDGET UNTIL FS-BUDG-OLD = '10'.
042500 020-CARGA-BUDGETS-E. EXIT.
042600
042700 021-LEE-BUDG-OLD SECTION.
042800     READ BUDG-OLD
042900          AT END MOVE '10' TO FS-BUDG-OLD
043000     END-READ.
043100 021-LEE-BUDG-OLD-E. EXIT.
043200
043300 022-ACUMULA-BUDGET SECTION.
043400     ADD 1 TO WKS-TOTAL-BUDGETS
043500     SET WKS-IX-BUD TO WKS-TOTAL-BUDGETS
043600     MOVE REG-BUDG-OLD TO WKS-B-REG (WKS-IX-BUD)
043700     PERFORM 021-LEE-BUDG-OLD.
043800 022-ACUMULA-BUDGET-E. EXIT.
043900
044000******************************************************************
044100 030-CARGA-CATEGORIAS SECTION.
044200     PERFORM 031-LEE-CATEGORIA
044300     PERFORM 032-ACUMULA-CATEGORIA UNTIL FS-CATEGORIES = '10'.
044400 030-CARGA-CATEGORIAS-E. EXIT.
044500
044600 031-LEE-CATEGORIA SECTION.
044700     READ CATEGORIES
044800          AT END MOVE '10' TO FS-CATEGORIES
044900     END-READ.
045000 031-LEE-CATEGORIA-E. EXIT.
045100
045200 032-ACUMULA-CATEGORIA SECTION.
045300     ADD 1 TO WKS-TOTAL-CATEGORIAS
045400     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
045500     MOVE REG-CATEGORIA TO WKS-K-REG (WKS-IX-CAT)
045600     PERFORM 031-LEE-CATEGORIA.
045700 032-ACUMULA-CATEGORIA-E. EXIT.
045800
045900******************************************************************
046000*     M A R C A   C A T E G O R I A S   C O N   B U D G E T      *
046100*     A C T I V O   Y   V I G E N T E   ( S O P O R T E  U7-A )  *
046200******************************************************************
046300 040-MARCA-CATEGORIAS-CON-BUDGET SECTION.
046400     MOVE 1 TO WKS-IX-BUD
046500     PERFORM 041-MARCA-UNA-CATEGORIA
046600             UNTIL WKS-IX-BUD > WKS-TOTAL-BUDGETS.
046700 040-MARCA-CATEGORIAS-CON-BUDGET-E. EXIT.
046800
046900 041-MARCA-UNA-CATEGORIA SECTION.
047000     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD)
047100        AND BUD-START OF WKS-B-REG (WKS-IX-BUD) <=
047200            WKS-FECHA-HOY-NUM
047300        AND BUD-END OF WKS-B-REG (WKS-IX-BUD) >=
047400            WKS-FECHA-HOY-NUM
047500        SET WKS-IX-CAT TO 1
047600        SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
047700           AT END
047800              CONTINUE
047900           WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) =
048000                BUD-CAT-ID OF WKS-B-REG (WKS-IX-BUD)
048100              SET K-TIENE-BUDGET-ACTIVO (WKS-IX-CAT) TO TRUE
048200        END-SEARCH
048300     END-IF
048400     SET WKS-IX-BUD UP BY 1.
048500 041-MARCA-UNA-CATEGORIA-E. EXIT.
048600
048700******************************************************************
048800*     C A L C U L A   A V A N C E   D E   C A D A   P R E S U P  *
048900******************************************************************
049000 100-CALCULA-AVANCE-TODOS SECTION.
049100     MOVE 1 TO WKS-IX-BUD
049200     PERFORM 101-CALCULA-AVANCE-UNO
049300             UNTIL WKS-IX-BUD > WKS-TOTAL-BUDGETS.
049400 100-CALCULA-AVANCE-TODOS-E. EXIT.
049500
049600 101-CALCULA-AVANCE-UNO SECTION.
049700     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD)
049800        PERFORM 110-SUMA-GASTO-CATEGORIA
049900        PERFORM 120-CALCULA-DIAS-Y-PRORRATEO
050000        PERFORM 130-CLASIFICA-STATUS
050100     END-IF
050200     SET WKS-IX-BUD UP BY 1.
050300 101-CALCULA-AVANCE-UNO-E. EXIT.
050400
050500******************************************************************
050600*     R E C O R R E   E L   L E D G E R   P A R A   S U M A R    *
050700*     E L   G A S T O   D E   L A   C A T E G O R I A   D E L    *
050800*     P R E S U P U E S T O   E N   E L   P E R I O D O          *
050900******************************************************************
051000 110-SUMA-GASTO-CATEGORIA SECTION.
051100     MOVE ZERO TO WKS-GC-SPENT
051200     CLOSE TRANFILE
051300     OPEN INPUT TRANFILE
051400     SET WKS-FIN-TRANFILE TO FALSE
051500     PERFORM 111-LEE-TRAN
051600     PERFORM 112-EVALUA-TRAN UNTIL FIN-TRANFILE
051700     MOVE WKS-GC-SPENT TO WKS-B-GASTADO (WKS-IX-BUD)
051800     IF WKS-B-GASTADO (WKS-IX-BUD) < ZERO
051900        COMPUTE WKS-B-GASTADO (WKS-IX-BUD) =
052000                WKS-B-GASTADO (WKS-IX-BUD) * -1
052100     END-IF.
052200 110-SUMA-GASTO-CATEGORIA-E. EXIT.
052300
052400 111-LEE-TRAN SECTION.
052500     READ TRANFILE
052600          AT END SET FIN-TRANFILE TO TRUE
052700     END-READ.
052800 111-LEE-TRAN-E. EXIT.
052900
053000 112-EVALUA-TRAN SECTION.
053100     IF TRN-TIPO-GASTO OF REG-TRANSACCION
053200        AND TRN-CAT-ID OF REG-TRANSACCION =
053300            BUD-CAT-ID OF WKS-B-REG (WKS-IX-BUD)
053400        AND TRN-DATE OF REG-TRANSACCION >=
053500            BUD-START OF WKS-B-REG (WKS-IX-BUD)
053600        AND TRN-DATE OF REG-TRANSACCION <=
053700            BUD-END OF WKS-B-REG (WKS-IX-BUD)
053800        ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-GC-SPENT
053900     END-IF
054000     PERFORM 111-LEE-TRAN.
054100 112-EVALUA-TRAN-E. EXIT.
054200
054300******************************************************************
054400*     D I A S   Y   P R O R R A T E O                            *
054500******************************************************************
054600 120-CALCULA-DIAS-Y-PRORRATEO SECTION.
054700     MOVE BUD-END OF WKS-B-REG (WKS-IX-BUD) TO WKS-DC-FECHA
054800     PERFORM 121-CALCULA-NUM-DIA
054900     MOVE WKS-DC-DIAS TO WKS-DIAS-FIN
055000     MOVE BUD-START OF WKS-B-REG (WKS-IX-BUD) TO WKS-DC-FECHA
055100     PERFORM 121-CALCULA-NUM-DIA
055200     MOVE WKS-DC-DIAS TO WKS-DIAS-INICIO
055300     MOVE WKS-FECHA-HOY-NUM TO WKS-DC-FECHA
055400     PERFORM 121-CALCULA-NUM-DIA
055500     MOVE WKS-DC-DIAS TO WKS-DIAS-HOY
055600     COMPUTE WKS-TOTAL-DIAS =
055700             WKS-DIAS-FIN - WKS-DIAS-INICIO + 1
055800     COMPUTE WKS-DIAS-ELAPSED =
055900             WKS-DIAS-HOY - WKS-DIAS-INICIO + 1
056000     IF WKS-DIAS-ELAPSED > WKS-TOTAL-DIAS
056100        MOVE WKS-TOTAL-DIAS TO WKS-DIAS-ELAPSED
056200     END-IF
056300     IF WKS-DIAS-ELAPSED < 0
056400        MOVE 0 TO WKS-DIAS-ELAPSED
056500     END-IF
056600     COMPUTE WKS-DIAS-RESTANTES =
056700             WKS-DIAS-FIN - WKS-DIAS-HOY + 1
056800     IF WKS-DIAS-RESTANTES < 0
056900        MOVE 0 TO WKS-DIAS-RESTANTES
057000     END-IF
057100     IF WKS-TOTAL-DIAS > 0
057200        COMPUTE WKS-GC-ESPERADO ROUNDED =
057300           (BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD) / WKS-TOTAL-DIAS)
057400           * WKS-DIAS-ELAPSED
057500     ELSE
057600        MOVE ZERO TO WKS-GC-ESPERADO
057700     END-IF
057800     IF WKS-GC-ESPERADO > ZERO
057900        COMPUTE WKS-GC-PACE ROUNDED =
058000           (WKS-B-GASTADO (WKS-IX-BUD) / WKS-GC-ESPERADO) * 100
058100     ELSE
058200        MOVE ZERO TO WKS-GC-PACE
058300     END-IF
058400     IF BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD) NOT = ZERO
058500        COMPUTE WKS-B-UTILIZACION (WKS-IX-BUD) ROUNDED =
058600           (WKS-B-GASTADO (WKS-IX-BUD) /
058700            BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD)) * 100
058800     ELSE
058900        MOVE ZERO TO WKS-B-UTILIZACION (WKS-IX-BUD)
059000     END-IF
059100     COMPUTE WKS-B-RESTANTE (WKS-IX-BUD) =
059200        BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD) -
059300        WKS-B-GASTADO (WKS-IX-BUD)
059400     IF WKS-DIAS-RESTANTES > 0 AND
059500        BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD) >
059600        WKS-B-GASTADO (WKS-IX-BUD)
059700        COMPUTE WKS-GC-ASIGNACION-DIA ROUNDED =
059800           (BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD) -
059900            WKS-B-GASTADO (WKS-IX-BUD)) / WKS-DIAS-RESTANTES
060000     ELSE
060100        MOVE ZERO TO WKS-GC-ASIGNACION-DIA
060200     END-IF
060300     COMPUTE WKS-B-INICIA-EN (WKS-IX-BUD) =
060400             WKS-DIAS-INICIO - WKS-DIAS-HOY
060500     COMPUTE WKS-B-EXPIRA-EN (WKS-IX-BUD) =
060600             WKS-DIAS-FIN - WKS-DIAS-HOY.
060700 120-CALCULA-DIAS-Y-PRORRATEO-E. EXIT.
060800
060900******************************************************************
061000*     N U M E R O   D E   D I A   A B S O L U T O   A   P A R T  *
061100*     I R   D E   U N A   F E C H A   C C Y Y M M D D            *
061200*     (SUSTITUYE FUNCION DE FECHA DEL COMPILADOR - TCK-0161)     *
061300******************************************************************
061400 121-CALCULA-NUM-DIA SECTION.
061500     PERFORM 122-DETERMINA-BISIESTO
061600     COMPUTE WKS-DC-ANIOS-PREV = WKS-DC-CCYY - 1
061700     COMPUTE WKS-DC-DIAS =
061800        (WKS-DC-ANIOS-PREV * 365) +
061900        (WKS-DC-ANIOS-PREV / 4) -
062000        (WKS-DC-ANIOS-PREV / 100) +
062100        (WKS-DC-ANIOS-PREV / 400)
062200     MOVE 1 TO WKS-DC-IX-MES
062300     PERFORM 123-SUMA-DIAS-MES
062400             UNTIL WKS-DC-IX-MES >= WKS-DC-MM
062500     ADD WKS-DC-DD TO WKS-DC-DIAS.
062600 121-CALCULA-NUM-DIA-E. EXIT.
062700
062800 122-DETERMINA-BISIESTO SECTION.
062900     DIVIDE WKS-DC-CCYY BY 4   GIVING WKS-DC-TEMP
063000            REMAINDER WKS-DC-REM-4
063100     DIVIDE WKS-DC-CCYY BY 100 GIVING WKS-DC-TEMP
063200            REMAINDER WKS-DC-REM-100
063300     DIVIDE WKS-DC-CCYY BY 400 GIVING WKS-DC-TEMP
063400            REMAINDER WKS-DC-REM-400
063500     SET DC-NO-ES-BISIESTO TO TRUE
063600     IF WKS-DC-REM-4 = 0 AND
063700        (WKS-DC-REM-100 NOT = 0 OR WKS-DC-REM-400 = 0)
063800        SET DC-ES-BISIESTO TO TRUE
063900     END-IF.
064000 122-DETERMINA-BISIESTO-E. EXIT.
064100
064200 123-SUMA-DIAS-MES SECTION.
064300     ADD DIA-FIN-MES (WKS-DC-IX-MES) TO WKS-DC-DIAS
064400     IF WKS-DC-IX-MES = 2 AND DC-ES-BISIESTO
064500        ADD 1 TO WKS-DC-DIAS
064600     END-IF
064700     ADD 1 TO WKS-DC-IX-MES.
064800 123-SUMA-DIAS-MES-E. EXIT.
064900
065000******************************************************************
065100*     S U M A   U N   D I A   C A L E N D A R I O   A   LA       *
065200*     F E C H A   E N   W K S - D C - F E C H A   ( U 1 1 )      *
065300******************************************************************
065400 900-SUMA-UN-DIA SECTION.
065500     ADD 1 TO WKS-DC-DD
065600     PERFORM 122-DETERMINA-BISIESTO
065700     IF WKS-DC-MM = 2 AND DC-ES-BISIESTO
065800        IF WKS-DC-DD > 29
065900           MOVE 1 TO WKS-DC-DD
066000           ADD 1 TO WKS-DC-MM
066100        END-IF
066200     ELSE
066300        IF WKS-DC-DD > DIA-FIN-MES (WKS-DC-MM)
066400           MOVE 1 TO WKS-DC-DD
066500           ADD 1 TO WKS-DC-MM
066600        END-IF
066700     END-IF
066800     IF WKS-DC-MM > 12
066900        MOVE 1 TO WKS-DC-MM
067000        ADD 1 TO WKS-DC-CCYY
067100     END-IF.
067200 900-SUMA-UN-DIA-E. EXIT.
067300
067400******************************************************************
067500*     C L A S I F I C A C I O N   D E   S T A T U S              *
067600******************************************************************
067700 130-CLASIFICA-STATUS SECTION.
067800     EVALUATE TRUE
067900        WHEN WKS-B-UTILIZACION (WKS-IX-BUD) > 100
068000           MOVE 'EXCEEDED'  TO WKS-B-STATUS (WKS-IX-BUD)
068100        WHEN WKS-B-UTILIZACION (WKS-IX-BUD) > 80
068200           MOVE 'WARNING'   TO WKS-B-STATUS (WKS-IX-BUD)
068300        WHEN WKS-B-UTILIZACION (WKS-IX-BUD) > 50
068400           MOVE 'ATTENTION' TO WKS-B-STATUS (WKS-IX-BUD)
068500        WHEN OTHER
068600           MOVE 'ON-TRACK'  TO WKS-B-STATUS (WKS-IX-BUD)
068700     END-EVALUATE.
068800 130-CLASIFICA-STATUS-E. EXIT.
068900
069000******************************************************************
069100*     R E S U M E N   G E N E R A L   ( U 6 )                    *
069200******************************************************************
069300 200-CONSTRUYE-RESUMEN-GENERAL SECTION.
069400     MOVE ZERO TO WKS-TOTAL-PRESUPUESTADO WKS-TOTAL-GASTADO
069500                  WKS-TOTAL-RESTANTE WKS-CONTEO-BUDGETS
069600     MOVE SPACES TO LIN-REPORTE
069700     STRING 'RESUMEN GENERAL DE PRESUPUESTOS'
069800            DELIMITED BY SIZE INTO LIN-REPORTE
069900     WRITE LIN-REPORTE
070000     MOVE 1 TO WKS-IX-BUD
070100     PERFORM 201-EVALUA-LINEA-BUDGET
070200             UNTIL WKS-IX-BUD > WKS-TOTAL-BUDGETS
070300     COMPUTE WKS-TOTAL-RESTANTE =
070400             WKS-TOTAL-PRESUPUESTADO - WKS-TOTAL-GASTADO
070500     IF WKS-TOTAL-PRESUPUESTADO NOT = ZERO
070600        COMPUTE WKS-PORCENT-GENERAL ROUNDED =
070700           (WKS-TOTAL-GASTADO / WKS-TOTAL-PRESUPUESTADO) * 100
070800     ELSE
070900        MOVE ZERO TO WKS-PORCENT-GENERAL
071000     END-IF
071100     MOVE SPACES TO LIN-REPORTE
071200     WRITE LIN-REPORTE
071300     MOVE SPACES TO LIN-REPORTE
071400     MOVE WKS-TOTAL-PRESUPUESTADO TO WKS-LE-SALDO
071500     STRING 'TOTAL PRESUPUESTADO: ' WKS-LE-SALDO
071600            DELIMITED BY SIZE INTO LIN-REPORTE
071700     WRITE LIN-REPORTE
071800     MOVE SPACES TO LIN-REPORTE
071900     MOVE WKS-TOTAL-GASTADO TO WKS-LE-SALDO
072000     STRING 'TOTAL GASTADO ......: ' WKS-LE-SALDO
072100            DELIMITED BY SIZE INTO LIN-REPORTE
072200     WRITE LIN-REPORTE
072300     MOVE SPACES TO LIN-REPORTE
072400     MOVE WKS-TOTAL-RESTANTE TO WKS-LE-SALDO
072500     STRING 'TOTAL RESTANTE .....: ' WKS-LE-SALDO
072600            DELIMITED BY SIZE INTO LIN-REPORTE
072700     WRITE LIN-REPORTE
072800     MOVE SPACES TO LIN-REPORTE
072900     MOVE WKS-PORCENT-GENERAL TO WKS-LE-PCT
073000     STRING 'PORCENTAJE GENERAL .: ' WKS-LE-PCT ' %'
073100            DELIMITED BY SIZE INTO LIN-REPORTE
073200     WRITE LIN-REPORTE
073300     MOVE SPACES TO LIN-REPORTE
073400     STRING 'CANTIDAD DE PRESUPUESTOS: ' WKS-CONTEO-BUDGETS
073500            DELIMITED BY SIZE INTO LIN-REPORTE
073600     WRITE LIN-REPORTE.
073700 200-CONSTRUYE-RESUMEN-GENERAL-E. EXIT.
073800
073900 201-EVALUA-LINEA-BUDGET SECTION.
074000     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD)
074100        AND BUD-START OF WKS-B-REG (WKS-IX-BUD) <=
074200            WKS-FECHA-HOY-NUM
074300        AND BUD-END OF WKS-B-REG (WKS-IX-BUD) >=
074400            WKS-FECHA-HOY-NUM
074500        PERFORM 210-IMPRIME-LINEA-BUDGET
074600        ADD BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD) TO
074700            WKS-TOTAL-PRESUPUESTADO
074800        ADD WKS-B-GASTADO (WKS-IX-BUD) TO WKS-TOTAL-GASTADO
074900        ADD 1 TO WKS-CONTEO-BUDGETS
075000     END-IF
075100     SET WKS-IX-BUD UP BY 1.
075200 201-EVALUA-LINEA-BUDGET-E. EXIT.
075300
075400 210-IMPRIME-LINEA-BUDGET SECTION.
075500     MOVE SPACES TO LIN-REPORTE
075600     MOVE WKS-B-GASTADO (WKS-IX-BUD) TO WKS-LE-SALDO
075700     STRING BUD-NAME OF WKS-B-REG (WKS-IX-BUD) ' '
075800            WKS-LE-SALDO ' '
075900            WKS-B-STATUS (WKS-IX-BUD)
076000            DELIMITED BY SIZE INTO LIN-REPORTE
076100     WRITE LIN-REPORTE.
076200 210-IMPRIME-LINEA-BUDGET-E. EXIT.
076300
076400******************************************************************
076500*     R E C O M E N D A C I O N E S   ( U 7 )                    *
076600******************************************************************
076700 300-RECOMENDACIONES SECTION.
076800     MOVE SPACES TO LIN-REPORTE
076900     WRITE LIN-REPORTE
077000     MOVE SPACES TO LIN-REPORTE
077100     STRING 'RECOMENDACIONES DE PRESUPUESTO'
077200            DELIMITED BY SIZE INTO LIN-REPORTE
077300     WRITE LIN-REPORTE
077400     MOVE 1 TO WKS-IX-BUD
077500     PERFORM 301-EVALUA-RECOMENDACION
077600             UNTIL WKS-IX-BUD > WKS-TOTAL-BUDGETS.
077700 300-RECOMENDACIONES-E. EXIT.
077800
077900 301-EVALUA-RECOMENDACION SECTION.
078000     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD)
078100        AND WKS-B-UTILIZACION (WKS-IX-BUD) > 120
078200        PERFORM 310-RECOMIENDA-AJUSTE
078300     END-IF
078400     SET WKS-IX-BUD UP BY 1.
078500 301-EVALUA-RECOMENDACION-E. EXIT.
078600
078700 310-RECOMIENDA-AJUSTE SECTION.
078800     MOVE BUD-END OF WKS-B-REG (WKS-IX-BUD) TO WKS-DC-FECHA
078900     PERFORM 121-CALCULA-NUM-DIA
079000     MOVE WKS-DC-DIAS TO WKS-DIAS-FIN
079100     MOVE BUD-START OF WKS-B-REG (WKS-IX-BUD) TO WKS-DC-FECHA
079200     PERFORM 121-CALCULA-NUM-DIA
079300     MOVE WKS-DC-DIAS TO WKS-DIAS-INICIO
079400     COMPUTE WKS-TOTAL-DIAS = WKS-DIAS-FIN - WKS-DIAS-INICIO
079500     IF WKS-TOTAL-DIAS / 30 < 1
079600        COMPUTE WKS-GC-ESPERADO ROUNDED =
079700           WKS-B-GASTADO (WKS-IX-BUD) * 1.1
079800     ELSE
079900        COMPUTE WKS-GC-ESPERADO ROUNDED =
080000           (WKS-B-GASTADO (WKS-IX-BUD) / (WKS-TOTAL-DIAS / 30))
080100           * 1.1
080200     END-IF
080300     COMPUTE WKS-GC-PCT-EXCESO ROUNDED =
080400        WKS-B-UTILIZACION (WKS-IX-BUD) - 100
080500     MOVE SPACES TO LIN-REPORTE
080600     MOVE WKS-GC-ESPERADO TO WKS-LE-SALDO
080700     MOVE WKS-GC-PCT-EXCESO TO WKS-LE-PCT
080800     STRING 'AJUSTE SUGERIDO PARA ' BUD-NAME OF
080900            WKS-B-REG (WKS-IX-BUD) ': ' WKS-LE-SALDO
081000            ' (EXCESO: ' WKS-LE-PCT ' %)'
081100            DELIMITED BY SIZE INTO LIN-REPORTE
081200     WRITE LIN-REPORTE.
081300 310-RECOMIENDA-AJUSTE-E. EXIT.
081400
081500******************************************************************
081600*     P R E S U P U E S T O S   Q U E   I N I C I A N   E N      *
081700*     L O S   P R O X I M O S   3 0   D I A S   ( U 6 )          *
081800******************************************************************
081900 220-LISTA-PROXIMOS SECTION.
082000     MOVE ZERO TO WKS-TOTAL-PROXIMOS
082100     MOVE 1 TO WKS-IX-BUD
082200     PERFORM 221-EVALUA-PROXIMO
082300             UNTIL WKS-IX-BUD > WKS-TOTAL-BUDGETS
082400     IF WKS-TOTAL-PROXIMOS > 1
082500        MOVE 1 TO WKS-SUB
082600        PERFORM 222-PASADA-PROXIMOS
082700                UNTIL WKS-SUB >= WKS-TOTAL-PROXIMOS
082800     END-IF
082900     MOVE SPACES TO LIN-REPORTE
083000     WRITE LIN-REPORTE
083100     MOVE SPACES TO LIN-REPORTE
083200     STRING 'PRESUPUESTOS QUE INICIAN EN LOS PROXIMOS 30 DIAS'
083300            DELIMITED BY SIZE INTO LIN-REPORTE
083400     WRITE LIN-REPORTE
083500     MOVE 1 TO WKS-IX-PROX
083600     PERFORM 226-IMPRIME-PROXIMO
083700             UNTIL WKS-IX-PROX > 5
083800                OR WKS-IX-PROX > WKS-TOTAL-PROXIMOS.
083900 220-LISTA-PROXIMOS-E. EXIT.
084000
084100 221-EVALUA-PROXIMO SECTION.
084200     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD)
084300        AND WKS-B-INICIA-EN (WKS-IX-BUD) > 0
084400        AND WKS-B-INICIA-EN (WKS-IX-BUD) <= 30
084500        ADD 1 TO WKS-TOTAL-PROXIMOS
084600        SET WKS-IX-PROX TO WKS-TOTAL-PROXIMOS
084700        MOVE WKS-B-INICIA-EN (WKS-IX-BUD) TO
084800             WKS-PX-DIAS (WKS-IX-PROX)
084900        MOVE WKS-IX-BUD TO WKS-PX-IX-BUD (WKS-IX-PROX)
085000     END-IF
085100     SET WKS-IX-BUD UP BY 1.
085200 221-EVALUA-PROXIMO-E. EXIT.
085300
085400 222-PASADA-PROXIMOS SECTION.
085500     MOVE 1 TO WKS-SUB-2
085600     PERFORM 223-COMPARA-PROXIMOS
085700             UNTIL WKS-SUB-2 > WKS-TOTAL-PROXIMOS - WKS-SUB
085800     ADD 1 TO WKS-SUB.
085900 222-PASADA-PROXIMOS-E. EXIT.
086000
086100 223-COMPARA-PROXIMOS SECTION.
086200     IF WKS-PX-DIAS (WKS-SUB-2) > WKS-PX-DIAS (WKS-SUB-2 + 1)
086300        MOVE WKS-PROX (WKS-SUB-2)     TO WKS-PE-TEMP
086400        MOVE WKS-PROX (WKS-SUB-2 + 1) TO WKS-PROX (WKS-SUB-2)
086500        MOVE WKS-PE-TEMP               TO
086600             WKS-PROX (WKS-SUB-2 + 1)
086700     END-IF
086800     ADD 1 TO WKS-SUB-2.
086900 223-COMPARA-PROXIMOS-E. EXIT.
087000
087100 226-IMPRIME-PROXIMO SECTION.
087200     SET WKS-IX-BUD TO WKS-PX-IX-BUD (WKS-IX-PROX)
087300     MOVE WKS-PX-DIAS (WKS-IX-PROX) TO WKS-LE-DIAS
087400     MOVE SPACES TO LIN-REPORTE
087500     STRING BUD-NAME OF WKS-B-REG (WKS-IX-BUD) ' INICIA EN '
087600            WKS-LE-DIAS ' DIAS'
087700            DELIMITED BY SIZE INTO LIN-REPORTE
087800     WRITE LIN-REPORTE
087900     ADD 1 TO WKS-IX-PROX.
088000 226-IMPRIME-PROXIMO-E. EXIT.
088100
088200******************************************************************
088300*     P R E S U P U E S T O S   Q U E   E X P I R A N   E N      *
088400*     L O S   P R O X I M O S   7   D I A S   ( U 6 )            *
088500******************************************************************
088600 230-LISTA-EXPIRAN SECTION.
088700     MOVE ZERO TO WKS-TOTAL-EXPIRAN
088800     MOVE 1 TO WKS-IX-BUD
088900     PERFORM 231-EVALUA-EXPIRA
089000             UNTIL WKS-IX-BUD > WKS-TOTAL-BUDGETS
089100     IF WKS-TOTAL-EXPIRAN > 1
089200        MOVE 1 TO WKS-SUB
089300        PERFORM 232-PASADA-EXPIRAN
089400                UNTIL WKS-SUB >= WKS-TOTAL-EXPIRAN
089500     END-IF
089600     MOVE SPACES TO LIN-REPORTE
089700     WRITE LIN-REPORTE
089800     MOVE SPACES TO LIN-REPORTE
089900     STRING 'PRESUPUESTOS QUE EXPIRAN EN LOS PROXIMOS 7 DIAS'
090000            DELIMITED BY SIZE INTO LIN-REPORTE
090100     WRITE LIN-REPORTE
090200     MOVE 1 TO WKS-IX-EXP
090300     PERFORM 236-IMPRIME-EXPIRA
090400             UNTIL WKS-IX-EXP > 5
090500                OR WKS-IX-EXP > WKS-TOTAL-EXPIRAN.
090600 230-LISTA-EXPIRAN-E. EXIT.
090700
090800 231-EVALUA-EXPIRA SECTION.
090900     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD)
091000        AND WKS-B-EXPIRA-EN (WKS-IX-BUD) >= 0
091100        AND WKS-B-EXPIRA-EN (WKS-IX-BUD) <= 7
091200        ADD 1 TO WKS-TOTAL-EXPIRAN
091300        SET WKS-IX-EXP TO WKS-TOTAL-EXPIRAN
091400        MOVE WKS-B-EXPIRA-EN (WKS-IX-BUD) TO
091500             WKS-EX-DIAS (WKS-IX-EXP)
091600        MOVE WKS-IX-BUD TO WKS-EX-IX-BUD (WKS-IX-EXP)
091700     END-IF
091800     SET WKS-IX-BUD UP BY 1.
091900 231-EVALUA-EXPIRA-E. EXIT.
092000
092100 232-PASADA-EXPIRAN SECTION.
092200     MOVE 1 TO WKS-SUB-2
092300     PERFORM 233-COMPARA-EXPIRAN
092400             UNTIL WKS-SUB-2 > WKS-TOTAL-EXPIRAN - WKS-SUB
092500     ADD 1 TO WKS-SUB.
092600 232-PASADA-EXPIRAN-E. EXIT.
092700
092800 233-COMPARA-EXPIRAN SECTION.
092900     IF WKS-EX-DIAS (WKS-SUB-2) > WKS-EX-DIAS (WKS-SUB-2 + 1)
093000        MOVE WKS-EXP (WKS-SUB-2)     TO WKS-PE-TEMP
093100        MOVE WKS-EXP (WKS-SUB-2 + 1) TO WKS-EXP (WKS-SUB-2)
093200        MOVE WKS-PE-TEMP              TO
093300             WKS-EXP (WKS-SUB-2 + 1)
093400     END-IF
093500     ADD 1 TO WKS-SUB-2.
093600 233-COMPARA-EXPIRAN-E. EXIT.
093700
093800 236-IMPRIME-EXPIRA SECTION.
093900     SET WKS-IX-BUD TO WKS-EX-IX-BUD (WKS-IX-EXP)
094000     MOVE WKS-EX-DIAS (WKS-IX-EXP) TO WKS-LE-DIAS
094100     MOVE SPACES TO LIN-REPORTE
094200     STRING BUD-NAME OF WKS-B-REG (WKS-IX-BUD) ' EXPIRA EN '
094300            WKS-LE-DIAS ' DIAS'
094400            DELIMITED BY SIZE INTO LIN-REPORTE
094500     WRITE LIN-REPORTE
094600     ADD 1 TO WKS-IX-EXP.
094700 236-IMPRIME-EXPIRA-E. EXIT.
094800
094900******************************************************************
095000*     S U G E R E N C I A S   D E   P R E S U P U E S T O        *
095100*     P A R A   C A T E G O R I A S   S I N   P R E S U P U E S  *
095200*     T O   A C T I V O   ( U 7 - A )                            *
095300******************************************************************
095400 350-SUGIERE-SIN-PRESUPUESTO SECTION.
095500     MOVE ZERO TO WKS-TOTAL-SUGERENCIAS
095600     MOVE 1 TO WKS-IX-CAT
095700     PERFORM 351-EVALUA-CATEGORIA-SIN-BUDGET
095800             UNTIL WKS-IX-CAT > WKS-TOTAL-CATEGORIAS
095900     IF WKS-TOTAL-SUGERENCIAS > 1
096000        MOVE 1 TO WKS-SUB
096100        PERFORM 355-PASADA-SUGERENCIAS
096200                UNTIL WKS-SUB >= WKS-TOTAL-SUGERENCIAS
096300     END-IF
096400     MOVE SPACES TO LIN-REPORTE
096500     WRITE LIN-REPORTE
096600     MOVE SPACES TO LIN-REPORTE
096700     STRING 'SUGERENCIAS - CATEGORIAS SIN PRESUPUESTO ACTIVO'
096800            DELIMITED BY SIZE INTO LIN-REPORTE
096900     WRITE LIN-REPORTE
097000     MOVE 1 TO WKS-IX-SUG
097100     PERFORM 358-IMPRIME-SUGERENCIA
097200             UNTIL WKS-IX-SUG > 10
097300                OR WKS-IX-SUG > WKS-TOTAL-SUGERENCIAS.
097400 350-SUGIERE-SIN-PRESUPUESTO-E. EXIT.
097500
097600 351-EVALUA-CATEGORIA-SIN-BUDGET SECTION.
097700     IF CAT-ESTA-ACTIVA OF WKS-K-REG (WKS-IX-CAT)
097800        AND CAT-TIPO-GASTO OF WKS-K-REG (WKS-IX-CAT)
097900        AND NOT K-TIENE-BUDGET-ACTIVO (WKS-IX-CAT)
098000        PERFORM 352-SUMA-GASTO-CATEGORIA-LB
098100        IF WKS-GC-SPENT NOT = ZERO
098200           ADD 1 TO WKS-TOTAL-SUGERENCIAS
098300           SET WKS-IX-SUG TO WKS-TOTAL-SUGERENCIAS
098400           MOVE WKS-GC-SPENT TO WKS-SG-GASTO (WKS-IX-SUG)
098500           IF WKS-SG-GASTO (WKS-IX-SUG) < ZERO
098600              COMPUTE WKS-SG-GASTO (WKS-IX-SUG) =
098700                      WKS-SG-GASTO (WKS-IX-SUG) * -1
098800           END-IF
098900           MOVE WKS-IX-CAT TO WKS-SG-IX-CAT (WKS-IX-SUG)
099000        END-IF
099100     END-IF
099200     SET WKS-IX-CAT UP BY 1.
099300 351-EVALUA-CATEGORIA-SIN-BUDGET-E. EXIT.
099400
099500 352-SUMA-GASTO-CATEGORIA-LB SECTION.
099600     MOVE ZERO TO WKS-GC-SPENT
099700     CLOSE TRANFILE
099800     OPEN INPUT TRANFILE
099900     SET WKS-FIN-TRANFILE TO FALSE
100000     PERFORM 111-LEE-TRAN
100100     PERFORM 353-EVALUA-TRAN-LOOKBACK UNTIL FIN-TRANFILE.
100200 352-SUMA-GASTO-CATEGORIA-LB-E. EXIT.
100300
100400 353-EVALUA-TRAN-LOOKBACK SECTION.
100500     IF TRN-TIPO-GASTO OF REG-TRANSACCION
100600        AND TRN-CAT-ID OF REG-TRANSACCION =
100700            CAT-ID OF WKS-K-REG (WKS-IX-CAT)
100800        MOVE TRN-DATE OF REG-TRANSACCION TO WKS-DC-FECHA
100900        PERFORM 121-CALCULA-NUM-DIA
101000        IF WKS-DC-DIAS >= WKS-DIAS-LOOKBACK-LIMITE
101100           ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-GC-SPENT
101200        END-IF
101300     END-IF
101400     PERFORM 111-LEE-TRAN.
101500 353-EVALUA-TRAN-LOOKBACK-E. EXIT.
101600
101700 355-PASADA-SUGERENCIAS SECTION.
101800     MOVE 1 TO WKS-SUB-2
101900     PERFORM 356-COMPARA-SUGERENCIAS
102000             UNTIL WKS-SUB-2 > WKS-TOTAL-SUGERENCIAS - WKS-SUB
102100     ADD 1 TO WKS-SUB.
102200 355-PASADA-SUGERENCIAS-E. EXIT.
102300
102400 356-COMPARA-SUGERENCIAS SECTION.
102500     IF WKS-SG-GASTO (WKS-SUB-2) < WKS-SG-GASTO (WKS-SUB-2 + 1)
102600        PERFORM 357-INTERCAMBIA-SUGERENCIA
102700     END-IF
102800     ADD 1 TO WKS-SUB-2.
102900 356-COMPARA-SUGERENCIAS-E. EXIT.
103000
103100 357-INTERCAMBIA-SUGERENCIA SECTION.
103200     MOVE WKS-SUG (WKS-SUB-2)     TO WKS-SG-TEMP
103300     MOVE WKS-SUG (WKS-SUB-2 + 1) TO WKS-SUG (WKS-SUB-2)
103400     MOVE WKS-SG-TEMP              TO WKS-SUG (WKS-SUB-2 + 1).
103500 357-INTERCAMBIA-SUGERENCIA-E. EXIT.
103600
103700 358-IMPRIME-SUGERENCIA SECTION.
103800     COMPUTE WKS-GC-ESPERADO ROUNDED =
103900        (WKS-SG-GASTO (WKS-IX-SUG) / WKS-PARM-LOOKBACK-MESES)
104000        * 1.1
104100     IF WKS-SG-GASTO (WKS-IX-SUG) > 500
104200        MOVE 'HIGH  ' TO WKS-SG-PRIORIDAD
104300     ELSE
104400        MOVE 'MEDIUM' TO WKS-SG-PRIORIDAD
104500     END-IF
104600     SET WKS-IX-CAT TO WKS-SG-IX-CAT (WKS-IX-SUG)
104700     MOVE WKS-GC-ESPERADO TO WKS-LE-SALDO
104800     MOVE SPACES TO LIN-REPORTE
104900     STRING CAT-NAME OF WKS-K-REG (WKS-IX-CAT) ' SUGERIDO: '
105000            WKS-LE-SALDO ' PRIORIDAD: ' WKS-SG-PRIORIDAD
105100            DELIMITED BY SIZE INTO LIN-REPORTE
105200     WRITE LIN-REPORTE
105300     ADD 1 TO WKS-IX-SUG.
105400 358-IMPRIME-SUGERENCIA-E. EXIT.
105500
105600******************************************************************
105700*     O P O R T U N I D A D E S   D E   A H O R R O   E N        *
105800*     C A T E G O R I A S   V A R I A B L E S   ( U 7 - C )      *
105900******************************************************************
106000 360-OPORTUNIDAD-AHORRO SECTION.
106100     MOVE 1 TO WKS-IX-VAR
106200     PERFORM 361-EVALUA-VARIABLE
106300             UNTIL WKS-IX-VAR > WKS-TOTAL-VARIABLES
106400     PERFORM 364-ORDENA-VARIABLES
106500     MOVE SPACES TO LIN-REPORTE
106600     WRITE LIN-REPORTE
106700     MOVE SPACES TO LIN-REPORTE
106800     STRING 'OPORTUNIDADES DE AHORRO - CATEGORIAS VARIABLES'
106900            DELIMITED BY SIZE INTO LIN-REPORTE
107000     WRITE LIN-REPORTE
107100     MOVE 1 TO WKS-IX-VAR
107200     PERFORM 367-IMPRIME-AHORRO UNTIL WKS-IX-VAR > 3.
107300 360-OPORTUNIDAD-AHORRO-E. EXIT.
107400
107500 361-EVALUA-VARIABLE SECTION.
107600     MOVE ZERO TO WKS-VG-GASTO (WKS-IX-VAR)
107700     SET WKS-IX-CAT TO 1
107800     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
107900        AT END
108000           CONTINUE
108100        WHEN CAT-NAME OF WKS-K-REG (WKS-IX-CAT) =
108200             WKS-VAR-NOMBRE (WKS-IX-VAR)
108300           PERFORM 362-SUMA-GASTO-CATEGORIA-30D
108400           MOVE WKS-GC-SPENT TO WKS-VG-GASTO (WKS-IX-VAR)
108500           IF WKS-VG-GASTO (WKS-IX-VAR) < ZERO
108600              COMPUTE WKS-VG-GASTO (WKS-IX-VAR) =
108700                      WKS-VG-GASTO (WKS-IX-VAR) * -1
108800           END-IF
108900     END-SEARCH
109000     SET WKS-IX-VAR UP BY 1.
109100 361-EVALUA-VARIABLE-E. EXIT.
109200
109300 362-SUMA-GASTO-CATEGORIA-30D SECTION.
109400     MOVE ZERO TO WKS-GC-SPENT
109500     CLOSE TRANFILE
109600     OPEN INPUT TRANFILE
109700     SET WKS-FIN-TRANFILE TO FALSE
109800     PERFORM 111-LEE-TRAN
109900     PERFORM 363-EVALUA-TRAN-30D UNTIL FIN-TRANFILE.
110000 362-SUMA-GASTO-CATEGORIA-30D-E. EXIT.
110100
110200 363-EVALUA-TRAN-30D SECTION.
110300     IF TRN-TIPO-GASTO OF REG-TRANSACCION
110400        AND TRN-CAT-ID OF REG-TRANSACCION =
110500            CAT-ID OF WKS-K-REG (WKS-IX-CAT)
110600        MOVE TRN-DATE OF REG-TRANSACCION TO WKS-DC-FECHA
110700        PERFORM 121-CALCULA-NUM-DIA
110800        IF WKS-DC-DIAS >= WKS-DIAS-30-LIMITE
110900           ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-GC-SPENT
111000        END-IF
111100     END-IF
111200     PERFORM 111-LEE-TRAN.
111300 363-EVALUA-TRAN-30D-E. EXIT.
111400
111500 364-ORDENA-VARIABLES SECTION.
111600     MOVE 1 TO WKS-SUB
111700     PERFORM 365-PASADA-VAR
111800             UNTIL WKS-SUB >= WKS-TOTAL-VARIABLES.
111900 364-ORDENA-VARIABLES-E. EXIT.
112000
112100 365-PASADA-VAR SECTION.
112200     MOVE 1 TO WKS-SUB-2
112300     PERFORM 366-COMPARA-VAR
112400             UNTIL WKS-SUB-2 > WKS-TOTAL-VARIABLES - WKS-SUB
112500     ADD 1 TO WKS-SUB.
112600 365-PASADA-VAR-E. EXIT.
112700
112800 366-COMPARA-VAR SECTION.
112900     IF WKS-VG-GASTO (WKS-SUB-2) < WKS-VG-GASTO (WKS-SUB-2 + 1)
113000        MOVE WKS-VG-GASTO (WKS-SUB-2)     TO WKS-VG-TEMP-GASTO
113100        MOVE WKS-VAR-NOMBRE (WKS-SUB-2)   TO WKS-VG-TEMP-NOMBRE
113200        MOVE WKS-VG-GASTO (WKS-SUB-2 + 1) TO
113300             WKS-VG-GASTO (WKS-SUB-2)
113400        MOVE WKS-VAR-NOMBRE (WKS-SUB-2 + 1) TO
113500             WKS-VAR-NOMBRE (WKS-SUB-2)
113600        MOVE WKS-VG-TEMP-GASTO TO WKS-VG-GASTO (WKS-SUB-2 + 1)
113700        MOVE WKS-VG-TEMP-NOMBRE TO
113800             WKS-VAR-NOMBRE (WKS-SUB-2 + 1)
113900     END-IF
114000     ADD 1 TO WKS-SUB-2.
114100 366-COMPARA-VAR-E. EXIT.
114200
114300 367-IMPRIME-AHORRO SECTION.
114400     COMPUTE WKS-GC-ESPERADO ROUNDED =
114500             WKS-VG-GASTO (WKS-IX-VAR) * 0.20
114600     MOVE WKS-GC-ESPERADO TO WKS-LE-SALDO
114700     MOVE SPACES TO LIN-REPORTE
114800     STRING WKS-VAR-NOMBRE (WKS-IX-VAR) ' AHORRO POTENCIAL: '
114900            WKS-LE-SALDO
115000            DELIMITED BY SIZE INTO LIN-REPORTE
115100     WRITE LIN-REPORTE
115200     ADD 1 TO WKS-IX-VAR.
115300 367-IMPRIME-AHORRO-E. EXIT.
115400
115500******************************************************************
115600*     R E C O M E N D A C I O N   D E   P E R I O D O   P O R    *
115700*     C A T E G O R I A   S E G U N   C O E F I C I E N T E      *
115800*     D E   V A R I A C I O N   ( U 7 - D )                      *
115900******************************************************************
116000 370-RECOMIENDA-PERIODO SECTION.
116100     MOVE SPACES TO LIN-REPORTE
116200     WRITE LIN-REPORTE
116300     MOVE SPACES TO LIN-REPORTE
116400     STRING 'RECOMENDACION DE PERIODO POR CATEGORIA'
116500            DELIMITED BY SIZE INTO LIN-REPORTE
116600     WRITE LIN-REPORTE
116700     MOVE 1 TO WKS-IX-CAT
116800     PERFORM 371-EVALUA-PERIODO-CATEGORIA
116900             UNTIL WKS-IX-CAT > WKS-TOTAL-CATEGORIAS.
117000 370-RECOMIENDA-PERIODO-E. EXIT.
117100
117200 371-EVALUA-PERIODO-CATEGORIA SECTION.
117300     IF CAT-ESTA-ACTIVA OF WKS-K-REG (WKS-IX-CAT)
117400        AND CAT-TIPO-GASTO OF WKS-K-REG (WKS-IX-CAT)
117500        PERFORM 372-ACUMULA-HIST-MENSUAL
117600        IF WKS-HM-TOTAL-MESES >= 2
117700           PERFORM 373-CALCULA-COEFICIENTE-VARIACION
117800           PERFORM 374-IMPRIME-RECOMENDACION-PERIODO
117900        END-IF
118000     END-IF
118100     SET WKS-IX-CAT UP BY 1.
118200 371-EVALUA-PERIODO-CATEGORIA-E. EXIT.
118300
118400 372-ACUMULA-HIST-MENSUAL SECTION.
118500     MOVE ZERO TO WKS-HM-TOTAL-MESES
118600     CLOSE TRANFILE
118700     OPEN INPUT TRANFILE
118800     SET WKS-FIN-TRANFILE TO FALSE
118900     PERFORM 111-LEE-TRAN
119000     PERFORM 375-EVALUA-TRAN-MENSUAL UNTIL FIN-TRANFILE.
119100 372-ACUMULA-HIST-MENSUAL-E. EXIT.
119200
119300 375-EVALUA-TRAN-MENSUAL SECTION.
119400     IF TRN-TIPO-GASTO OF REG-TRANSACCION
119500        AND TRN-CAT-ID OF REG-TRANSACCION =
119600            CAT-ID OF WKS-K-REG (WKS-IX-CAT)
119700        PERFORM 376-ACUMULA-MES
119800     END-IF
119900     PERFORM 111-LEE-TRAN.
120000 375-EVALUA-TRAN-MENSUAL-E. EXIT.
120100
120200 376-ACUMULA-MES SECTION.
120300     COMPUTE WKS-HM-BUSCA =
120400        (TRN-DATE-CCYY OF REG-TRANSACCION * 100) +
120500         TRN-DATE-MM OF REG-TRANSACCION
120600     SET WKS-IX-HM TO 1
120700     SEARCH WKS-HM VARYING WKS-IX-HM
120800        AT END
120900           IF WKS-HM-TOTAL-MESES < 12
121000              ADD 1 TO WKS-HM-TOTAL-MESES
121100              SET WKS-IX-HM TO WKS-HM-TOTAL-MESES
121200              MOVE WKS-HM-BUSCA TO WKS-HM-CCYYMM (WKS-IX-HM)
121300              MOVE ZERO TO WKS-HM-GASTO (WKS-IX-HM)
121400              ADD TRN-AMOUNT OF REG-TRANSACCION TO
121500                  WKS-HM-GASTO (WKS-IX-HM)
121600           END-IF
121700        WHEN WKS-HM-CCYYMM (WKS-IX-HM) = WKS-HM-BUSCA
121800           ADD TRN-AMOUNT OF REG-TRANSACCION TO
121900               WKS-HM-GASTO (WKS-IX-HM)
122000     END-SEARCH.
122100 376-ACUMULA-MES-E. EXIT.
122200
122300 373-CALCULA-COEFICIENTE-VARIACION SECTION.
122400     MOVE ZERO TO WKS-CV-SUMA
122500     MOVE 1 TO WKS-IX-HM
122600     PERFORM 377-SUMA-ABS-MES UNTIL WKS-IX-HM > WKS-HM-TOTAL-MESES
122700     COMPUTE WKS-CV-MEDIA = WKS-CV-SUMA / WKS-HM-TOTAL-MESES
122800     MOVE ZERO TO WKS-CV-VARIANZA
122900     MOVE 1 TO WKS-IX-HM
123000     PERFORM 378-SUMA-VARIANZA-MES
123100             UNTIL WKS-IX-HM > WKS-HM-TOTAL-MESES
123200     COMPUTE WKS-CV-VARIANZA ROUNDED =
123300             WKS-CV-VARIANZA / WKS-HM-TOTAL-MESES
123400     PERFORM 379-CALCULA-RAIZ-CUADRADA
123500     IF WKS-CV-MEDIA > ZERO
123600        COMPUTE WKS-CV-COEF ROUNDED =
123700                WKS-CV-DESVEST / WKS-CV-MEDIA
123800     ELSE
123900        MOVE ZERO TO WKS-CV-COEF
124000     END-IF
124100     EVALUATE TRUE
124200        WHEN WKS-CV-COEF < 0.15
124300           MOVE 'MONTHLY  ' TO WKS-CV-PERIODO-RECOM
124400        WHEN WKS-CV-COEF < 0.30
124500           MOVE 'QUARTERLY' TO WKS-CV-PERIODO-RECOM
124600        WHEN OTHER
124700           MOVE 'WEEKLY   ' TO WKS-CV-PERIODO-RECOM
124800     END-EVALUATE.
124900 373-CALCULA-COEFICIENTE-VARIACION-E. EXIT.
125000
125100 377-SUMA-ABS-MES SECTION.
125200     MOVE WKS-HM-GASTO (WKS-IX-HM) TO WKS-CV-ABS-MES
125300     IF WKS-CV-ABS-MES < ZERO
125400        COMPUTE WKS-CV-ABS-MES = WKS-CV-ABS-MES * -1
125500     END-IF
125600     ADD WKS-CV-ABS-MES TO WKS-CV-SUMA
125700     SET WKS-IX-HM UP BY 1.
125800 377-SUMA-ABS-MES-E. EXIT.
125900
126000 378-SUMA-VARIANZA-MES SECTION.
126100     MOVE WKS-HM-GASTO (WKS-IX-HM) TO WKS-CV-ABS-MES
126200     IF WKS-CV-ABS-MES < ZERO
126300        COMPUTE WKS-CV-ABS-MES = WKS-CV-ABS-MES * -1
126400     END-IF
126500     COMPUTE WKS-CV-VARIANZA = WKS-CV-VARIANZA +
126600        ((WKS-CV-ABS-MES - WKS-CV-MEDIA) *
126700         (WKS-CV-ABS-MES - WKS-CV-MEDIA))
126800     SET WKS-IX-HM UP BY 1.
126900 378-SUMA-VARIANZA-MES-E. EXIT.
127000
127100 379-CALCULA-RAIZ-CUADRADA SECTION.
127200     IF WKS-CV-VARIANZA <= ZERO
127300        MOVE ZERO TO WKS-CV-DESVEST
127400     ELSE
127500        MOVE WKS-CV-VARIANZA TO WKS-CV-RAIZ-APROX
127600        MOVE ZERO TO WKS-CV-RAIZ-CONT
127700        PERFORM 380-ITERA-NEWTON
127800                UNTIL WKS-CV-RAIZ-CONT >= 20
127900        MOVE WKS-CV-RAIZ-APROX TO WKS-CV-DESVEST
128000     END-IF.
128100 379-CALCULA-RAIZ-CUADRADA-E. EXIT.
128200
128300 380-ITERA-NEWTON SECTION.
128400     COMPUTE WKS-CV-RAIZ-APROX ROUNDED =
128500        (WKS-CV-RAIZ-APROX + (WKS-CV-VARIANZA / WKS-CV-RAIZ-APROX))
128600        / 2
128700     ADD 1 TO WKS-CV-RAIZ-CONT.
128800 380-ITERA-NEWTON-E. EXIT.
128900
129000 374-IMPRIME-RECOMENDACION-PERIODO SECTION.
129100     MOVE SPACES TO LIN-REPORTE
129200     STRING CAT-NAME OF WKS-K-REG (WKS-IX-CAT)
129300            ' PERIODO SUGERIDO: ' WKS-CV-PERIODO-RECOM
129400            DELIMITED BY SIZE INTO LIN-REPORTE
129500     WRITE LIN-REPORTE.
129600 374-IMPRIME-RECOMENDACION-PERIODO-E. EXIT.
129700
129800******************************************************************
129900*     A D M I N I S T R A C I O N   D E L   C I C L O   D E      *
130000*     V I D A   D E   P R E S U P U E S T O S   ( U 1 1 )        *
130100*     T A R J E T A   D E   C O N T R O L   V I A   S Y S I N    *
130200******************************************************************
130300 400-ADMINISTRA-CICLO-VIDA SECTION.
130400     ACCEPT WKS-SYSIN-CICLO FROM SYSIN
130500     EVALUATE TRUE
130600        WHEN SI-ACCION-CLONA
130700           PERFORM 410-CLONA-PRESUPUESTO
130800        WHEN SI-ACCION-REACTIVA
130900           PERFORM 450-REACTIVA-PRESUPUESTO
131000        WHEN SI-ACCION-DESACTIVA
131100           PERFORM 430-DESACTIVA-PRESUPUESTO
131200        WHEN SI-ACCION-MASIVA
131300           PERFORM 470-CREACION-MASIVA
131400        WHEN OTHER
131500           DISPLAY 'BBBUDG01 - ACCION DE CICLO DE VIDA INVALIDA'
131600                   UPON CONSOLE
131700     END-EVALUATE.
131800 400-ADMINISTRA-CICLO-VIDA-E. EXIT.
131900
132000******************************************************************
132100*     C L O N A   P R E S U P U E S T O   A L   S I G U I E N T  *
132200*     E   P E R I O D O                                          *
132300******************************************************************
132400 410-CLONA-PRESUPUESTO SECTION.
132500     MOVE 'N' TO WKS-LOCALIZO-BUD-SW
132600     SET WKS-IX-BUD TO 1
132700     SEARCH WKS-BUDGET
132800        AT END
132900           CONTINUE
133000        WHEN BUD-ID OF WKS-B-REG (WKS-IX-BUD) =
133100             WKS-SI-BUD-ID
133200           MOVE 'Y' TO WKS-LOCALIZO-BUD-SW
133300           SET WKS-CL-IX-FUENTE TO WKS-IX-BUD
133400     END-SEARCH
133500     IF LOCALIZO-BUDGET
133600        PERFORM 411-CALCULA-FECHAS-CLON
133700        PERFORM 412-VERIFICA-TRASLAPE-CLON
133800        IF NOT HAY-TRASLAPE
133900           PERFORM 415-AGREGA-BUDGET-CLON
134000        ELSE
134100           DISPLAY 'BBBUDG01 - TRASLAPE DETECTADO, NO SE CLONA'
134200                   UPON CONSOLE
134300        END-IF
134400     ELSE
134500        DISPLAY 'BBBUDG01 - PRESUPUESTO FUENTE NO LOCALIZADO'
134600                UPON CONSOLE
134700     END-IF.
134800 410-CLONA-PRESUPUESTO-E. EXIT.
134900
135000 411-CALCULA-FECHAS-CLON SECTION.
135100     IF WKS-SI-FECHA-INICIO NOT = ZERO
135200        AND WKS-SI-FECHA-FIN NOT = ZERO
135300        MOVE WKS-SI-FECHA-INICIO TO WKS-CL-NUEVO-INICIO
135400        MOVE WKS-SI-FECHA-FIN    TO WKS-CL-NUEVO-FIN
135500     ELSE
135600        MOVE BUD-END OF WKS-B-REG (WKS-CL-IX-FUENTE) TO
135700             WKS-DC-FECHA
135800        PERFORM 900-SUMA-UN-DIA
135900        MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-INICIO
136000        EVALUATE TRUE
136100           WHEN BUD-PERIODO-SEMANAL OF
136200                WKS-B-REG (WKS-CL-IX-FUENTE)
136300              PERFORM 900-SUMA-UN-DIA 6 TIMES
136400              MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-FIN
136500           WHEN BUD-PERIODO-TRIMESTRAL OF
136600                WKS-B-REG (WKS-CL-IX-FUENTE)
136700              PERFORM 900-SUMA-UN-DIA 90 TIMES
136800              MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-FIN
136900           WHEN BUD-PERIODO-ANUAL OF
137000                WKS-B-REG (WKS-CL-IX-FUENTE)
137100              PERFORM 900-SUMA-UN-DIA 364 TIMES
137200              MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-FIN
137300           WHEN OTHER
137400              PERFORM 122-DETERMINA-BISIESTO
137500              MOVE DIA-FIN-MES (WKS-DC-MM) TO WKS-DC-DD
137600              IF WKS-DC-MM = 2 AND DC-ES-BISIESTO
137700                 ADD 1 TO WKS-DC-DD
137800              END-IF
137900              MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-FIN
138000        END-EVALUATE
138100     END-IF.
138200 411-CALCULA-FECHAS-CLON-E. EXIT.
138300
138400 412-VERIFICA-TRASLAPE-CLON SECTION.
138500     MOVE 'N' TO WKS-TRASLAPE-SW
138600     SET WKS-CL-IX-VERIFICA TO 1
138700     PERFORM 413-COMPARA-TRASLAPE-CLON
138800             UNTIL WKS-CL-IX-VERIFICA > WKS-TOTAL-BUDGETS
138900                OR HAY-TRASLAPE.
139000 412-VERIFICA-TRASLAPE-CLON-E. EXIT.
139100
139200 413-COMPARA-TRASLAPE-CLON SECTION.
139300     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-CL-IX-VERIFICA)
139400        AND BUD-USER-ID OF WKS-B-REG (WKS-CL-IX-VERIFICA) =
139500            BUD-USER-ID OF WKS-B-REG (WKS-CL-IX-FUENTE)
139600        AND BUD-CAT-ID OF WKS-B-REG (WKS-CL-IX-VERIFICA) =
139700            BUD-CAT-ID OF WKS-B-REG (WKS-CL-IX-FUENTE)
139800        AND BUD-START OF WKS-B-REG (WKS-CL-IX-VERIFICA) <=
139900            WKS-CL-NUEVO-FIN
140000        AND BUD-END OF WKS-B-REG (WKS-CL-IX-VERIFICA) >=
140100            WKS-CL-NUEVO-INICIO
140200        SET HAY-TRASLAPE TO TRUE
140300     END-IF
140400     SET WKS-CL-IX-VERIFICA UP BY 1.
140500 413-COMPARA-TRASLAPE-CLON-E. EXIT.
140600
140700 415-AGREGA-BUDGET-CLON SECTION.
140800     ADD 1 TO WKS-TOTAL-BUDGETS
140900     SET WKS-IX-BUD TO WKS-TOTAL-BUDGETS
141000     MOVE WKS-B-REG (WKS-CL-IX-FUENTE) TO WKS-B-REG (WKS-IX-BUD)
141100     MOVE SPACES TO BUD-ID OF WKS-B-REG (WKS-IX-BUD)
141200     STRING BUD-NAME OF WKS-B-REG (WKS-CL-IX-FUENTE) ' (CLONED)'
141300            DELIMITED BY SIZE INTO
141400            BUD-NAME OF WKS-B-REG (WKS-IX-BUD)
141500     MOVE WKS-CL-NUEVO-INICIO TO
141600          BUD-START OF WKS-B-REG (WKS-IX-BUD)
141700     MOVE WKS-CL-NUEVO-FIN    TO
141800          BUD-END   OF WKS-B-REG (WKS-IX-BUD)
141900     IF WKS-SI-MONTO-OVERRIDE NOT = ZERO
142000        MOVE WKS-SI-MONTO-OVERRIDE TO
142100             BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD)
142200     END-IF
142300     SET BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD) TO TRUE.
142400 415-AGREGA-BUDGET-CLON-E. EXIT.
142500
142600******************************************************************
142700*     D E S A C T I V A   P R E S U P U E S T O                   *
142800******************************************************************
142900 430-DESACTIVA-PRESUPUESTO SECTION.
143000     MOVE 'N' TO WKS-LOCALIZO-BUD-SW
143100     SET WKS-IX-BUD TO 1
143200     SEARCH WKS-BUDGET
143300        AT END
143400           CONTINUE
143500        WHEN BUD-ID OF WKS-B-REG (WKS-IX-BUD) =
143600             WKS-SI-BUD-ID
143700           MOVE 'Y' TO WKS-LOCALIZO-BUD-SW
143800           SET WKS-CL-IX-FUENTE TO WKS-IX-BUD
143900     END-SEARCH
144000     IF LOCALIZO-BUDGET
144100        IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-CL-IX-FUENTE)
144200           SET BUD-ESTA-INACTIVO OF
144300               WKS-B-REG (WKS-CL-IX-FUENTE) TO TRUE
144400        ELSE
144500           DISPLAY 'BBBUDG01 - PRESUPUESTO YA ESTA INACTIVO'
144600                   UPON CONSOLE
144700        END-IF
144800     ELSE
144900        DISPLAY 'BBBUDG01 - PRESUPUESTO A DESACTIVAR NO HALLADO'
145000                UPON CONSOLE
145100     END-IF.
145200 430-DESACTIVA-PRESUPUESTO-E. EXIT.
145300
145400******************************************************************
145500*     R E A C T I V A   P R E S U P U E S T O                    *
145600******************************************************************
145700 450-REACTIVA-PRESUPUESTO SECTION.
145800     MOVE 'N' TO WKS-LOCALIZO-BUD-SW
145900     SET WKS-IX-BUD TO 1
146000     SEARCH WKS-BUDGET
146100        AT END
146200           CONTINUE
146300        WHEN BUD-ID OF WKS-B-REG (WKS-IX-BUD) =
146400             WKS-SI-BUD-ID
146500           MOVE 'Y' TO WKS-LOCALIZO-BUD-SW
146600           SET WKS-CL-IX-FUENTE TO WKS-IX-BUD
146700     END-SEARCH
146800     IF LOCALIZO-BUDGET
146900        IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-CL-IX-FUENTE)
147000           DISPLAY 'BBBUDG01 - PRESUPUESTO YA ESTA ACTIVO'
147100                   UPON CONSOLE
147200        ELSE
147300        MOVE BUD-START OF WKS-B-REG (WKS-CL-IX-FUENTE) TO
147400             WKS-CL-NUEVO-INICIO
147500        MOVE BUD-END   OF WKS-B-REG (WKS-CL-IX-FUENTE) TO
147600             WKS-CL-NUEVO-FIN
147700        PERFORM 451-VERIFICA-TRASLAPE-REACT
147800        IF NOT HAY-TRASLAPE
147900           SET BUD-ESTA-ACTIVO OF
148000               WKS-B-REG (WKS-CL-IX-FUENTE) TO TRUE
148100        ELSE
148200           DISPLAY 'BBBUDG01 - TRASLAPE DETECTADO, NO SE ACTIVA'
148300                   UPON CONSOLE
148400        END-IF
148500        END-IF
148600     ELSE
148700        DISPLAY 'BBBUDG01 - PRESUPUESTO A REACTIVAR NO HALLADO'
148800                UPON CONSOLE
148900     END-IF.
149000 450-REACTIVA-PRESUPUESTO-E. EXIT.
149100
149200 451-VERIFICA-TRASLAPE-REACT SECTION.
149300     MOVE 'N' TO WKS-TRASLAPE-SW
149400     SET WKS-CL-IX-VERIFICA TO 1
149500     PERFORM 452-COMPARA-TRASLAPE-REACT
149600             UNTIL WKS-CL-IX-VERIFICA > WKS-TOTAL-BUDGETS
149700                OR HAY-TRASLAPE.
149800 451-VERIFICA-TRASLAPE-REACT-E. EXIT.
149900
150000 452-COMPARA-TRASLAPE-REACT SECTION.
150100     IF WKS-CL-IX-VERIFICA NOT = WKS-CL-IX-FUENTE
150200        AND BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-CL-IX-VERIFICA)
150300        AND BUD-USER-ID OF WKS-B-REG (WKS-CL-IX-VERIFICA) =
150400            BUD-USER-ID OF WKS-B-REG (WKS-CL-IX-FUENTE)
150500        AND BUD-CAT-ID OF WKS-B-REG (WKS-CL-IX-VERIFICA) =
150600            BUD-CAT-ID OF WKS-B-REG (WKS-CL-IX-FUENTE)
150700        AND BUD-START OF WKS-B-REG (WKS-CL-IX-VERIFICA) <=
150800            WKS-CL-NUEVO-FIN
150900        AND BUD-END OF WKS-B-REG (WKS-CL-IX-VERIFICA) >=
151000            WKS-CL-NUEVO-INICIO
151100        SET HAY-TRASLAPE TO TRUE
151200     END-IF
151300     SET WKS-CL-IX-VERIFICA UP BY 1.
151400 452-COMPARA-TRASLAPE-REACT-E. EXIT.
151500
151600******************************************************************
151700*     C R E A C I O N   M A S I V A   D E S D E   P L A N T I L  *
151800*     L A   E S E N C I A L   O   I N T E G R A L                *
151900******************************************************************
152000 470-CREACION-MASIVA SECTION.
152100     PERFORM 471-CARGA-PLANTILLA
152200     IF WKS-SI-FECHA-INICIO = ZERO
152300        MOVE WKS-FECHA-HOY-NUM TO WKS-DC-FECHA
152400        MOVE 1 TO WKS-DC-DD
152500     ELSE
152600        MOVE WKS-SI-FECHA-INICIO TO WKS-DC-FECHA
152700     END-IF
152800     MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-INICIO
152900     PERFORM 122-DETERMINA-BISIESTO
153000     MOVE DIA-FIN-MES (WKS-DC-MM) TO WKS-DC-DD
153100     IF WKS-DC-MM = 2 AND DC-ES-BISIESTO
153200        ADD 1 TO WKS-DC-DD
153300     END-IF
153400     MOVE WKS-DC-FECHA TO WKS-CL-NUEVO-FIN
153500     MOVE 1 TO WKS-PL-IX
153600     PERFORM 472-EVALUA-FILA-PLANTILLA
153700             UNTIL WKS-PL-IX > WKS-PL-TOTAL.
153800 470-CREACION-MASIVA-E. EXIT.
153900
154000 471-CARGA-PLANTILLA SECTION.
154100     MOVE 'RENT & MORTGAGE'   TO WKS-PL-CAT-NOMBRE (1)
154200     MOVE 1500.00             TO WKS-PL-MONTO      (1)
154300     MOVE 'GROCERIES'         TO WKS-PL-CAT-NOMBRE (2)
154400     MOVE 400.00              TO WKS-PL-MONTO      (2)
154500     MOVE 'TRANSPORT'         TO WKS-PL-CAT-NOMBRE (3)
154600     MOVE 200.00              TO WKS-PL-MONTO      (3)
154700     MOVE 'UTILITIES'         TO WKS-PL-CAT-NOMBRE (4)
154800     MOVE 150.00              TO WKS-PL-MONTO      (4)
154900     MOVE 'COUNCIL TAX'       TO WKS-PL-CAT-NOMBRE (5)
155000     MOVE 150.00              TO WKS-PL-MONTO      (5)
155100     MOVE 5 TO WKS-PL-TOTAL
155200     IF SI-TEMPLATE-INTEGRAL
155300        MOVE 'ENTERTAINMENT'     TO WKS-PL-CAT-NOMBRE (6)
155400        MOVE 200.00              TO WKS-PL-MONTO      (6)
155500        MOVE 'EATING OUT'        TO WKS-PL-CAT-NOMBRE (7)
155600        MOVE 300.00              TO WKS-PL-MONTO      (7)
155700        MOVE 'SHOPPING'          TO WKS-PL-CAT-NOMBRE (8)
155800        MOVE 250.00              TO WKS-PL-MONTO      (8)
155900        MOVE 'HEALTH & FITNESS'  TO WKS-PL-CAT-NOMBRE (9)
156000        MOVE 100.00              TO WKS-PL-MONTO      (9)
156100        MOVE 9 TO WKS-PL-TOTAL
156200     END-IF.
156300 471-CARGA-PLANTILLA-E. EXIT.
156400
156500 472-EVALUA-FILA-PLANTILLA SECTION.
156600     MOVE 'N' TO WKS-LOCALIZO-BUD-SW
156700     SET WKS-IX-CAT TO 1
156800     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
156900        AT END
157000           CONTINUE
157100        WHEN CAT-NAME OF WKS-K-REG (WKS-IX-CAT) =
157200             WKS-PL-CAT-NOMBRE (WKS-PL-IX)
157300           MOVE 'Y' TO WKS-LOCALIZO-BUD-SW
157400     END-SEARCH
157500     IF LOCALIZO-BUDGET
157600        PERFORM 473-VERIFICA-TRASLAPE-MASIVA
157700        IF NOT HAY-TRASLAPE
157800           PERFORM 474-AGREGA-BUDGET-MASIVO
157900        END-IF
158000     END-IF
158100     ADD 1 TO WKS-PL-IX.
158200 472-EVALUA-FILA-PLANTILLA-E. EXIT.
158300
158400 473-VERIFICA-TRASLAPE-MASIVA SECTION.
158500     MOVE 'N' TO WKS-TRASLAPE-SW
158600     SET WKS-CL-IX-VERIFICA TO 1
158700     PERFORM 475-COMPARA-TRASLAPE-MASIVA
158800             UNTIL WKS-CL-IX-VERIFICA > WKS-TOTAL-BUDGETS
158900                OR HAY-TRASLAPE.
159000 473-VERIFICA-TRASLAPE-MASIVA-E. EXIT.
159100
159200 475-COMPARA-TRASLAPE-MASIVA SECTION.
159300     IF BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-CL-IX-VERIFICA)
159400        AND BUD-USER-ID OF WKS-B-REG (WKS-CL-IX-VERIFICA) =
159500            WKS-SI-USER-ID
159600        AND BUD-CAT-ID OF WKS-B-REG (WKS-CL-IX-VERIFICA) =
159700            CAT-ID OF WKS-K-REG (WKS-IX-CAT)
159800        AND BUD-START OF WKS-B-REG (WKS-CL-IX-VERIFICA) <=
159900            WKS-CL-NUEVO-FIN
160000        AND BUD-END OF WKS-B-REG (WKS-CL-IX-VERIFICA) >=
160100            WKS-CL-NUEVO-INICIO
160200        SET HAY-TRASLAPE TO TRUE
160300     END-IF
160400     SET WKS-CL-IX-VERIFICA UP BY 1.
160500 475-COMPARA-TRASLAPE-MASIVA-E. EXIT.
160600
160700 474-AGREGA-BUDGET-MASIVO SECTION.
160800     ADD 1 TO WKS-TOTAL-BUDGETS
160900     SET WKS-IX-BUD TO WKS-TOTAL-BUDGETS
161000     MOVE SPACES TO WKS-B-REG (WKS-IX-BUD)
161100     MOVE WKS-SI-USER-ID TO BUD-USER-ID OF WKS-B-REG (WKS-IX-BUD)
161200     MOVE CAT-ID OF WKS-K-REG (WKS-IX-CAT) TO
161300          BUD-CAT-ID OF WKS-B-REG (WKS-IX-BUD)
161400     STRING 'MONTHLY ' WKS-PL-CAT-NOMBRE (WKS-PL-IX) ' BUDGET'
161500            DELIMITED BY SIZE INTO
161600            BUD-NAME OF WKS-B-REG (WKS-IX-BUD)
161700     MOVE WKS-PL-MONTO (WKS-PL-IX) TO
161800          BUD-AMOUNT OF WKS-B-REG (WKS-IX-BUD)
161900     SET BUD-PERIODO-MENSUAL OF WKS-B-REG (WKS-IX-BUD) TO TRUE
162000     MOVE WKS-CL-NUEVO-INICIO TO
162100          BUD-START OF WKS-B-REG (WKS-IX-BUD)
162200     MOVE WKS-CL-NUEVO-FIN    TO
162300          BUD-END   OF WKS-B-REG (WKS-IX-BUD)
162400     SET BUD-ESTA-ACTIVO OF WKS-B-REG (WKS-IX-BUD) TO TRUE.
162500 474-AGREGA-BUDGET-MASIVO-E. EXIT.
162600
162700******************************************************************
162800*     G R A B A C I O N   D E L   M A E S T R O   N U E V O      *
162900******************************************************************
163000 600-GRABA-BUDGETS-NUEVOS SECTION.
163100     MOVE 1 TO WKS-SUB
163200     PERFORM 601-GRABA-UN-BUDGET
163300             UNTIL WKS-SUB > WKS-TOTAL-BUDGETS.
163400 600-GRABA-BUDGETS-NUEVOS-E. EXIT.
163500
163600 601-GRABA-UN-BUDGET SECTION.
163700     MOVE WKS-B-REG (WKS-SUB) TO REG-BUDG-NEW
163800     WRITE REG-BUDG-NEW
163900     ADD 1 TO WKS-SUB.
164000 601-GRABA-UN-BUDGET-E. EXIT.
164100
164200******************************************************************
164300 990-CIERRA-ARCHIVOS SECTION.
164400     CLOSE BUDG-OLD BUDG-NEW CATEGORIES TRANFILE OVERVIEW.
164500 990-CIERRA-ARCHIVOS-E. EXIT.
