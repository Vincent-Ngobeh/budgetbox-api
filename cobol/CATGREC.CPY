000100******************************************************************
000200*    C O P Y   C A T G R E C                                     *
000300*    MAESTRO DE CATEGORIAS DE INGRESO Y GASTO - BUDGETBOX        *
000400*    LLAVE PRIMARIA CAT-ID. UNICA POR USUARIO+NOMBRE+TIPO.       *
000500******************************************************************
000600* 1998-03-11 PEDR TCK-0007  VERSION INICIAL DEL COPY             *
000700* 2004-06-18 PEDR TCK-0119  SE AGREGA CAT-DEFAULT                *
000800* 2011-09-30 JLRD TCK-0234  SE AGREGA FILLER DE EXPANSION        *
000900******************************************************************
001000 01  CATEGORY-RECORD.
001100     02  CAT-ID                      PIC X(08).
001200     02  CAT-USER-ID                 PIC X(08).
001300     02  CAT-NAME                    PIC X(30).
001400     02  CAT-TYPE                    PIC X(07).
001500         88  CAT-TIPO-INGRESO            VALUE 'INCOME '.
001600         88  CAT-TIPO-GASTO              VALUE 'EXPENSE'.
001700     02  CAT-DEFAULT                 PIC X(01).
001800         88  CAT-ES-DEFECTO              VALUE 'Y'.
001900         88  CAT-NO-ES-DEFECTO           VALUE 'N'.
002000     02  CAT-ACTIVE                  PIC X(01).
002100         88  CAT-ESTA-ACTIVA             VALUE 'Y'.
002200         88  CAT-ESTA-INACTIVA           VALUE 'N'.
002300     02  FILLER                      PIC X(01).
