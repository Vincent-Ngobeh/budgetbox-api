000100******************************************************************
000200*    C O P Y   T R A N R E C                                     *
000300*    REGISTRO DE TRANSACCION DEL LIBRO MAYOR - BUDGETBOX         *
000400*    USADO TANTO PARA EL MAESTRO TRANFILE COMO PARA LAS          *
000500*    TARJETAS DE ENTRADA DE TXNINPUT (VER FILLER-ACCION).        *
000600******************************************************************
000700* 1998-03-11 PEDR TCK-0007  VERSION INICIAL DEL COPY             *
000800* 2004-06-18 PEDR TCK-0120  SE AGREGA TRN-REF Y TRN-RECURRING    *
000900* 2009-02-04 PEDR TCK-0199  SE REUTILIZA FILLER COMO ACCION-CODE *
001000*                           PARA LAS TARJETAS DE TXNINPUT        *
001100******************************************************************
001200 01  TRANSACTION-RECORD.
001300     02  TRN-ID                      PIC X(08).
001400     02  TRN-USER-ID                 PIC X(08).
001500     02  TRN-ACCT-ID                 PIC X(08).
001600     02  TRN-CAT-ID                  PIC X(08).
001700     02  TRN-DESC                    PIC X(40).
001800     02  TRN-TYPE                    PIC X(08).
001900         88  TRN-TIPO-INGRESO            VALUE 'INCOME  '.
002000         88  TRN-TIPO-GASTO              VALUE 'EXPENSE '.
002100         88  TRN-TIPO-TRASLADO           VALUE 'TRANSFER'.
002200     02  TRN-AMOUNT                  PIC S9(6)V99.
002300     02  TRN-DATE                    PIC 9(08).
002400     02  TRN-DATE-R  REDEFINES TRN-DATE.
002500         04  TRN-DATE-CCYY           PIC 9(04).
002600         04  TRN-DATE-MM             PIC 9(02).
002700         04  TRN-DATE-DD             PIC 9(02).
002800     02  TRN-REF                     PIC X(12).
002900     02  TRN-RECURRING               PIC X(01).
003000         88  TRN-ES-RECURRENTE           VALUE 'Y'.
003100         88  TRN-NO-ES-RECURRENTE        VALUE 'N'.
003200     02  TRN-ACCION-FILLER           PIC X(01).
003300         88  TRN-ACCION-CREA             VALUE 'C'.
003400         88  TRN-ACCION-ENMIENDA         VALUE 'A'.
003500         88  TRN-ACCION-BORRA            VALUE 'D'.
003600         88  TRN-ACCION-DUPLICA          VALUE 'U'.
