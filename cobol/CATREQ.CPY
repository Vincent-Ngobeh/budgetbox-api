000100******************************************************************
000200*    C O P Y   C A T R E Q                                       *
000300*    TARJETA DE SOLICITUD DE MANTENIMIENTO DE CATEGORIAS -       *
000400*    BUDGETBOX.  UNA TARJETA POR ACCION SOLICITADA.  EL MISMO    *
000500*    CORRIDO PUEDE TRAER TARJETAS DE VARIAS ACCIONES MEZCLADAS.  *
000600******************************************************************
000700* 2001-05-07 PEDR TCK-0131  VERSION INICIAL DEL COPY             *
000800* 2010-11-22 JLRD TCK-0206  SE AGREGA ACCION DE USO (U)          *
000900******************************************************************
001000 01  CATREQ-RECORD.
001100     02  CRQ-ACCION                  PIC X(01).
001200         88  CRQ-DEFECTO                 VALUE 'D'.
001300         88  CRQ-BORRA                   VALUE 'X'.
001400         88  CRQ-CATEGORIZA              VALUE 'B'.
001500         88  CRQ-REASIGNA                VALUE 'R'.
001600         88  CRQ-USO                      VALUE 'U'.
001700     02  CRQ-USER-ID                 PIC X(08).
001800     02  CRQ-CAT-ID                  PIC X(08).
001900     02  CRQ-CAT-ORIGEN              PIC X(08).
002000     02  CRQ-CAT-DESTINO             PIC X(08).
002100     02  CRQ-TRN-ID                  PIC X(08).
002200     02  CRQ-VARIANTE                PIC X(01).
002300         88  CRQ-VARIANTE-COMPLETA       VALUE '1'.
002400         88  CRQ-VARIANTE-REGISTRO       VALUE '2'.
002500     02  CRQ-DIAS-USO                PIC 9(05).
002600     02  FILLER                      PIC X(11).
