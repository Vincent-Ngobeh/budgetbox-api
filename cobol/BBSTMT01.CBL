000100******************************************************************
000200* FECHA       : 14/01/1989                                       *
000300* PROGRAMADOR : ESTER E. DUARTE RIVAS (EEDR)                     *
000400* APLICACION  : BUDGETBOX - FINANZAS PERSONALES                  *
000500* PROGRAMA    : BBSTMT01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUCTOR DE ESTADO DE CUENTA CON SALDO        *
000800*             : CORRIDO Y DE RESUMEN DE CUENTAS DEL USUARIO.     *
000900* ARCHIVOS    : ACCOUNTS=E,CATEGORIES=E,TRANFILE=E,STMTRPT=S     *
001000* INSTALADO   : 20/01/1989                                       *
001100* BPM/RATIONAL: 440103                                           *
001200* NOMBRE      : CONSTRUCTOR DE ESTADO DE CUENTA                  *
001300* DESCRIPCION : MANTENIMIENTO                                    *
001400******************************************************************
001500*               R E G I S T R O   D E   C A M B I O S            *
001600******************************************************************
001700* 1989-01-14 EEDR TCK-0029  VERSION INICIAL - SOLO ESTADO CTA.   *
001800* 1989-06-02 EEDR TCK-0033  SE AGREGA SALDO DE APERTURA.         *
001900* 1991-09-25 PEDR TCK-0056  SE AGREGA RESUMEN DE CUENTAS (U4).   *
002000* 1995-03-08 JLRD TCK-0083  SE ORDENA SALDO CORRIDO ASCENDENTE   *
002100*                           Y SE IMPRIME DEL MAS RECIENTE.       *
002200* 1998-12-03 JLRD TCK-0112  AMPLIACION DE FECHAS A CUATRO DIGITOS*
002300*                           DE ANIO (PROYECTO AIO 2000).          *
002400* 1999-01-09 JLRD TCK-0113  PRUEBAS DE CONVERSION DE SIGLO OK.   *
002500* 2002-02-14 MCLR TCK-0138  SE AGREGA TOTAL DE CREDITOS/DEBITOS. *
002600* 2007-07-19 MCLR TCK-0174  SE AJUSTA VENTANA DE DIAS POR SYSIN. *
002700* 2014-10-01 JLRD TCK-0228  SE AGREGA RESUMEN POR MONEDA.        *
002800* 2018-06-11 HRVG TCK-0266  EL RESUMEN POR MONEDA SE DESGLOSA    *
002900*                           AHORA POR TIPO DE CUENTA, Y SE AGREGA*
003000*                           INGRESO/GASTO/NETO A 30 DIAS POR     *
003100*                           CUENTA (U4).                         *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.             BBSTMT01.
003500 AUTHOR.                 ESTER E. DUARTE RIVAS.
003600 INSTALLATION.           BUDGETBOX - SISTEMAS DE INFORMACION.
003700 DATE-WRITTEN.           01/14/1989.
003800 DATE-COMPILED.
003900 SECURITY.               CONFIDENCIAL - USO INTERNO BUDGETBOX.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.        BUDGETBOX-HOST.
004400 OBJECT-COMPUTER.        BUDGETBOX-HOST.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA  IS '0' THRU '9'
004800     CLASS CLASE-ALFABETO  IS 'A' THRU 'Z'.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ACCOUNTS   ASSIGN TO ACCOUNTS
005300            ORGANIZATION  IS SEQUENTIAL
005400            FILE STATUS   IS FS-ACCOUNTS.
005500     SELECT CATEGORIES ASSIGN TO CATEGORIES
005600            ORGANIZATION  IS SEQUENTIAL
005700            FILE STATUS   IS FS-CATEGORIES.
005800     SELECT TRANFILE   ASSIGN TO TRANFILE
005900            ORGANIZATION  IS SEQUENTIAL
006000            FILE STATUS   IS FS-TRANFILE.
006100     SELECT STMTRPT    ASSIGN TO STMTRPT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-STMTRPT.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*           D E F I N I C I O N   D E   A R C H I V O S          *
006900******************************************************************
007000 FD  ACCOUNTS
007100     LABEL RECORD IS STANDARD.
007200 01  REG-CUENTA.
007300     COPY ACCTREC.
007400
007500 FD  CATEGORIES
007600     LABEL RECORD IS STANDARD.
007700 01  REG-CATEGORIA.
007800     COPY CATGREC.
007900
008000 FD  TRANFILE
008100     LABEL RECORD IS STANDARD.
008200 01  REG-TRANSACCION.
008300     COPY TRANREC.
008400
008500 FD  STMTRPT
008600     LABEL RECORD IS STANDARD
008700     RECORDING MODE IS F.
008800 01  LIN-REPORTE                 PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           R E C U R S O S   D E   F I L E   S T A T U S        *
009300******************************************************************
009400 01  WKS-FILE-STATUS-AREA.
009500     02  FS-ACCOUNTS             PIC X(02) VALUE '00'.
009600     02  FS-CATEGORIES           PIC X(02) VALUE '00'.
009700     02  FS-TRANFILE             PIC X(02) VALUE '00'.
009800     02  FS-STMTRPT              PIC X(02) VALUE '00'.
009900
010000******************************************************************
010100*           P A R A M E T R O S   D E   C O R R I D A   SYSIN    *
010200******************************************************************
010300 01  WKS-PARAMETROS-SYSIN.
010400     02  WKS-PRM-ACCT-ID         PIC X(08).
010500     02  WKS-PRM-VENTANA-DIAS    PIC 9(05) VALUE 30.
010600     02  FILLER                  PIC X(20).
010700
010800******************************************************************
010900*           T A B L A   D E   C A T E G O R I A S   MEMORIA      *
011000******************************************************************
011100 01  WKS-TABLA-CATEGORIAS.
011200     02  WKS-TOTAL-CATEGORIAS    PIC 9(05) COMP VALUE ZERO.
011300     02  WKS-CATEGORIA OCCURS 150 TIMES
011400             INDEXED BY WKS-IX-CAT.
011500         04  WKS-K-REG.
011600             COPY CATGREC REPLACING ==01  CATEGORY-RECORD.==
011700                  BY ==05  FILLER.==.
011800
011900******************************************************************
012000*           T A B L A   D E   T R A N S A C C I O N E S          *
012100*           S E L E C C I O N A D A S   P A R A   L A   CUENTA   *
012200******************************************************************
012300 01  WKS-TABLA-SELECCION.
012400     02  WKS-TOTAL-SEL           PIC 9(06) COMP VALUE ZERO.
012500     02  WKS-SEL OCCURS 2000 TIMES
012600             INDEXED BY WKS-IX-SEL ASCENDING KEY IS WKS-S-FECHA.
012700         04  WKS-S-FECHA         PIC 9(08).
012800         04  WKS-S-REG.
012900             COPY TRANREC REPLACING ==01  TRANSACTION-RECORD.==
013000                  BY ==05  FILLER.==.
013100         04  WKS-S-SALDO-CORRIDO PIC S9(7)V99.
013200 01  WKS-SEL-TEMP.
013300     02  WKS-ST-FECHA            PIC 9(08).
013400     02  WKS-ST-REG              PIC X(109).
013500     02  WKS-ST-SALDO-CORRIDO    PIC S9(7)V99.
013600
013700******************************************************************
013800*           A C U M U L A D O R E S   D E   E S T A D O          *
013900******************************************************************
014000 01  WKS-ACUM-ESTADO.
014100     02  WKS-SALDO-APERTURA      PIC S9(7)V99 VALUE ZERO.
014200     02  WKS-SALDO-ACTUAL        PIC S9(7)V99 VALUE ZERO.
014300     02  WKS-SUMA-SELECCION      PIC S9(7)V99 VALUE ZERO.
014400     02  WKS-TOTAL-CREDITOS      PIC S9(7)V99 VALUE ZERO.
014500     02  WKS-TOTAL-DEBITOS       PIC S9(7)V99 VALUE ZERO.
014600     02  WKS-NETO-CAMBIO         PIC S9(7)V99 VALUE ZERO.
014700     02  WKS-SALDO-CORRIENDO     PIC S9(7)V99 VALUE ZERO.
014800
014900******************************************************************
015000*           A C U M U L A D O R E S   D E   R E S U M E N   U4   *
015100******************************************************************
015200 01  WKS-RESUMEN-MONEDA OCCURS 3 TIMES INDEXED BY WKS-IX-MON.
015300     02  WKS-RM-MONEDA           PIC X(03).
015400     02  WKS-RM-SALDO-TOTAL      PIC S9(9)V99 COMP-3.
015500     02  WKS-RM-TIPO OCCURS 3 TIMES INDEXED BY WKS-IX-TIPO.
015600         03  WKS-RMT-TIPO            PIC X(08).
015700         03  WKS-RMT-SALDO           PIC S9(9)V99 COMP-3.
015800     02  WKS-RM-TOTAL-TIPOS      PIC 9(03) COMP VALUE ZERO.
015900 01  WKS-TOTAL-MONEDAS           PIC 9(03) COMP VALUE ZERO.
016000******************************************************************
016100*     M O V I M I E N T O   3 0   D I A S   P O R   C U E N T A   *
016200******************************************************************
016300 01  WKS-MOV-30D.
016400     02  WKS-M30-INGRESO         PIC S9(7)V99 VALUE ZERO.
016500     02  WKS-M30-GASTO           PIC S9(7)V99 VALUE ZERO.
016600     02  WKS-M30-NETO            PIC S9(7)V99 VALUE ZERO.
016700
016800 01  WKS-FECHA-HOY-NUM           PIC 9(08) VALUE ZERO.
016900 01  WKS-HOY-R REDEFINES WKS-FECHA-HOY-NUM.
017000     02  WKS-HOY-CCYY            PIC 9(04).
017100     02  WKS-HOY-MM              PIC 9(02).
017200     02  WKS-HOY-DD              PIC 9(02).
017300 01  WKS-FECHA-CORTE             PIC 9(08) VALUE ZERO.
017400 01  WKS-CORTE-R REDEFINES WKS-FECHA-CORTE.
017500     02  WKS-CORTE-CCYY          PIC 9(04).
017600     02  WKS-CORTE-MM            PIC 9(02).
017700     02  WKS-CORTE-DD            PIC 9(02).
017800 01  WKS-DIAS-30                 PIC S9(05) COMP VALUE +30.
017900
018000******************************************************************
018100*           M A S C A R A   D E   C U E N T A   E N   ESTADO     *
018200******************************************************************
018300 01  WKS-MASCARA-CTA             PIC X(08) VALUE SPACES.
018400 01  WKS-MASCARA-CTA-R REDEFINES WKS-MASCARA-CTA.
018500     02  WKS-MC-OCULTO           PIC X(04).
018600     02  WKS-MC-VISIBLE          PIC X(04).
018700
018800 01  WKS-CONTADORES.
018900     02  WKS-SUB                 PIC 9(06) COMP VALUE ZERO.
019000     02  WKS-SUB-2               PIC 9(06) COMP VALUE ZERO.
019100     02  WKS-MENOR                PIC 9(06) COMP VALUE ZERO.
019200
019300 01  WKS-FLAGS.
019400     02  WKS-FIN-TRANFILE        PIC X(01) VALUE 'N'.
019500         88  FIN-TRANFILE            VALUE 'Y'.
019600     02  WKS-ENCONTRO-CUENTA     PIC X(01) VALUE 'N'.
019700         88  ENCONTRO-CUENTA         VALUE 'Y'.
019800
019900 01  WKS-LINEA-EDIT.
020000     02  WKS-LE-FECHA            PIC X(10).
020100     02  WKS-LE-DESC             PIC X(40).
020200     02  WKS-LE-CAT              PIC X(20).
020300     02  WKS-LE-MONTO            PIC -(6)9.99.
020400     02  WKS-LE-SALDO            PIC -(6)9.99.
020500
020600 PROCEDURE DIVISION.
020700******************************************************************
020800*               S E C C I O N   P R I N C I P A L                *
020900******************************************************************
021000 000-MAIN SECTION.
021100     PERFORM 010-APERTURA-ARCHIVOS
021200     PERFORM 020-CARGA-CATEGORIAS
021300     PERFORM 030-LOCALIZA-CUENTA
021400     IF ENCONTRO-CUENTA
021500        PERFORM 100-SELECCIONA-TRANSACCIONES
021600        PERFORM 200-ORDENA-SELECCION
021700        PERFORM 300-CALCULA-SALDO-CORRIDO
021800        PERFORM 400-IMPRIME-ESTADO-CUENTA
021900     ELSE
022000        DISPLAY 'BBSTMT01 - CUENTA NO ENCONTRADA '
022100                WKS-PRM-ACCT-ID UPON CONSOLE
022200     END-IF
022300     PERFORM 500-RESUMEN-CUENTAS
022400     PERFORM 990-CIERRA-ARCHIVOS
022500     STOP RUN.
022600 000-MAIN-E. EXIT.
022700
022800******************************************************************
022900 010-APERTURA-ARCHIVOS SECTION.
023000     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
023100     IF WKS-PRM-VENTANA-DIAS = ZERO
023200        MOVE 30 TO WKS-PRM-VENTANA-DIAS
023300     END-IF
023400     OPEN INPUT  ACCOUNTS CATEGORIES TRANFILE
023500     OPEN OUTPUT STMTRPT
023600     IF FS-ACCOUNTS NOT = '00' OR FS-CATEGORIES NOT = '00'
023700        OR FS-TRANFILE NOT = '00' OR FS-STMTRPT NOT = '00'
023800        DISPLAY '=============================================='
023900                UPON CONSOLE
024000        DISPLAY ' BBSTMT01 - ERROR AL ABRIR ARCHIVOS'
024100                UPON CONSOLE
024200        DISPLAY '=============================================='
024300                UPON CONSOLE
024400        MOVE 91 TO RETURN-CODE
024500        STOP RUN
024600     END-IF
024700     ACCEPT WKS-FECHA-HOY-NUM FROM DATE YYYYMMDD
024800     COMPUTE WKS-FECHA-CORTE =
024900             WKS-FECHA-HOY-NUM - WKS-PRM-VENTANA-DIAS.
025000 010-APERTURA-ARCHIVOS-E. EXIT.
025100
025200******************************************************************
025300 020-CARGA-CATEGORIAS SECTION.
025400     PERFORM 021-LEE-CATEGORIA
025500     PERFORM 022-ACUMULA-CATEGORIA UNTIL FS-CATEGORIES = '10'.
025600 020-CARGA-CATEGORIAS-E. EXIT.
025700
025800 021-LEE-CATEGORIA SECTION.
025900     READ CATEGORIES
026000          AT END MOVE '10' TO FS-CATEGORIES
026100     END-READ.
026200 021-LEE-CATEGORIA-E. EXIT.
026300
026400 022-ACUMULA-CATEGORIA SECTION.
026500     ADD 1 TO WKS-TOTAL-CATEGORIAS
026600     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
026700     MOVE REG-CATEGORIA TO WKS-K-REG (WKS-IX-CAT)
026800     PERFORM 021-LEE-CATEGORIA.
026900 022-ACUMULA-CATEGORIA-E. EXIT.
027000
027100******************************************************************
027200 030-LOCALIZA-CUENTA SECTION.
027300     SET ENCONTRO-CUENTA TO FALSE
027400     PERFORM 031-LEE-CUENTA
027500     PERFORM 032-VERIFICA-CUENTA UNTIL FS-ACCOUNTS = '10'.
027600 030-LOCALIZA-CUENTA-E. EXIT.
027700
027800 031-LEE-CUENTA SECTION.
027900     READ ACCOUNTS
028000          AT END MOVE '10' TO FS-ACCOUNTS
028100     END-READ.
028200 031-LEE-CUENTA-E. EXIT.
028300
028400 032-VERIFICA-CUENTA SECTION.
028500     IF ACCT-ID OF REG-CUENTA = WKS-PRM-ACCT-ID
028600        SET ENCONTRO-CUENTA TO TRUE
028700        MOVE ACCT-BALANCE OF REG-CUENTA TO WKS-SALDO-ACTUAL
028800     END-IF
028900     PERFORM 031-LEE-CUENTA.
029000 032-VERIFICA-CUENTA-E. EXIT.
029100
029200******************************************************************
029300*     S E L E C C I O N A   T R A N S A C C I O N E S   D E      *
029400*     L A   C U E N T A   D E N T R O   D E   L A   V E N T A N A*
029500******************************************************************
029600 100-SELECCIONA-TRANSACCIONES SECTION.
029700     CLOSE TRANFILE
029800     OPEN INPUT TRANFILE
029900     PERFORM 101-LEE-TRANFILE
030000     PERFORM 102-EVALUA-TRANFILE UNTIL FIN-TRANFILE
030100     COMPUTE WKS-SALDO-APERTURA =
030200             WKS-SALDO-ACTUAL - WKS-SUMA-SELECCION
030300     COMPUTE WKS-NETO-CAMBIO = WKS-TOTAL-CREDITOS +
030400             WKS-TOTAL-DEBITOS.
030500 100-SELECCIONA-TRANSACCIONES-E. EXIT.
030600
030700 101-LEE-TRANFILE SECTION.
030800     READ TRANFILE
030900          AT END SET FIN-TRANFILE TO TRUE
031000     END-READ.
031100 101-LEE-TRANFILE-E. EXIT.
031200
031300 102-EVALUA-TRANFILE SECTION.
031400     IF TRN-ACCT-ID OF REG-TRANSACCION = WKS-PRM-ACCT-ID
031500        AND TRN-DATE OF REG-TRANSACCION >= WKS-FECHA-CORTE
031600        ADD 1 TO WKS-TOTAL-SEL
031700        SET WKS-IX-SEL TO WKS-TOTAL-SEL
031800        MOVE TRN-DATE OF REG-TRANSACCION TO
031900             WKS-S-FECHA (WKS-IX-SEL)
032000        MOVE REG-TRANSACCION TO WKS-S-REG (WKS-IX-SEL)
032100        ADD TRN-AMOUNT OF REG-TRANSACCION TO
032200            WKS-SUMA-SELECCION
032300        IF TRN-TIPO-INGRESO OF REG-TRANSACCION
032400           ADD TRN-AMOUNT OF REG-TRANSACCION TO
032500               WKS-TOTAL-CREDITOS
032600        ELSE
032700           IF TRN-TIPO-GASTO OF REG-TRANSACCION
032800              ADD TRN-AMOUNT OF REG-TRANSACCION TO
032900                  WKS-TOTAL-DEBITOS
033000           END-IF
033100        END-IF
033200     END-IF
033300     PERFORM 101-LEE-TRANFILE.
033400 102-EVALUA-TRANFILE-E. EXIT.
033500
033600******************************************************************
033700*     O R D E N A   L A   S E L E C C I O N   P O R   F E C H A  *
033800*     A S C E N D E N T E   ( B U R B U J A   S I M P L E )      *
033900******************************************************************
034000 200-ORDENA-SELECCION SECTION.
034100     IF WKS-TOTAL-SEL > 1
034200        MOVE 1 TO WKS-SUB
034300        PERFORM 202-PASADA-BURBUJA UNTIL WKS-SUB >= WKS-TOTAL-SEL
034400     END-IF.
034500 200-ORDENA-SELECCION-E. EXIT.
034600
034700 201-INTERCAMBIA SECTION.
034800     MOVE WKS-SEL (WKS-SUB-2)     TO WKS-SEL-TEMP
034900     MOVE WKS-SEL (WKS-SUB-2 + 1) TO WKS-SEL (WKS-SUB-2)
035000     MOVE WKS-SEL-TEMP            TO WKS-SEL (WKS-SUB-2 + 1).
035100 201-INTERCAMBIA-E. EXIT.
035200
035300 202-PASADA-BURBUJA SECTION.
035400     MOVE 1 TO WKS-SUB-2
035500     PERFORM 203-COMPARA-Y-CAMBIA
035600             UNTIL WKS-SUB-2 > WKS-TOTAL-SEL - WKS-SUB
035700     ADD 1 TO WKS-SUB.
035800 202-PASADA-BURBUJA-E. EXIT.
035900
036000 203-COMPARA-Y-CAMBIA SECTION.
036100     IF WKS-S-FECHA (WKS-SUB-2) > WKS-S-FECHA (WKS-SUB-2 + 1)
036200        PERFORM 201-INTERCAMBIA
036300     END-IF
036400     ADD 1 TO WKS-SUB-2.
036500 203-COMPARA-Y-CAMBIA-E. EXIT.
036600
036700******************************************************************
036800*     C A L C U L A   S A L D O   C O R R I D O                  *
036900******************************************************************
037000 300-CALCULA-SALDO-CORRIDO SECTION.
037100     MOVE WKS-SALDO-APERTURA TO WKS-SALDO-CORRIENDO
037200     MOVE 1 TO WKS-SUB
037300     PERFORM 301-ACUMULA-SALDO-RENGLON
037400             UNTIL WKS-SUB > WKS-TOTAL-SEL.
037500 300-CALCULA-SALDO-CORRIDO-E. EXIT.
037600
037700 301-ACUMULA-SALDO-RENGLON SECTION.
037800     ADD TRN-AMOUNT OF WKS-S-REG (WKS-SUB) TO
037900         WKS-SALDO-CORRIENDO
038000     MOVE WKS-SALDO-CORRIENDO TO WKS-S-SALDO-CORRIDO (WKS-SUB)
038100     ADD 1 TO WKS-SUB.
038200 301-ACUMULA-SALDO-RENGLON-E. EXIT.
038300
038400******************************************************************
038500*     I M P R I M E   E L   E S T A D O   D E   C U E N T A      *
038600*     ( M A S   R E C I E N T E   P R I M E R O )                *
038700******************************************************************
038800 400-IMPRIME-ESTADO-CUENTA SECTION.
038900     MOVE ACCT-NUMBER-MASK OF REG-CUENTA TO WKS-MASCARA-CTA
039000     MOVE '****' TO WKS-MC-OCULTO
039100     MOVE SPACES TO LIN-REPORTE
039200     STRING 'ESTADO DE CUENTA - ' ACCT-NAME OF REG-CUENTA
039300            DELIMITED BY SIZE INTO LIN-REPORTE
039400     WRITE LIN-REPORTE
039500     MOVE SPACES TO LIN-REPORTE
039600     STRING 'BANCO: ' ACCT-BANK-NAME OF REG-CUENTA
039700            '  TIPO: ' ACCT-TYPE OF REG-CUENTA
039800            '  CUENTA: ' WKS-MASCARA-CTA
039900            DELIMITED BY SIZE INTO LIN-REPORTE
040000     WRITE LIN-REPORTE
040100     MOVE SPACES TO LIN-REPORTE
040200     WRITE LIN-REPORTE
040300     MOVE SPACES TO LIN-REPORTE
040400     STRING 'FECHA      DESCRIPCION                      '
040500            'CATEGORIA            MONTO      SALDO'
040600            DELIMITED BY SIZE INTO LIN-REPORTE
040700     WRITE LIN-REPORTE
040800     MOVE WKS-TOTAL-SEL TO WKS-SUB
040900     PERFORM 412-IMPRIME-DESCENDENTE UNTIL WKS-SUB < 1
041000     MOVE SPACES TO LIN-REPORTE
041100     WRITE LIN-REPORTE
041200     MOVE SPACES TO LIN-REPORTE
041300     MOVE WKS-SALDO-APERTURA TO WKS-LE-SALDO
041400     STRING 'SALDO DE APERTURA .....: ' WKS-LE-SALDO
041500            DELIMITED BY SIZE INTO LIN-REPORTE
041600     WRITE LIN-REPORTE
041700     MOVE SPACES TO LIN-REPORTE
041800     MOVE WKS-SALDO-ACTUAL TO WKS-LE-SALDO
041900     STRING 'SALDO DE CIERRE .......: ' WKS-LE-SALDO
042000            DELIMITED BY SIZE INTO LIN-REPORTE
042100     WRITE LIN-REPORTE
042200     MOVE SPACES TO LIN-REPORTE
042300     MOVE WKS-TOTAL-CREDITOS TO WKS-LE-SALDO
042400     STRING 'TOTAL CREDITOS ........: ' WKS-LE-SALDO
042500            DELIMITED BY SIZE INTO LIN-REPORTE
042600     WRITE LIN-REPORTE
042700     MOVE SPACES TO LIN-REPORTE
042800     MOVE WKS-TOTAL-DEBITOS TO WKS-LE-SALDO
042900     STRING 'TOTAL DEBITOS .........: ' WKS-LE-SALDO
043000            DELIMITED BY SIZE INTO LIN-REPORTE
043100     WRITE LIN-REPORTE
043200     MOVE SPACES TO LIN-REPORTE
043300     MOVE WKS-NETO-CAMBIO TO WKS-LE-SALDO
043400     STRING 'CAMBIO NETO ...........: ' WKS-LE-SALDO
043500            DELIMITED BY SIZE INTO LIN-REPORTE
043600     WRITE LIN-REPORTE
043700     MOVE SPACES TO LIN-REPORTE
043800     STRING 'CANTIDAD DE MOVIMIENTOS: ' WKS-TOTAL-SEL
043900            DELIMITED BY SIZE INTO LIN-REPORTE
044000     WRITE LIN-REPORTE.
044100 400-IMPRIME-ESTADO-CUENTA-E. EXIT.
044200
044300 410-IMPRIME-RENGLON SECTION.
044400     MOVE SPACES TO LIN-REPORTE WKS-LINEA-EDIT
044500     MOVE TRN-DATE OF WKS-S-REG (WKS-SUB) TO WKS-LE-FECHA
044600     MOVE TRN-DESC OF WKS-S-REG (WKS-SUB) TO WKS-LE-DESC
044700     PERFORM 411-BUSCA-NOMBRE-CATEGORIA
044800     MOVE TRN-AMOUNT OF WKS-S-REG (WKS-SUB) TO WKS-LE-MONTO
044900     MOVE WKS-S-SALDO-CORRIDO (WKS-SUB) TO WKS-LE-SALDO
045000     STRING WKS-LE-FECHA ' ' WKS-LE-DESC ' ' WKS-LE-CAT ' '
045100            WKS-LE-MONTO ' ' WKS-LE-SALDO
045200            DELIMITED BY SIZE INTO LIN-REPORTE
045300     WRITE LIN-REPORTE.
045400 410-IMPRIME-RENGLON-E. EXIT.
045500
045600 411-BUSCA-NOMBRE-CATEGORIA SECTION.
045700     MOVE 'UNCATEGORIZED' TO WKS-LE-CAT
045800     IF TRN-CAT-ID OF WKS-S-REG (WKS-SUB) NOT = SPACES
045900        SET WKS-IX-CAT TO 1
046000        SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
046100           AT END CONTINUE
046200           WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) =
046300                TRN-CAT-ID OF WKS-S-REG (WKS-SUB)
046400              MOVE CAT-NAME OF WKS-K-REG (WKS-IX-CAT)
046500                   TO WKS-LE-CAT
046600        END-SEARCH
046700     END-IF.
046800 411-BUSCA-NOMBRE-CATEGORIA-E. EXIT.
046900
047000 412-IMPRIME-DESCENDENTE SECTION.
047100     PERFORM 410-IMPRIME-RENGLON
047200     SUBTRACT 1 FROM WKS-SUB.
047300 412-IMPRIME-DESCENDENTE-E. EXIT.
047400
047500******************************************************************
047600*     R E S U M E N   D E   C U E N T A S   ( U 4 )              *
047700******************************************************************
047800 500-RESUMEN-CUENTAS SECTION.
047900     CLOSE ACCOUNTS
048000     OPEN INPUT ACCOUNTS
048100     PERFORM 501-LEE-CUENTA-2
048200     PERFORM 503-EVALUA-CUENTA-MONEDA UNTIL FS-ACCOUNTS = '10'
048300     MOVE SPACES TO LIN-REPORTE
048400     WRITE LIN-REPORTE
048500     MOVE SPACES TO LIN-REPORTE
048600     STRING 'RESUMEN DE CUENTAS POR MONEDA Y TIPO'
048700            DELIMITED BY SIZE INTO LIN-REPORTE
048800     WRITE LIN-REPORTE
048900     MOVE 1 TO WKS-IX-MON
049000     PERFORM 504-IMPRIME-MONEDA
049100             UNTIL WKS-IX-MON > WKS-TOTAL-MONEDAS.
049200 500-RESUMEN-CUENTAS-E. EXIT.
049300
049400 501-LEE-CUENTA-2 SECTION.
049500     READ ACCOUNTS
049600          AT END MOVE '10' TO FS-ACCOUNTS
049700     END-READ.
049800 501-LEE-CUENTA-2-E. EXIT.
049900
050000 502-ACUMULA-MONEDA SECTION.
050100     SET WKS-IX-MON TO 1
050200     SEARCH WKS-RESUMEN-MONEDA VARYING WKS-IX-MON
050300        AT END
050400           ADD 1 TO WKS-TOTAL-MONEDAS
050500           SET WKS-IX-MON TO WKS-TOTAL-MONEDAS
050600           MOVE ACCT-CURRENCY OF REG-CUENTA TO
050700                WKS-RM-MONEDA (WKS-IX-MON)
050800           MOVE ZERO TO WKS-RM-SALDO-TOTAL (WKS-IX-MON)
050900           MOVE ZERO TO WKS-RM-TOTAL-TIPOS (WKS-IX-MON)
051000        WHEN WKS-RM-MONEDA (WKS-IX-MON) =
051100             ACCT-CURRENCY OF REG-CUENTA
051200           CONTINUE
051300     END-SEARCH
051400     ADD ACCT-BALANCE OF REG-CUENTA TO
051500         WKS-RM-SALDO-TOTAL (WKS-IX-MON)
051600     PERFORM 505-ACUMULA-TIPO.
051700 502-ACUMULA-MONEDA-E. EXIT.
051800
051900 505-ACUMULA-TIPO SECTION.
052000     SET WKS-IX-TIPO TO 1
052100     SEARCH WKS-RM-TIPO
052200        VARYING WKS-IX-TIPO
052300        AT END
052400           ADD 1 TO WKS-RM-TOTAL-TIPOS (WKS-IX-MON)
052500           SET WKS-IX-TIPO TO WKS-RM-TOTAL-TIPOS (WKS-IX-MON)
052600           MOVE ACCT-TYPE OF REG-CUENTA TO
052700                WKS-RMT-TIPO (WKS-IX-MON, WKS-IX-TIPO)
052800           MOVE ZERO TO WKS-RMT-SALDO (WKS-IX-MON, WKS-IX-TIPO)
052900        WHEN WKS-RMT-TIPO (WKS-IX-MON, WKS-IX-TIPO) =
053000             ACCT-TYPE OF REG-CUENTA
053100           CONTINUE
053200     END-SEARCH
053300     ADD ACCT-BALANCE OF REG-CUENTA TO
053400         WKS-RMT-SALDO (WKS-IX-MON, WKS-IX-TIPO).
053500 505-ACUMULA-TIPO-E. EXIT.
053600
053700 503-EVALUA-CUENTA-MONEDA SECTION.
053800     IF ACCT-ESTA-ACTIVA OF REG-CUENTA
053900        PERFORM 502-ACUMULA-MONEDA
054000        PERFORM 506-CALCULA-MOVIMIENTO-30D
054100        PERFORM 507-IMPRIME-MOVIMIENTO-30D
054200     END-IF
054300     PERFORM 501-LEE-CUENTA-2.
054400 503-EVALUA-CUENTA-MONEDA-E. EXIT.
054500
054600******************************************************************
054700*     I N G R E S O / G A S T O / N E T O   U L T I M O S 30 D   *
054800*     P O R   C U E N T A   ( U 4 )                              *
054900******************************************************************
055000 506-CALCULA-MOVIMIENTO-30D SECTION.
055100     MOVE ZERO TO WKS-M30-INGRESO
055200     MOVE ZERO TO WKS-M30-GASTO
055300     MOVE ZERO TO WKS-M30-NETO
055400     MOVE 'N' TO WKS-FIN-TRANFILE
055500     CLOSE TRANFILE
055600     OPEN INPUT TRANFILE
055700     PERFORM 101-LEE-TRANFILE
055800     PERFORM 508-EVALUA-TRANFILE-30D UNTIL FIN-TRANFILE
055900     COMPUTE WKS-M30-NETO = WKS-M30-INGRESO - WKS-M30-GASTO.
056000 506-CALCULA-MOVIMIENTO-30D-E. EXIT.
056100
056200 508-EVALUA-TRANFILE-30D SECTION.
056300     IF TRN-ACCT-ID OF REG-TRANSACCION = ACCT-ID OF REG-CUENTA
056400        AND TRN-DATE OF REG-TRANSACCION >= WKS-FECHA-CORTE
056500        IF TRN-TIPO-INGRESO OF REG-TRANSACCION
056600           ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-M30-INGRESO
056700        ELSE
056800           IF TRN-TIPO-GASTO OF REG-TRANSACCION
056900              ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-M30-GASTO
057000           END-IF
057100        END-IF
057200     END-IF
057300     PERFORM 101-LEE-TRANFILE.
057400 508-EVALUA-TRANFILE-30D-E. EXIT.
057500
057600 507-IMPRIME-MOVIMIENTO-30D SECTION.
057700     MOVE SPACES TO LIN-REPORTE
057800     MOVE WKS-M30-INGRESO TO WKS-LE-SALDO
057900     STRING '  ' ACCT-ID OF REG-CUENTA ' 30D INGRESO: '
058000            WKS-LE-SALDO DELIMITED BY SIZE INTO LIN-REPORTE
058100     WRITE LIN-REPORTE
058200     MOVE SPACES TO LIN-REPORTE
058300     MOVE WKS-M30-GASTO TO WKS-LE-SALDO
058400     STRING '  ' ACCT-ID OF REG-CUENTA ' 30D GASTO ..: '
058500            WKS-LE-SALDO DELIMITED BY SIZE INTO LIN-REPORTE
058600     WRITE LIN-REPORTE
058700     MOVE SPACES TO LIN-REPORTE
058800     MOVE WKS-M30-NETO TO WKS-LE-SALDO
058900     STRING '  ' ACCT-ID OF REG-CUENTA ' 30D NETO ...: '
059000            WKS-LE-SALDO DELIMITED BY SIZE INTO LIN-REPORTE
059100     WRITE LIN-REPORTE.
059200 507-IMPRIME-MOVIMIENTO-30D-E. EXIT.
059300
059400 504-IMPRIME-MONEDA SECTION.
059500     MOVE SPACES TO LIN-REPORTE
059600     MOVE WKS-RM-SALDO-TOTAL (WKS-IX-MON) TO WKS-LE-SALDO
059700     STRING WKS-RM-MONEDA (WKS-IX-MON) ' TOTAL: '
059800            WKS-LE-SALDO DELIMITED BY SIZE INTO LIN-REPORTE
059900     WRITE LIN-REPORTE
060000     SET WKS-IX-TIPO TO 1
060100     PERFORM 509-IMPRIME-TIPO
060200             UNTIL WKS-IX-TIPO > WKS-RM-TOTAL-TIPOS (WKS-IX-MON)
060300     ADD 1 TO WKS-IX-MON.
060400 504-IMPRIME-MONEDA-E. EXIT.
060500
060600 509-IMPRIME-TIPO SECTION.
060700     MOVE SPACES TO LIN-REPORTE
060800     MOVE WKS-RMT-SALDO (WKS-IX-MON, WKS-IX-TIPO) TO WKS-LE-SALDO
060900     STRING '     ' WKS-RMT-TIPO (WKS-IX-MON, WKS-IX-TIPO)
061000            ' TOTAL: ' WKS-LE-SALDO
061100            DELIMITED BY SIZE INTO LIN-REPORTE
061200     WRITE LIN-REPORTE
061300     SET WKS-IX-TIPO UP BY 1.
061400 509-IMPRIME-TIPO-E. EXIT.
061500
061600******************************************************************
061700 990-CIERRA-ARCHIVOS SECTION.
061800     CLOSE ACCOUNTS CATEGORIES TRANFILE STMTRPT.
061900 990-CIERRA-ARCHIVOS-E. EXIT.
