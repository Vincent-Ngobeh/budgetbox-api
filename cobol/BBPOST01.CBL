000100******************************************************************
000200* FECHA       : 11/03/1986                                       *
000300* PROGRAMADOR : PEDRO E. DIAZ RAMOS (PEDR)                       *
000400* APLICACION  : BUDGETBOX - FINANZAS PERSONALES                  *
000500* PROGRAMA    : BBPOST01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE CONTABILIZACION DE TRANSACCIONES DEL    *
000800*             : LIBRO MAYOR PERSONAL. VALIDA, NORMALIZA SIGNO,   *
000900*             : VERIFICA FONDOS Y CONTABILIZA CREACION, ENMIENDA,*
001000*             : BORRADO Y DUPLICADO DE TRANSACCIONES, AJUSTANDO  *
001100*             : EL SALDO DE LA CUENTA AFECTADA.                  *
001200* ARCHIVOS    : ACCOUNTS=IO,CATEGORIES=E,TXNINPUT=E,TRANFILE=IO  *
001300* ACCION (ES) : C=CREA, A=ENMIENDA, D=BORRA, U=DUPLICA            *
001400* MTTO CUENTA : TARJETA SYSIN, D=DESACTIVA, X=BORRA         *
001500* INSTALADO   : 15/03/1986                                       *
001600* BPM/RATIONAL: 440071                                           *
001700* NOMBRE      : MOTOR DE CONTABILIZACION DE LIBRO MAYOR           *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*               R E G I S T R O   D E   C A M B I O S            *
002100******************************************************************
002200* 1986-03-11 PEDR TCK-0001  VERSION INICIAL. CREA Y ENMIENDA.    *
002300* 1986-04-02 PEDR TCK-0004  SE AGREGA VALIDACION DE FONDOS.      *
002400* 1986-07-19 PEDR TCK-0009  SE AGREGA ACCION DE BORRADO.         *
002500* 1987-01-30 PEDR TCK-0015  SE AGREGA ACCION DE DUPLICADO.       *
002600* 1988-05-14 EEDR TCK-0028  VALIDACION DE DESCRIPCION 2-40 CAR.  *
002700* 1989-11-20 EEDR TCK-0036  REFERENCIA SE TRUNCA A 12 Y SE PASA  *
002800*                           A MAYUSCULAS.                        *
002900* 1991-02-08 PEDR TCK-0052  ENMIENDA ENTRE CUENTAS DISTINTAS.    *
003000* 1993-09-17 JLRD TCK-0071  CORRIGE SIGNO EN REVERSO DE BORRADO. *
003100* 1996-06-25 JLRD TCK-0095  AJUSTE EN VENTANA DE FECHA VALIDA.   *
003200* 1998-12-03 JLRD TCK-0112  AMPLIACION DE FECHAS A CUATRO DIGITOS*
003300*                           DE ANIO (PROYECTO AIO 2000).          *
003400* 1999-01-09 JLRD TCK-0113  PRUEBAS DE CONVERSION DE SIGLO OK.   *
003500* 2002-08-21 MCLR TCK-0140  SE AGREGA CONTEO DE DUPLICADOS.      *
003600* 2006-03-15 MCLR TCK-0168  SE AJUSTA TOPE DE TABLA DE CUENTAS.  *
003700* 2011-10-04 JLRD TCK-0201  SE AGREGA DESPLIEGUE DE ESTADISTICAS.*
003800* 2018-05-02 HRVG TCK-0265  SE AGREGA MANTENIMIENTO DE CUENTA    *
003900*                           POR TARJETA DE CONTROL: DESACTIVAR   *
004000*                           (EXIGE SALDO CERO) Y BORRAR (EXIGE   *
004100*                           CUENTA SIN MOVIMIENTOS) (U11/U12).   *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.             BBPOST01.
004500 AUTHOR.                 PEDRO E. DIAZ RAMOS.
004600 INSTALLATION.           BUDGETBOX - SISTEMAS DE INFORMACION.
004700 DATE-WRITTEN.           03/11/1986.
004800 DATE-COMPILED.
004900 SECURITY.               CONFIDENCIAL - USO INTERNO BUDGETBOX.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.        BUDGETBOX-HOST.
005400 OBJECT-COMPUTER.        BUDGETBOX-HOST.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-NUMERICA  IS '0' THRU '9'
005800     CLASS CLASE-ALFABETO  IS 'A' THRU 'Z'.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ACCT-OLD  ASSIGN TO ACCTOLD
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-ACCT-OLD.
006500     SELECT ACCT-NEW  ASSIGN TO ACCTNEW
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-ACCT-NEW.
006800     SELECT CATEGORIES ASSIGN TO CATEGORIES
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-CATEGORIES.
007100     SELECT TXNINPUT  ASSIGN TO TXNINPUT
007200            ORGANIZATION  IS SEQUENTIAL
007300            FILE STATUS   IS FS-TXNINPUT.
007400     SELECT TRAN-OLD  ASSIGN TO TRANOLD
007500            ORGANIZATION  IS SEQUENTIAL
007600            FILE STATUS   IS FS-TRAN-OLD.
007700     SELECT TRAN-NEW  ASSIGN TO TRANNEW
007800            ORGANIZATION  IS SEQUENTIAL
007900            FILE STATUS   IS FS-TRAN-NEW.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*           D E F I N I C I O N   D E   A R C H I V O S          *
008500******************************************************************
008600 FD  ACCT-OLD
008700     LABEL RECORD IS STANDARD.
008800 01  REG-ACCT-OLD.
008900     COPY ACCTREC.
009000
009100 FD  ACCT-NEW
009200     LABEL RECORD IS STANDARD.
009300 01  REG-ACCT-NEW.
009400     COPY ACCTREC.
009500
009600 FD  CATEGORIES
009700     LABEL RECORD IS STANDARD.
009800 01  REG-CATEGORIA.
009900     COPY CATGREC.
010000
010100 FD  TXNINPUT
010200     LABEL RECORD IS STANDARD.
010300 01  REG-TXNINPUT.
010400     COPY TRANREC.
010500
010600 FD  TRAN-OLD
010700     LABEL RECORD IS STANDARD.
010800 01  REG-TRAN-OLD.
010900     COPY TRANREC.
011000
011100 FD  TRAN-NEW
011200     LABEL RECORD IS STANDARD.
011300 01  REG-TRAN-NEW.
011400     COPY TRANREC.
011500
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           R E C U R S O S   D E   F I L E   S T A T U S        *
011900******************************************************************
012000 01  WKS-FILE-STATUS-AREA.
012100     02  FS-ACCT-OLD             PIC X(02) VALUE '00'.
012200     02  FS-ACCT-NEW             PIC X(02) VALUE '00'.
012300     02  FS-CATEGORIES           PIC X(02) VALUE '00'.
012400     02  FS-TXNINPUT             PIC X(02) VALUE '00'.
012500     02  FS-TRAN-OLD             PIC X(02) VALUE '00'.
012600     02  FS-TRAN-NEW             PIC X(02) VALUE '00'.
012700
012800******************************************************************
012900*           T A B L A   D E   C U E N T A S   E N   MEMORIA      *
013000******************************************************************
013100 01  WKS-TABLA-CUENTAS.
013200     02  WKS-TOTAL-CUENTAS       PIC 9(05) COMP VALUE ZERO.
013300     02  WKS-CUENTA OCCURS 500 TIMES
013400             INDEXED BY WKS-IX-CTA.
013500         04  WKS-C-ACCT-ID       PIC X(08).
013600         04  WKS-C-BORRADO       PIC X(01) VALUE 'N'.
013700             88  WKS-C-ESTA-BORRADO    VALUE 'Y'.
013800         04  WKS-C-REG.
013900             COPY ACCTREC REPLACING ==01  ACCOUNT-RECORD.==
014000                  BY ==05  FILLER.==.
014100
014200******************************************************************
014300*           T A B L A   D E   C A T E G O R I A S   MEMORIA      *
014400******************************************************************
014500 01  WKS-TABLA-CATEGORIAS.
014600     02  WKS-TOTAL-CATEGORIAS    PIC 9(05) COMP VALUE ZERO.
014700     02  WKS-CATEGORIA OCCURS 100 TIMES
014800             INDEXED BY WKS-IX-CAT.
014900         04  WKS-K-CAT-ID        PIC X(08).
015000         04  WKS-K-TIPO          PIC X(07).
015100         04  WKS-K-ACTIVA        PIC X(01).
015200
015300******************************************************************
015400*           T A B L A   D E L   L I B R O   M A Y O R            *
015500******************************************************************
015600 01  WKS-TABLA-LEDGER.
015700     02  WKS-TOTAL-LEDGER        PIC 9(06) COMP VALUE ZERO.
015800     02  WKS-LEDGER OCCURS 2000 TIMES
015900             INDEXED BY WKS-IX-TRN.
016000         04  WKS-L-TRN-ID        PIC X(08).
016100         04  WKS-L-BORRADO       PIC X(01) VALUE 'N'.
016200             88  WKS-L-ESTA-BORRADO    VALUE 'Y'.
016300         04  WKS-L-REG.
016400             COPY TRANREC REPLACING ==01  TRANSACTION-RECORD.==
016500                  BY ==05  FILLER.==.
016600
016700******************************************************************
016800*           C O N T A D O R E S   Y   A C U M U L A D O R E S    *
016900******************************************************************
017000 01  WKS-CONTADORES.
017100     02  WKS-TXN-LEIDAS          PIC 9(06) COMP VALUE ZERO.
017200     02  WKS-TXN-CREADAS         PIC 9(06) COMP VALUE ZERO.
017300     02  WKS-TXN-ENMENDADAS      PIC 9(06) COMP VALUE ZERO.
017400     02  WKS-TXN-BORRADAS        PIC 9(06) COMP VALUE ZERO.
017500     02  WKS-TXN-DUPLICADAS      PIC 9(06) COMP VALUE ZERO.
017600     02  WKS-TXN-RECHAZADAS      PIC 9(06) COMP VALUE ZERO.
017700     02  WKS-SUB                 PIC 9(06) COMP VALUE ZERO.
017800     02  WKS-SUB-2               PIC 9(06) COMP VALUE ZERO.
017900
018000******************************************************************
018100*           F E C H A   D E L   S I S T E M A                    *
018200******************************************************************
018300 01  WKS-FECHA-HOY.
018400     02  WKS-HOY-CCYY            PIC 9(04).
018500     02  WKS-HOY-MM              PIC 9(02).
018600     02  WKS-HOY-DD              PIC 9(02).
018700 01  WKS-FECHA-HOY-NUM REDEFINES WKS-FECHA-HOY
018800                                 PIC 9(08).
018900 01  WKS-FECHA-LIMITE-MAX        PIC 9(08) VALUE ZERO.
019000 01  WKS-LIM-MAX-R REDEFINES WKS-FECHA-LIMITE-MAX.
019100     02  WKS-LIM-MAX-CCYY        PIC 9(04).
019200     02  WKS-LIM-MAX-MM          PIC 9(02).
019300     02  WKS-LIM-MAX-DD          PIC 9(02).
019400 01  WKS-FECHA-LIMITE-MIN        PIC 9(08) VALUE ZERO.
019500 01  WKS-LIM-MIN-R REDEFINES WKS-FECHA-LIMITE-MIN.
019600     02  WKS-LIM-MIN-CCYY        PIC 9(04).
019700     02  WKS-LIM-MIN-MM          PIC 9(02).
019800     02  WKS-LIM-MIN-DD          PIC 9(02).
019900 01  WKS-DIAS-LIMITE             PIC S9(05) COMP VALUE +730.
020000
020100******************************************************************
020200*           B A N D E R A S   D E   P R O C E S O                *
020300******************************************************************
020400 01  WKS-FLAGS.
020500     02  WKS-FIN-TXNINPUT        PIC X(01) VALUE 'N'.
020600         88  FIN-TXNINPUT            VALUE 'Y'.
020700     02  WKS-TXN-VALIDA          PIC X(01) VALUE 'Y'.
020800         88  TXN-ES-VALIDA           VALUE 'Y'.
020900     02  WKS-ENCONTRO-CUENTA     PIC X(01) VALUE 'N'.
021000         88  ENCONTRO-CUENTA         VALUE 'Y'.
021100     02  WKS-ENCONTRO-CATEGORIA  PIC X(01) VALUE 'N'.
021200         88  ENCONTRO-CATEGORIA      VALUE 'Y'.
021300     02  WKS-TIENE-MOVTOS        PIC X(01) VALUE 'N'.
021400         88  CUENTA-TIENE-MOVTOS     VALUE 'Y'.
021500
021600******************************************************************
021700*     M A N T E N I M I E N T O   D E   C U E N T A   ( U 1 1 / *
021800*     U 1 2 )  -  T A R J E T A   D E   C O N T R O L            *
021900******************************************************************
022000 01  WKS-SYSIN-ACCTMAINT.
022100     02  WKS-AM-ACCION           PIC X(01) VALUE SPACES.
022200         88  AM-ACCION-DESACTIVA      VALUE 'D'.
022300         88  AM-ACCION-BORRA          VALUE 'X'.
022400     02  WKS-AM-ACCT-ID          PIC X(08) VALUE SPACES.
022500 01  WKS-IX-MTTO                 PIC 9(05) COMP VALUE ZERO.
022600
022700******************************************************************
022800*           A R E A S   D E   T R A B A J O   D E   TXN          *
022900******************************************************************
023000 01  WKS-TXN-DESC-TRIM           PIC X(40) VALUE SPACES.
023100 01  WKS-TXN-REF-EDIT            PIC X(12) VALUE SPACES.
023200 01  WKS-CUENTA-ESPACIOS         PIC 9(03) COMP VALUE ZERO.
023300 01  WKS-LONGITUD-SIGNIF         PIC S9(03) COMP VALUE ZERO.
023400 01  WKS-MINUSCULAS              PIC X(26) VALUE
023500     'abcdefghijklmnopqrstuvwxyz'.
023600 01  WKS-MAYUSCULAS              PIC X(26) VALUE
023700     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023800 01  WKS-MONTO-ANTERIOR          PIC S9(6)V99 VALUE ZERO.
023900 01  WKS-MONTO-DIFERENCIA        PIC S9(6)V99 VALUE ZERO.
024000 01  WKS-IX-BUSCA                PIC 9(06) COMP VALUE ZERO.
024100 01  WKS-MSG-ERROR               PIC X(60) VALUE SPACES.
024200
024300 PROCEDURE DIVISION.
024400******************************************************************
024500*               S E C C I O N   P R I N C I P A L                *
024600******************************************************************
024700 000-MAIN SECTION.
024800     PERFORM 010-APERTURA-ARCHIVOS
024900     PERFORM 020-CARGA-CUENTAS
025000     PERFORM 030-CARGA-CATEGORIAS
025100     PERFORM 040-CARGA-LEDGER
025200     PERFORM 050-LEE-TXNINPUT
025300     PERFORM 100-PROCESA-TXNINPUT UNTIL FIN-TXNINPUT
025400     PERFORM 700-MANTENIMIENTO-CUENTA
025500     PERFORM 600-GRABA-CUENTAS-NUEVAS
025600     PERFORM 610-GRABA-LEDGER-NUEVO
025700     PERFORM 900-ESTADISTICAS
025800     PERFORM 990-CIERRA-ARCHIVOS
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100
026200******************************************************************
026300 010-APERTURA-ARCHIVOS SECTION.
026400     OPEN INPUT  ACCT-OLD CATEGORIES TXNINPUT TRAN-OLD
026500     OPEN OUTPUT ACCT-NEW TRAN-NEW
026600     IF FS-ACCT-OLD NOT = '00' OR FS-CATEGORIES NOT = '00'
026700        OR FS-TXNINPUT NOT = '00' OR FS-TRAN-OLD NOT = '00'
026800        OR FS-ACCT-NEW NOT = '00' OR FS-TRAN-NEW NOT = '00'
026900        DISPLAY '=============================================='
027000                UPON CONSOLE
027100        DISPLAY ' BBPOST01 - ERROR AL ABRIR ARCHIVOS DE ENTRADA '
027200                UPON CONSOLE
027300        DISPLAY ' ACCTOLD=' FS-ACCT-OLD ' CATEGORIES='
027400                FS-CATEGORIES ' TXNINPUT=' FS-TXNINPUT
027500                UPON CONSOLE
027600        DISPLAY '=============================================='
027700                UPON CONSOLE
027800        MOVE 91 TO RETURN-CODE
027900        STOP RUN
028000     END-IF
028100     ACCEPT WKS-FECHA-HOY-NUM FROM DATE YYYYMMDD
028200     COMPUTE WKS-FECHA-LIMITE-MAX = WKS-FECHA-HOY-NUM + 1
028300     COMPUTE WKS-FECHA-LIMITE-MIN =
028400             WKS-FECHA-HOY-NUM - WKS-DIAS-LIMITE.
028500 010-APERTURA-ARCHIVOS-E. EXIT.
028600
028700******************************************************************
028800 020-CARGA-CUENTAS SECTION.
028900     PERFORM 021-LEE-ACCT-OLD
029000     PERFORM 022-ACUMULA-CUENTA UNTIL FS-ACCT-OLD = '10'.
029100 020-CARGA-CUENTAS-E. EXIT.
029200
029300 021-LEE-ACCT-OLD SECTION.
029400     READ ACCT-OLD
029500          AT END MOVE '10' TO FS-ACCT-OLD
029600     END-READ.
029700 021-LEE-ACCT-OLD-E. EXIT.
029800
029900 022-ACUMULA-CUENTA SECTION.
030000     ADD 1 TO WKS-TOTAL-CUENTAS
030100     SET WKS-IX-CTA TO WKS-TOTAL-CUENTAS
030200     MOVE ACCT-ID OF REG-ACCT-OLD TO WKS-C-ACCT-ID (WKS-IX-CTA)
030300     MOVE REG-ACCT-OLD            TO WKS-C-REG (WKS-IX-CTA)
030400     PERFORM 021-LEE-ACCT-OLD.
030500 022-ACUMULA-CUENTA-E. EXIT.
030600
030700******************************************************************
030800 030-CARGA-CATEGORIAS SECTION.
030900     PERFORM 031-LEE-CATEGORIAS
031000     PERFORM 032-ACUMULA-CATEGORIA UNTIL FS-CATEGORIES = '10'.
031100 030-CARGA-CATEGORIAS-E. EXIT.
031200
031300 031-LEE-CATEGORIAS SECTION.
031400     READ CATEGORIES
031500          AT END MOVE '10' TO FS-CATEGORIES
031600     END-READ.
031700 031-LEE-CATEGORIAS-E. EXIT.
031800
031900 032-ACUMULA-CATEGORIA SECTION.
032000     ADD 1 TO WKS-TOTAL-CATEGORIAS
032100     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
032200     MOVE CAT-ID   OF REG-CATEGORIA TO
032300          WKS-K-CAT-ID (WKS-IX-CAT)
032400     MOVE CAT-TYPE OF REG-CATEGORIA TO
032500          WKS-K-TIPO (WKS-IX-CAT)
032600     MOVE CAT-ACTIVE OF REG-CATEGORIA TO
032700          WKS-K-ACTIVA (WKS-IX-CAT)
032800     PERFORM 031-LEE-CATEGORIAS.
032900 032-ACUMULA-CATEGORIA-E. EXIT.
033000
033100******************************************************************
033200 040-CARGA-LEDGER SECTION.
033300     PERFORM 041-LEE-TRAN-OLD
033400     PERFORM 042-ACUMULA-LEDGER UNTIL FS-TRAN-OLD = '10'.
033500 040-CARGA-LEDGER-E. EXIT.
033600
033700 042-ACUMULA-LEDGER SECTION.
033800     ADD 1 TO WKS-TOTAL-LEDGER
033900     SET WKS-IX-TRN TO WKS-TOTAL-LEDGER
034000     MOVE TRN-ID OF REG-TRAN-OLD TO WKS-L-TRN-ID (WKS-IX-TRN)
034100     MOVE 'N'                    TO WKS-L-BORRADO (WKS-IX-TRN)
034200     MOVE REG-TRAN-OLD           TO WKS-L-REG (WKS-IX-TRN)
034300     PERFORM 041-LEE-TRAN-OLD.
034400 042-ACUMULA-LEDGER-E. EXIT.
034500
034600 041-LEE-TRAN-OLD SECTION.
034700     READ TRAN-OLD
034800          AT END MOVE '10' TO FS-TRAN-OLD
034900     END-READ.
035000 041-LEE-TRAN-OLD-E. EXIT.
035100
035200******************************************************************
035300 050-LEE-TXNINPUT SECTION.
035400     READ TXNINPUT
035500          AT END SET FIN-TXNINPUT TO TRUE
035600     END-READ.
035700 050-LEE-TXNINPUT-E. EXIT.
035800
035900******************************************************************
036000*     P R O C E S A   C A D A   T A R J E T A   D E   E N T R A D A
036100******************************************************************
036200 100-PROCESA-TXNINPUT SECTION.
036300     ADD 1 TO WKS-TXN-LEIDAS
036400     SET TXN-ES-VALIDA TO TRUE
036500     PERFORM 110-VALIDA-TXN
036600     IF TXN-ES-VALIDA
036700        PERFORM 120-NORMALIZA-SIGNO
036800        EVALUATE TRUE
036900           WHEN TRN-ACCION-CREA OF REG-TXNINPUT
037000              PERFORM 130-POSTEA-CREACION
037100           WHEN TRN-ACCION-ENMIENDA OF REG-TXNINPUT
037200              PERFORM 140-POSTEA-ENMIENDA
037300           WHEN TRN-ACCION-BORRA OF REG-TXNINPUT
037400              PERFORM 150-POSTEA-BORRADO
037500           WHEN TRN-ACCION-DUPLICA OF REG-TXNINPUT
037600              PERFORM 160-POSTEA-DUPLICADO
037700           WHEN OTHER
037800              ADD 1 TO WKS-TXN-RECHAZADAS
037900              DISPLAY 'BBPOST01 - ACCION DESCONOCIDA EN TXN '
038000                      TRN-ID OF REG-TXNINPUT UPON CONSOLE
038100        END-EVALUATE
038200     ELSE
038300        ADD 1 TO WKS-TXN-RECHAZADAS
038400        DISPLAY 'BBPOST01 - TXN RECHAZADA ' TRN-ID OF REG-TXNINPUT
038500                ' MOTIVO: ' WKS-MSG-ERROR UPON CONSOLE
038600     END-IF
038700     PERFORM 050-LEE-TXNINPUT.
038800 100-PROCESA-TXNINPUT-E. EXIT.
038900
039000******************************************************************
039100*     V A L I D A C I O N   D E   L A   T R A N S A C C I O N    *
039200******************************************************************
039300 110-VALIDA-TXN SECTION.
039400     MOVE SPACES TO WKS-MSG-ERROR
039500     IF TRN-AMOUNT OF REG-TXNINPUT = ZERO
039600        SET TXN-ES-VALIDA TO FALSE
039700        MOVE 'MONTO NO PUEDE SER CERO' TO WKS-MSG-ERROR
039800     END-IF
039900     IF TXN-ES-VALIDA AND
040000        (TRN-AMOUNT OF REG-TXNINPUT > 999999.99 OR
040100         TRN-AMOUNT OF REG-TXNINPUT < -999999.99)
040200        SET TXN-ES-VALIDA TO FALSE
040300        MOVE 'MONTO FUERA DE RANGO PERMITIDO' TO WKS-MSG-ERROR
040400     END-IF
040500     IF TXN-ES-VALIDA AND
040600        (TRN-DATE OF REG-TXNINPUT > WKS-FECHA-LIMITE-MAX OR
040700         TRN-DATE OF REG-TXNINPUT < WKS-FECHA-LIMITE-MIN)
040800        SET TXN-ES-VALIDA TO FALSE
040900        MOVE 'FECHA FUERA DE LA VENTANA VALIDA' TO WKS-MSG-ERROR
041000     END-IF
041100     IF TXN-ES-VALIDA
041200        PERFORM 111-VALIDA-DESCRIPCION
041300     END-IF
041400     IF TXN-ES-VALIDA AND NOT TRN-TIPO-TRASLADO OF REG-TXNINPUT
041500        PERFORM 112-VALIDA-TIPO-CATEGORIA
041600     END-IF
041700     IF TXN-ES-VALIDA
041800        PERFORM 113-BUSCA-CUENTA
041900        IF NOT ENCONTRO-CUENTA
042000           SET TXN-ES-VALIDA TO FALSE
042100           MOVE 'CUENTA NO EXISTE' TO WKS-MSG-ERROR
042200        END-IF
042300     END-IF.
042400 110-VALIDA-TXN-E. EXIT.
042500
042600 111-VALIDA-DESCRIPCION SECTION.
042700     MOVE TRN-DESC OF REG-TXNINPUT TO WKS-TXN-DESC-TRIM
042800     MOVE ZERO TO WKS-CUENTA-ESPACIOS
042900     INSPECT WKS-TXN-DESC-TRIM TALLYING WKS-CUENTA-ESPACIOS
043000             FOR TRAILING SPACES
043100     COMPUTE WKS-LONGITUD-SIGNIF = 40 - WKS-CUENTA-ESPACIOS
043200     IF WKS-TXN-DESC-TRIM = SPACES OR WKS-LONGITUD-SIGNIF < 2
043300        SET TXN-ES-VALIDA TO FALSE
043400        MOVE 'DESCRIPCION INVALIDA' TO WKS-MSG-ERROR
043500     END-IF
043600     MOVE TRN-REF OF REG-TXNINPUT TO WKS-TXN-REF-EDIT
043700     INSPECT WKS-TXN-REF-EDIT
043800             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS.
043900 111-VALIDA-DESCRIPCION-E. EXIT.
044000
044100 112-VALIDA-TIPO-CATEGORIA SECTION.
044200     SET WKS-ENCONTRO-CATEGORIA TO FALSE
044300     IF TRN-CAT-ID OF REG-TXNINPUT NOT = SPACES
044400        SET WKS-IX-CAT TO 1
044500        SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
044600           AT END CONTINUE
044700           WHEN WKS-K-CAT-ID (WKS-IX-CAT) =
044800                TRN-CAT-ID OF REG-TXNINPUT
044900              SET ENCONTRO-CATEGORIA TO TRUE
045000        END-SEARCH
045100        IF ENCONTRO-CATEGORIA
045200           IF (TRN-TIPO-INGRESO OF REG-TXNINPUT AND
045300               WKS-K-TIPO (WKS-IX-CAT) NOT = 'INCOME ')
045400              OR
045500              (TRN-TIPO-GASTO OF REG-TXNINPUT AND
045600               WKS-K-TIPO (WKS-IX-CAT) NOT = 'EXPENSE')
045700              SET TXN-ES-VALIDA TO FALSE
045800              MOVE 'CATEGORIA NO COINCIDE CON EL TIPO' TO
045900                   WKS-MSG-ERROR
046000           END-IF
046100        ELSE
046200           SET TXN-ES-VALIDA TO FALSE
046300           MOVE 'CATEGORIA NO EXISTE' TO WKS-MSG-ERROR
046400        END-IF
046500     END-IF.
046600 112-VALIDA-TIPO-CATEGORIA-E. EXIT.
046700
046800 113-BUSCA-CUENTA SECTION.
046900     SET WKS-ENCONTRO-CUENTA TO FALSE
047000     SET WKS-IX-CTA TO 1
047100     SEARCH WKS-CUENTA VARYING WKS-IX-CTA
047200        AT END CONTINUE
047300        WHEN WKS-C-ACCT-ID (WKS-IX-CTA) =
047400             TRN-ACCT-ID OF REG-TXNINPUT
047500           SET ENCONTRO-CUENTA TO TRUE
047600     END-SEARCH.
047700 113-BUSCA-CUENTA-E. EXIT.
047800
047900******************************************************************
048000*     N O R M A L I Z A C I O N   D E   S I G N O                *
048100******************************************************************
048200 120-NORMALIZA-SIGNO SECTION.
048300     IF TRN-TIPO-GASTO OF REG-TXNINPUT AND
048400        TRN-AMOUNT OF REG-TXNINPUT > ZERO
048500        COMPUTE TRN-AMOUNT OF REG-TXNINPUT =
048600                TRN-AMOUNT OF REG-TXNINPUT * -1
048700     END-IF
048800     IF TRN-TIPO-INGRESO OF REG-TXNINPUT AND
048900        TRN-AMOUNT OF REG-TXNINPUT < ZERO
049000        COMPUTE TRN-AMOUNT OF REG-TXNINPUT =
049100                TRN-AMOUNT OF REG-TXNINPUT * -1
049200     END-IF.
049300 120-NORMALIZA-SIGNO-E. EXIT.
049400
049500******************************************************************
049600*     A C C I O N   C R E A R                                    *
049700******************************************************************
049800 130-POSTEA-CREACION SECTION.
049900     IF NOT ACCT-TIPO-CREDITO OF WKS-C-REG (WKS-IX-CTA)
050000        AND TRN-TIPO-GASTO OF REG-TXNINPUT
050100        IF ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA) +
050200           TRN-AMOUNT OF REG-TXNINPUT < ZERO
050300           ADD 1 TO WKS-TXN-RECHAZADAS
050400           DISPLAY 'BBPOST01 - FONDOS INSUFICIENTES TXN '
050500                   TRN-ID OF REG-TXNINPUT UPON CONSOLE
050600           GO TO 130-POSTEA-CREACION-E
050700        END-IF
050800     END-IF
050900     ADD TRN-AMOUNT OF REG-TXNINPUT TO
051000         ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA)
051100     ADD 1 TO WKS-TOTAL-LEDGER
051200     SET WKS-IX-TRN TO WKS-TOTAL-LEDGER
051300     MOVE TRN-ID OF REG-TXNINPUT TO WKS-L-TRN-ID (WKS-IX-TRN)
051400     MOVE 'N'                    TO WKS-L-BORRADO (WKS-IX-TRN)
051500     MOVE REG-TXNINPUT           TO WKS-L-REG (WKS-IX-TRN)
051600     ADD 1 TO WKS-TXN-CREADAS.
051700 130-POSTEA-CREACION-E. EXIT.
051800
051900******************************************************************
052000*     A C C I O N   E N M I E N D A                               *
052100******************************************************************
052200 140-POSTEA-ENMIENDA SECTION.
052300     SET WKS-IX-BUSCA TO 0
052400     SET WKS-IX-TRN TO 1
052500     SEARCH WKS-LEDGER VARYING WKS-IX-TRN
052600        AT END CONTINUE
052700        WHEN WKS-L-TRN-ID (WKS-IX-TRN) = TRN-ID OF REG-TXNINPUT
052800           SET WKS-IX-BUSCA TO WKS-IX-TRN
052900     END-SEARCH
053000     IF WKS-IX-BUSCA = 0
053100        ADD 1 TO WKS-TXN-RECHAZADAS
053200        DISPLAY 'BBPOST01 - NO EXISTE TXN A ENMENDAR '
053300                TRN-ID OF REG-TXNINPUT UPON CONSOLE
053400     ELSE
053500        SET WKS-IX-TRN TO WKS-IX-BUSCA
053600        MOVE TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN)
053700             TO WKS-MONTO-ANTERIOR
053800        IF TRN-ACCT-ID OF WKS-L-REG (WKS-IX-TRN) =
053900           TRN-ACCT-ID OF REG-TXNINPUT
054000           COMPUTE WKS-MONTO-DIFERENCIA =
054100                   TRN-AMOUNT OF REG-TXNINPUT - WKS-MONTO-ANTERIOR
054200           PERFORM 113-BUSCA-CUENTA
054300           ADD WKS-MONTO-DIFERENCIA TO
054400               ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA)
054500        ELSE
054600           MOVE TRN-ACCT-ID OF WKS-L-REG (WKS-IX-TRN)
054700                TO TRN-ACCT-ID OF REG-TXNINPUT
054800           PERFORM 113-BUSCA-CUENTA
054900           SUBTRACT WKS-MONTO-ANTERIOR FROM
055000                    ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA)
055100           MOVE TRN-ACCT-ID OF REG-TXNINPUT TO WKS-TXN-REF-EDIT
055200           MOVE TRN-ID OF WKS-L-REG (WKS-IX-TRN) TO
055300                TRN-ID OF REG-TXNINPUT
055400           PERFORM 113-BUSCA-CUENTA
055500           ADD TRN-AMOUNT OF REG-TXNINPUT TO
055600               ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA)
055700        END-IF
055800        MOVE REG-TXNINPUT TO WKS-L-REG (WKS-IX-TRN)
055900        ADD 1 TO WKS-TXN-ENMENDADAS
056000     END-IF.
056100 140-POSTEA-ENMIENDA-E. EXIT.
056200
056300******************************************************************
056400*     A C C I O N   B O R R A R                                  *
056500******************************************************************
056600 150-POSTEA-BORRADO SECTION.
056700     SET WKS-IX-BUSCA TO 0
056800     SET WKS-IX-TRN TO 1
056900     SEARCH WKS-LEDGER VARYING WKS-IX-TRN
057000        AT END CONTINUE
057100        WHEN WKS-L-TRN-ID (WKS-IX-TRN) = TRN-ID OF REG-TXNINPUT
057200           SET WKS-IX-BUSCA TO WKS-IX-TRN
057300     END-SEARCH
057400     IF WKS-IX-BUSCA = 0
057500        ADD 1 TO WKS-TXN-RECHAZADAS
057600        DISPLAY 'BBPOST01 - NO EXISTE TXN A BORRAR '
057700                TRN-ID OF REG-TXNINPUT UPON CONSOLE
057800     ELSE
057900        SET WKS-IX-TRN TO WKS-IX-BUSCA
058000        MOVE TRN-ACCT-ID OF WKS-L-REG (WKS-IX-TRN) TO
058100             TRN-ACCT-ID OF REG-TXNINPUT
058200        PERFORM 113-BUSCA-CUENTA
058300        SUBTRACT TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN) FROM
058400                 ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA)
058500        SET WKS-L-ESTA-BORRADO (WKS-IX-TRN) TO TRUE
058600        ADD 1 TO WKS-TXN-BORRADAS
058700     END-IF.
058800 150-POSTEA-BORRADO-E. EXIT.
058900
059000******************************************************************
059100*     A C C I O N   D U P L I C A R                              *
059200******************************************************************
059300 160-POSTEA-DUPLICADO SECTION.
059400     SET WKS-IX-BUSCA TO 0
059500     SET WKS-IX-TRN TO 1
059600     SEARCH WKS-LEDGER VARYING WKS-IX-TRN
059700        AT END CONTINUE
059800        WHEN WKS-L-TRN-ID (WKS-IX-TRN) = TRN-ID OF REG-TXNINPUT
059900           SET WKS-IX-BUSCA TO WKS-IX-TRN
060000     END-SEARCH
060100     IF WKS-IX-BUSCA = 0
060200        ADD 1 TO WKS-TXN-RECHAZADAS
060300        DISPLAY 'BBPOST01 - NO EXISTE TXN A DUPLICAR '
060400                TRN-ID OF REG-TXNINPUT UPON CONSOLE
060500     ELSE
060600        SET WKS-IX-TRN TO WKS-IX-BUSCA
060700        MOVE WKS-L-REG (WKS-IX-TRN) TO REG-TXNINPUT
060800        MOVE SPACES TO TRN-REF OF REG-TXNINPUT
060900        STRING 'Copy of ' DELIMITED BY SIZE
061000               TRN-DESC OF REG-TXNINPUT DELIMITED BY '  '
061100               INTO WKS-TXN-DESC-TRIM
061200        MOVE WKS-TXN-DESC-TRIM TO TRN-DESC OF REG-TXNINPUT
061300        MOVE WKS-FECHA-HOY-NUM TO TRN-DATE OF REG-TXNINPUT
061400        PERFORM 113-BUSCA-CUENTA
061500        ADD TRN-AMOUNT OF REG-TXNINPUT TO
061600            ACCT-BALANCE OF WKS-C-REG (WKS-IX-CTA)
061700        ADD 1 TO WKS-TOTAL-LEDGER
061800        SET WKS-IX-TRN TO WKS-TOTAL-LEDGER
061900        MOVE TRN-ID OF REG-TXNINPUT TO WKS-L-TRN-ID (WKS-IX-TRN)
062000        MOVE 'N'                    TO WKS-L-BORRADO (WKS-IX-TRN)
062100        MOVE REG-TXNINPUT           TO WKS-L-REG (WKS-IX-TRN)
062200        ADD 1 TO WKS-TXN-DUPLICADAS
062300     END-IF.
062400 160-POSTEA-DUPLICADO-E. EXIT.
062500
062600******************************************************************
062700*     G R A B A C I O N   D E   M A E S T R O S   N U E V O S    *
062800******************************************************************
062900 600-GRABA-CUENTAS-NUEVAS SECTION.
063000     MOVE 1 TO WKS-SUB
063100     PERFORM 601-GRABA-UNA-CUENTA
063200             UNTIL WKS-SUB > WKS-TOTAL-CUENTAS.
063300 600-GRABA-CUENTAS-NUEVAS-E. EXIT.
063400
063500 601-GRABA-UNA-CUENTA SECTION.
063600     IF NOT WKS-C-ESTA-BORRADO (WKS-SUB)
063700        MOVE WKS-C-REG (WKS-SUB) TO REG-ACCT-NEW
063800        WRITE REG-ACCT-NEW
063900     END-IF
064000     ADD 1 TO WKS-SUB.
064100 601-GRABA-UNA-CUENTA-E. EXIT.
064200
064300 610-GRABA-LEDGER-NUEVO SECTION.
064400     MOVE 1 TO WKS-SUB
064500     PERFORM 611-GRABA-UN-MOVIMIENTO
064600             UNTIL WKS-SUB > WKS-TOTAL-LEDGER.
064700 610-GRABA-LEDGER-NUEVO-E. EXIT.
064800
064900 611-GRABA-UN-MOVIMIENTO SECTION.
065000     IF NOT WKS-L-ESTA-BORRADO (WKS-SUB)
065100        MOVE WKS-L-REG (WKS-SUB) TO REG-TRAN-NEW
065200        WRITE REG-TRAN-NEW
065300     END-IF
065400     ADD 1 TO WKS-SUB.
065500 611-GRABA-UN-MOVIMIENTO-E. EXIT.
065600
065700******************************************************************
065800*     M A N T E N I M I E N T O   D E   C U E N T A   ( U 1 1 / *
065900*     U 1 2 )                                                   *
066000******************************************************************
066100 700-MANTENIMIENTO-CUENTA SECTION.
066200     ACCEPT WKS-SYSIN-ACCTMAINT FROM SYSIN
066300     IF WKS-AM-ACCT-ID NOT = SPACES
066400        PERFORM 701-BUSCA-CUENTA-MTTO
066500        IF ENCONTRO-CUENTA
066600           EVALUATE TRUE
066700              WHEN AM-ACCION-DESACTIVA
066800                 PERFORM 702-DESACTIVA-CUENTA
066900              WHEN AM-ACCION-BORRA
067000                 PERFORM 703-BORRA-CUENTA
067100              WHEN OTHER
067200                 DISPLAY 'BBPOST01 - ACCION DE MTTO INVALIDA '
067300                         WKS-AM-ACCION UPON CONSOLE
067400           END-EVALUATE
067500        ELSE
067600           DISPLAY 'BBPOST01 - CUENTA A MANTENER NO LOCALIZADA '
067700                   WKS-AM-ACCT-ID UPON CONSOLE
067800        END-IF
067900     END-IF.
068000 700-MANTENIMIENTO-CUENTA-E. EXIT.
068100
068200 701-BUSCA-CUENTA-MTTO SECTION.
068300     SET WKS-ENCONTRO-CUENTA TO FALSE
068400     SET WKS-IX-CTA TO 1
068500     SEARCH WKS-CUENTA
068600        AT END
068700           CONTINUE
068800        WHEN WKS-C-ACCT-ID (WKS-IX-CTA) = WKS-AM-ACCT-ID
068900           SET ENCONTRO-CUENTA TO TRUE
069000           SET WKS-IX-MTTO TO WKS-IX-CTA
069100     END-SEARCH.
069200 701-BUSCA-CUENTA-MTTO-E. EXIT.
069300
069400 702-DESACTIVA-CUENTA SECTION.
069500     IF ACCT-BALANCE OF WKS-C-REG (WKS-IX-MTTO) = ZERO
069600        SET ACCT-ESTA-INACTIVA OF WKS-C-REG (WKS-IX-MTTO) TO TRUE
069700     ELSE
069800        DISPLAY 'BBPOST01 - SALDO DISTINTO DE CERO, NO SE '
069900                'DESACTIVA LA CUENTA ' WKS-AM-ACCT-ID
070000                UPON CONSOLE
070100     END-IF.
070200 702-DESACTIVA-CUENTA-E. EXIT.
070300
070400 703-BORRA-CUENTA SECTION.
070500     PERFORM 704-VERIFICA-MOVTOS-CUENTA
070600     IF NOT CUENTA-TIENE-MOVTOS
070700        SET WKS-C-ESTA-BORRADO (WKS-IX-MTTO) TO TRUE
070800     ELSE
070900        DISPLAY 'BBPOST01 - CUENTA CON MOVIMIENTOS, NO SE BORRA '
071000                WKS-AM-ACCT-ID UPON CONSOLE
071100     END-IF.
071200 703-BORRA-CUENTA-E. EXIT.
071300
071400 704-VERIFICA-MOVTOS-CUENTA SECTION.
071500     SET WKS-TIENE-MOVTOS TO FALSE
071600     MOVE 1 TO WKS-SUB-2
071700     PERFORM 705-COMPARA-MOVTO-CUENTA
071800             UNTIL WKS-SUB-2 > WKS-TOTAL-LEDGER
071900                OR CUENTA-TIENE-MOVTOS.
072000 704-VERIFICA-MOVTOS-CUENTA-E. EXIT.
072100
072200 705-COMPARA-MOVTO-CUENTA SECTION.
072300     IF NOT WKS-L-ESTA-BORRADO (WKS-SUB-2)
072400        AND TRN-ACCT-ID OF WKS-L-REG (WKS-SUB-2) = WKS-AM-ACCT-ID
072500        SET CUENTA-TIENE-MOVTOS TO TRUE
072600     END-IF
072700     ADD 1 TO WKS-SUB-2.
072800 705-COMPARA-MOVTO-CUENTA-E. EXIT.
072900
073000******************************************************************
073100 900-ESTADISTICAS SECTION.
073200     DISPLAY '=============================================='
073300             UPON CONSOLE
073400     DISPLAY ' BBPOST01 - ESTADISTICAS DE CONTABILIZACION'
073500             UPON CONSOLE
073600     DISPLAY ' TXN LEIDAS      : ' WKS-TXN-LEIDAS UPON CONSOLE
073700     DISPLAY ' TXN CREADAS     : ' WKS-TXN-CREADAS UPON CONSOLE
073800     DISPLAY ' TXN ENMENDADAS  : ' WKS-TXN-ENMENDADAS
073900             UPON CONSOLE
074000     DISPLAY ' TXN BORRADAS    : ' WKS-TXN-BORRADAS UPON CONSOLE
074100     DISPLAY ' TXN DUPLICADAS  : ' WKS-TXN-DUPLICADAS
074200             UPON CONSOLE
074300     DISPLAY ' TXN RECHAZADAS  : ' WKS-TXN-RECHAZADAS
074400             UPON CONSOLE
074500     DISPLAY '=============================================='
074600             UPON CONSOLE.
074700 900-ESTADISTICAS-E. EXIT.
074800
074900******************************************************************
075000 990-CIERRA-ARCHIVOS SECTION.
075100     CLOSE ACCT-OLD ACCT-NEW CATEGORIES TXNINPUT
075200           TRAN-OLD TRAN-NEW.
075300 990-CIERRA-ARCHIVOS-E. EXIT.
