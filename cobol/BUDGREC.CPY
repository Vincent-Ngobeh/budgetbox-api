000100******************************************************************
000200*    C O P Y   B U D G R E C                                     *
000300*    MAESTRO DE PRESUPUESTOS POR CATEGORIA Y PERIODO - BUDGETBOX *
000400*    LLAVE PRIMARIA BUD-ID. ORDEN DE ARCHIVO BUD-START DESC.     *
000500******************************************************************
000600* 1998-03-11 PEDR TCK-0007  VERSION INICIAL DEL COPY             *
000700* 2004-06-18 PEDR TCK-0121  SE AGREGA BUD-PERIOD Y RANGO FECHAS  *
000800* 2011-09-30 JLRD TCK-0235  SE AGREGA FILLER DE EXPANSION        *
000900******************************************************************
001000 01  BUDGET-RECORD.
001100     02  BUD-ID                      PIC X(08).
001200     02  BUD-USER-ID                 PIC X(08).
001300     02  BUD-CAT-ID                  PIC X(08).
001400     02  BUD-NAME                    PIC X(30).
001500     02  BUD-AMOUNT                  PIC S9(7)V99.
001600     02  BUD-PERIOD                  PIC X(09).
001700         88  BUD-PERIODO-SEMANAL         VALUE 'WEEKLY   '.
001800         88  BUD-PERIODO-MENSUAL         VALUE 'MONTHLY  '.
001900         88  BUD-PERIODO-TRIMESTRAL      VALUE 'QUARTERLY'.
002000         88  BUD-PERIODO-ANUAL           VALUE 'YEARLY   '.
002100     02  BUD-START                   PIC 9(08).
002200     02  BUD-START-R REDEFINES BUD-START.
002300         04  BUD-START-CCYY          PIC 9(04).
002400         04  BUD-START-MM            PIC 9(02).
002500         04  BUD-START-DD            PIC 9(02).
002600     02  BUD-END                     PIC 9(08).
002700     02  BUD-END-R   REDEFINES BUD-END.
002800         04  BUD-END-CCYY            PIC 9(04).
002900         04  BUD-END-MM              PIC 9(02).
003000         04  BUD-END-DD              PIC 9(02).
003100     02  BUD-ACTIVE                  PIC X(01).
003200         88  BUD-ESTA-ACTIVO             VALUE 'Y'.
003300         88  BUD-ESTA-INACTIVO           VALUE 'N'.
003400     02  FILLER                      PIC X(01).
