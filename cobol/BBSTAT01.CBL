000100******************************************************************
000200* FECHA       : 03/11/1991                                       *
000300* PROGRAMADOR : MARIA C. LOPEZ RUIZ (MCLR)                       *
000400* APLICACION  : BUDGETBOX - FINANZAS PERSONALES                  *
000500* PROGRAMA    : BBSTAT01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACUMULA ESTADISTICAS DE TRANSACCIONES SOBRE UNA  *
000800*             : VENTANA DE FECHAS (INGRESO/GASTO/AHORRO NETO,    *
000900*             : DESGLOSE POR CATEGORIA Y POR CUENTA, TOP 5 DE    *
001000*             : GASTOS) Y CONSTRUYE EL RESUMEN MENSUAL CON       *
001100*             : CORTE DE CONTROL POR DIA.                        *
001200* ARCHIVOS    : TRANFILE=E,CATEGORIES=E,ACCOUNTS=E,STATS=S       *
001300* INSTALADO   : 11/11/1991                                       *
001400* BPM/RATIONAL: 440128                                           *
001500* NOMBRE      : ESTADISTICAS Y RESUMEN MENSUAL                   *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*               R E G I S T R O   D E   C A M B I O S            *
001900******************************************************************
002000* 1991-11-03 MCLR TCK-0059  VERSION INICIAL - ESTADISTICAS (U8). *
002100* 1992-04-14 MCLR TCK-0062  SE AGREGA DESGLOSE POR CUENTA.       *
002200* 1994-07-20 JLRD TCK-0077  SE AGREGA TOP 5 DE GASTOS.           *
002300* 1996-10-02 JLRD TCK-0092  SE AGREGA RESUMEN MENSUAL (U9).      *
002400* 1998-12-03 JLRD TCK-0112  AMPLIACION DE FECHAS A CUATRO DIGITOS*
002500*                           DE ANIO (PROYECTO AIO 2000).          *
002600* 1999-01-09 JLRD TCK-0113  PRUEBAS DE CONVERSION DE SIGLO OK.   *
002700* 2003-05-27 MCLR TCK-0144  SE CORRIGE PROMEDIO CUANDO CONTEO=0. *
002800* 2008-09-15 MCLR TCK-0183  SE AGREGA CONTEO DE RECURRENTES.     *
002900* 2013-02-11 JLRD TCK-0220  SE AMPLIA TABLA DE TRANSACCIONES DEL *
003000*                           MES A 2000 RENGLONES.                *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.             BBSTAT01.
003400 AUTHOR.                 MARIA C. LOPEZ RUIZ.
003500 INSTALLATION.           BUDGETBOX - SISTEMAS DE INFORMACION.
003600 DATE-WRITTEN.           11/03/1991.
003700 DATE-COMPILED.
003800 SECURITY.               CONFIDENCIAL - USO INTERNO BUDGETBOX.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.        BUDGETBOX-HOST.
004300 OBJECT-COMPUTER.        BUDGETBOX-HOST.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA  IS '0' THRU '9'
004700     CLASS CLASE-ALFABETO  IS 'A' THRU 'Z'
004800     UPSI-0.
004900         88  UPSI-MODO-ESTADISTICAS  VALUE '0'.
005000         88  UPSI-MODO-MENSUAL       VALUE '1'.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRANFILE   ASSIGN TO TRANFILE
005500            ORGANIZATION  IS SEQUENTIAL
005600            FILE STATUS   IS FS-TRANFILE.
005700     SELECT CATEGORIES ASSIGN TO CATEGORIES
005800            ORGANIZATION  IS SEQUENTIAL
005900            FILE STATUS   IS FS-CATEGORIES.
006000     SELECT ACCOUNTS   ASSIGN TO ACCOUNTS
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-ACCOUNTS.
006300     SELECT STATS      ASSIGN TO STATS
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-STATS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*           D E F I N I C I O N   D E   A R C H I V O S          *
007100******************************************************************
007200 FD  TRANFILE
007300     LABEL RECORD IS STANDARD.
007400 01  REG-TRANSACCION.
007500     COPY TRANREC.
007600
007700 FD  CATEGORIES
007800     LABEL RECORD IS STANDARD.
007900 01  REG-CATEGORIA.
008000     COPY CATGREC.
008100
008200 FD  ACCOUNTS
008300     LABEL RECORD IS STANDARD.
008400 01  REG-CUENTA.
008500     COPY ACCTREC.
008600
008700 FD  STATS
008800     LABEL RECORD IS STANDARD
008900     RECORDING MODE IS F.
009000 01  LIN-REPORTE                 PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*           R E C U R S O S   D E   F I L E   S T A T U S        *
009500******************************************************************
009600 01  WKS-FILE-STATUS-AREA.
009700     02  FS-TRANFILE             PIC X(02) VALUE '00'.
009800     02  FS-CATEGORIES           PIC X(02) VALUE '00'.
009900     02  FS-ACCOUNTS             PIC X(02) VALUE '00'.
010000     02  FS-STATS                PIC X(02) VALUE '00'.
010100
010200******************************************************************
010300*           T A R J E T A   D E   C O N T R O L   SYSIN          *
010400******************************************************************
010500 01  WKS-SYSIN-STATS.
010600     02  WKS-SI-MODO             PIC X(01) VALUE SPACES.
010700         88  SI-MODO-ESTADISTICAS     VALUE 'E'.
010800         88  SI-MODO-MENSUAL          VALUE 'M'.
010900     02  WKS-SI-USER-ID          PIC X(08) VALUE SPACES.
011000     02  WKS-SI-FECHA-DESDE      PIC 9(08) VALUE ZERO.
011100     02  WKS-SI-FECHA-HASTA      PIC 9(08) VALUE ZERO.
011200     02  WKS-SI-ANIO             PIC 9(04) VALUE ZERO.
011300     02  WKS-SI-MES              PIC 9(02) VALUE ZERO.
011400 01  WKS-SI-FD-R REDEFINES WKS-SYSIN-STATS.
011500     02  FILLER                  PIC X(01).
011600     02  FILLER                  PIC X(08).
011700     02  WKS-SI-FD-CCYY          PIC 9(04).
011800     02  WKS-SI-FD-MM            PIC 9(02).
011900     02  WKS-SI-FD-DD            PIC 9(02).
012000     02  FILLER                  PIC X(14).
012100 01  WKS-SI-ULTIMO-DIA           PIC 9(02) VALUE ZERO.
012200
012300******************************************************************
012400*           T A B L A   D E   D I A S   P O R   M E S            *
012500******************************************************************
012600 01  TABLA-DIAS-INIC.
012700     02  FILLER                  PIC 99 VALUE 31.
012800     02  FILLER                  PIC 99 VALUE 28.
012900     02  FILLER                  PIC 99 VALUE 31.
013000     02  FILLER                  PIC 99 VALUE 30.
013100     02  FILLER                  PIC 99 VALUE 31.
013200     02  FILLER                  PIC 99 VALUE 30.
013300     02  FILLER                  PIC 99 VALUE 31.
013400     02  FILLER                  PIC 99 VALUE 31.
013500     02  FILLER                  PIC 99 VALUE 30.
013600     02  FILLER                  PIC 99 VALUE 31.
013700     02  FILLER                  PIC 99 VALUE 30.
013800     02  FILLER                  PIC 99 VALUE 31.
013900 01  TABLA-DIAS REDEFINES TABLA-DIAS-INIC.
014000     02  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
014100
014200******************************************************************
014300*     A R E A   D E   C A L C U L O   D E   N U M E R O  D E     *
014400*     D I A   (S U S T I T U Y E   F U N C I O N   D E   F E C H)*
014500******************************************************************
014600 01  WKS-DIAS-CALC.
014700     02  WKS-DC-FECHA            PIC 9(08).
014800     02  WKS-DC-FECHA-R REDEFINES WKS-DC-FECHA.
014900         04  WKS-DC-CCYY         PIC 9(04).
015000         04  WKS-DC-MM           PIC 9(02).
015100         04  WKS-DC-DD           PIC 9(02).
015200     02  WKS-DC-REM-4            PIC S9(09) COMP VALUE ZERO.
015300     02  WKS-DC-REM-100          PIC S9(09) COMP VALUE ZERO.
015400     02  WKS-DC-REM-400          PIC S9(09) COMP VALUE ZERO.
015500     02  WKS-DC-TEMP             PIC S9(09) COMP VALUE ZERO.
015600     02  WKS-DC-BISIESTO-SW      PIC X(01)  VALUE 'N'.
015700         88  DC-ES-BISIESTO          VALUE 'Y'.
015800         88  DC-NO-ES-BISIESTO       VALUE 'N'.
015900
016000 01  WKS-FECHA-HOY-NUM           PIC 9(08) VALUE ZERO.
016100 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-NUM.
016200     02  WKS-HOY-CCYY            PIC 9(04).
016300     02  WKS-HOY-MM              PIC 9(02).
016400     02  WKS-HOY-DD              PIC 9(02).
016500
016600******************************************************************
016700*           T A B L A   D E   C A T E G O R I A S   MEMORIA      *
016800******************************************************************
016900 01  WKS-TABLA-CATEGORIAS.
017000     02  WKS-TOTAL-CATEGORIAS    PIC 9(05) COMP VALUE ZERO.
017100     02  WKS-CATEGORIA OCCURS 150 TIMES
017200             INDEXED BY WKS-IX-CAT.
017300         04  WKS-K-REG.
017400             COPY CATGREC REPLACING ==01  CATEGORY-RECORD.==
017500                  BY ==05  FILLER.==.
017600
017700******************************************************************
017800*           T A B L A   D E   C U E N T A S   MEMORIA   ( U 8 )  *
017900******************************************************************
018000 01  WKS-TABLA-CUENTAS.
018100     02  WKS-TOTAL-CUENTAS       PIC 9(05) COMP VALUE ZERO.
018200     02  WKS-CUENTA OCCURS 500 TIMES
018300             INDEXED BY WKS-IX-CTA.
018400         04  WKS-C-REG.
018500             COPY ACCTREC REPLACING ==01  ACCOUNT-RECORD.==
018600                  BY ==05  FILLER.==.
018700         04  WKS-C-INGRESO       PIC S9(7)V99 COMP-3 VALUE ZERO.
018800         04  WKS-C-GASTO         PIC S9(7)V99 COMP-3 VALUE ZERO.
018900         04  WKS-C-NETO          PIC S9(7)V99 COMP-3 VALUE ZERO.
019000         04  WKS-C-CONTEO        PIC 9(05) COMP VALUE ZERO.
019100
019200******************************************************************
019300*     D E S G L O S E   D E   C A T E G O R I A S   ( U 8 )      *
019400*     S O L O   C A T E G O R I A S   D E   G A S T O            *
019500*     C O N   M O V I M I E N T O   E N   L A   V E N T A N A    *
019600******************************************************************
019700 01  WKS-TABLA-DESGLOSE.
019800     02  WKS-TOTAL-DESGLOSE      PIC 9(05) COMP VALUE ZERO.
019900     02  WKS-DG OCCURS 150 TIMES INDEXED BY WKS-IX-DG.
020000         04  WKS-DG-NOMBRE       PIC X(30).
020100         04  WKS-DG-TOTAL        PIC S9(7)V99 COMP-3.
020200         04  WKS-DG-CONTEO       PIC 9(05)    COMP.
020300         04  WKS-DG-PROMEDIO     PIC S9(7)V99 COMP-3.
020400 01  WKS-DG-TEMP.
020500     02  WKS-DGT-NOMBRE          PIC X(30).
020600     02  WKS-DGT-TOTAL           PIC S9(7)V99 COMP-3.
020700     02  WKS-DGT-CONTEO          PIC 9(05)    COMP.
020800     02  WKS-DGT-PROMEDIO        PIC S9(7)V99 COMP-3.
020900
021000******************************************************************
021100*     T O P   5   D E   G A S T O S   ( U 8 )                    *
021200*     T A B L A   O R D E N A D A   A S C E N D E N T E          *
021300*     ( M A S   N E G A T I V O   P R I M E R O )                *
021400******************************************************************
021500 01  WKS-TABLA-TOP5.
021600     02  WKS-TOTAL-TOP5          PIC 9(01) COMP VALUE ZERO.
021700     02  WKS-T5 OCCURS 5 TIMES INDEXED BY WKS-IX-T5.
021800         04  WKS-T5-MONTO        PIC S9(7)V99 COMP-3.
021900         04  WKS-T5-DESC         PIC X(40).
022000         04  WKS-T5-FECHA        PIC 9(08).
022100 01  WKS-T5-TEMP.
022200     02  WKS-T5T-MONTO           PIC S9(7)V99 COMP-3.
022300     02  WKS-T5T-DESC            PIC X(40).
022400     02  WKS-T5T-FECHA           PIC 9(08).
022500
022600******************************************************************
022700*     A C U M U L A D O R E S   D E   E S T A D I S T I C A S    *
022800******************************************************************
022900 01  WKS-ACUM-ESTADISTICAS.
023000     02  WKS-AE-INGRESO          PIC S9(9)V99 COMP-3 VALUE ZERO.
023100     02  WKS-AE-GASTO            PIC S9(9)V99 COMP-3 VALUE ZERO.
023200     02  WKS-AE-NETO             PIC S9(9)V99 COMP-3 VALUE ZERO.
023300     02  WKS-AE-SUMA-TODO        PIC S9(9)V99 COMP-3 VALUE ZERO.
023400     02  WKS-AE-CONTEO           PIC 9(07)    COMP   VALUE ZERO.
023500     02  WKS-AE-PROMEDIO         PIC S9(7)V99 COMP-3 VALUE ZERO.
023600
023700******************************************************************
023800*     T A B L A   D E   T R A N S A C C I O N E S   D E L   M E S*
023900*     ( U 9 )  -  C A R G A D A   P A R A   O R D E N A R         *
024000*     P O R   F E C H A   A N T E S   D E L   C O R T E          *
024100******************************************************************
024200 01  WKS-TABLA-MES.
024300     02  WKS-TOTAL-MES           PIC 9(06) COMP VALUE ZERO.
024400     02  WKS-TM OCCURS 2000 TIMES INDEXED BY WKS-IX-TM.
024500         04  WKS-TM-FECHA        PIC 9(08).
024600         04  WKS-TM-REG.
024700             COPY TRANREC REPLACING ==01  TRANSACTION-RECORD.==
024800                  BY ==05  FILLER.==.
024900 01  WKS-TM-TEMP.
025000     02  WKS-TMT-FECHA           PIC 9(08).
025100     02  WKS-TMT-REG             PIC X(109).
025200
025300******************************************************************
025400*     D E S G L O S E   D I A R I O   D E L   M E S   ( U 9 )    *
025500******************************************************************
025600 01  WKS-TABLA-DIAS-MES.
025700     02  WKS-TOTAL-DIAS-MES      PIC 9(02) COMP VALUE ZERO.
025800     02  WKS-DM OCCURS 31 TIMES INDEXED BY WKS-IX-DM.
025900         04  WKS-DM-FECHA        PIC 9(08).
026000         04  WKS-DM-INGRESO      PIC S9(7)V99 COMP-3.
026100         04  WKS-DM-GASTO        PIC S9(7)V99 COMP-3.
026200         04  WKS-DM-NETO         PIC S9(7)V99 COMP-3.
026300         04  WKS-DM-CONTEO       PIC 9(05)    COMP.
026400
026500 01  WKS-ACUM-MES.
026600     02  WKS-AM-INGRESO          PIC S9(9)V99 COMP-3 VALUE ZERO.
026700     02  WKS-AM-GASTO            PIC S9(9)V99 COMP-3 VALUE ZERO.
026800     02  WKS-AM-CONTEO           PIC 9(07)    COMP   VALUE ZERO.
026900     02  WKS-AM-RECURRENTES      PIC 9(07)    COMP   VALUE ZERO.
027000
027100******************************************************************
027200*           C O N T A D O R E S   Y   B A N D E R A S            *
027300******************************************************************
027400 01  WKS-CONTADORES.
027500     02  WKS-SUB                 PIC 9(06) COMP VALUE ZERO.
027600     02  WKS-SUB-2               PIC 9(06) COMP VALUE ZERO.
027700
027800 01  WKS-FLAGS.
027900     02  WKS-FIN-TRANFILE        PIC X(01) VALUE 'N'.
028000         88  FIN-TRANFILE            VALUE 'Y'.
028100
028200 01  WKS-LINEA-EDIT.
028300     02  WKS-LE-SALDO            PIC -(7)9.99.
028400     02  WKS-LE-FECHA            PIC X(10).
028500     02  WKS-LE-CONT             PIC ZZZZ9.
028600     02  WKS-LE-ING              PIC -(6)9.99.
028700     02  WKS-LE-GAS              PIC -(6)9.99.
028800     02  WKS-LE-NETO             PIC -(6)9.99.
028900
029000 PROCEDURE DIVISION.
029100******************************************************************
029200*               S E C C I O N   P R I N C I P A L                *
029300******************************************************************
029400 000-MAIN SECTION.
029500     PERFORM 010-APERTURA-ARCHIVOS
029600     PERFORM 020-CARGA-TABLAS
029700     IF SI-MODO-MENSUAL
029800        PERFORM 200-RESUMEN-MENSUAL
029900        PERFORM 810-IMPRIME-RESUMEN-MENSUAL
030000     ELSE
030100        PERFORM 100-ACUMULA-ESTADISTICAS
030200        PERFORM 800-IMPRIME-ESTADISTICAS
030300     END-IF
030400     PERFORM 990-CIERRA-ARCHIVOS
030500     STOP RUN.
030600 000-MAIN-E. EXIT.
030700
030800******************************************************************
030900 010-APERTURA-ARCHIVOS SECTION.
031000     ACCEPT WKS-SYSIN-STATS FROM SYSIN
031100     OPEN INPUT  TRANFILE CATEGORIES ACCOUNTS
031200     OPEN OUTPUT STATS
031300     IF FS-TRANFILE NOT = '00' OR FS-CATEGORIES NOT = '00'
031400        OR FS-ACCOUNTS NOT = '00' OR FS-STATS NOT = '00'
031500        DISPLAY '=============================================='
031600                UPON CONSOLE
031700        DISPLAY ' BBSTAT01 - ERROR AL ABRIR ARCHIVOS'
031800                UPON CONSOLE
031900        DISPLAY '=============================================='
032000                UPON CONSOLE
032100        MOVE 91 TO RETURN-CODE
032200        STOP RUN
032300     END-IF
032400     ACCEPT WKS-FECHA-HOY-NUM FROM DATE YYYYMMDD
032500     IF SI-MODO-MENSUAL
032600        PERFORM 015-CALCULA-VENTANA-MES
032700     ELSE
032800        PERFORM 016-CALCULA-VENTANA-ESTADISTICAS
032900     END-IF.
033000 010-APERTURA-ARCHIVOS-E. EXIT.
033100
033200******************************************************************
033300*     C A L C U L A   P R I M E R   Y   U L T I M O   D I A      *
033400*     D E L   M E S   S O L I C I T A D O   P O R   S Y S I N    *
033500******************************************************************
033600 015-CALCULA-VENTANA-MES SECTION.
033700     COMPUTE WKS-SI-FECHA-DESDE =
033800        (WKS-SI-ANIO * 10000) + (WKS-SI-MES * 100) + 1
033900     MOVE WKS-SI-ANIO TO WKS-DC-CCYY
034000     MOVE WKS-SI-MES  TO WKS-DC-MM
034100     PERFORM 122-DETERMINA-BISIESTO
034200     IF WKS-DC-MM = 2 AND DC-ES-BISIESTO
034300        MOVE 29 TO WKS-SI-ULTIMO-DIA
034400     ELSE
034500        MOVE DIA-FIN-MES (WKS-DC-MM) TO WKS-SI-ULTIMO-DIA
034600     END-IF
034700     COMPUTE WKS-SI-FECHA-HASTA =
034800        (WKS-SI-ANIO * 10000) + (WKS-SI-MES * 100) +
034900         WKS-SI-ULTIMO-DIA.
035000 015-CALCULA-VENTANA-MES-E. EXIT.
035100
035200******************************************************************
035300*     C A L C U L A   V E N T A N A   P O R   D E F E C T O      *
035400*     D E   L A S   E S T A D I S T I C A S   ( H O Y - 3 0 )    *
035500******************************************************************
035600 016-CALCULA-VENTANA-ESTADISTICAS SECTION.
035700     IF WKS-SI-FECHA-HASTA = ZERO
035800        MOVE WKS-FECHA-HOY-NUM TO WKS-SI-FECHA-HASTA
035900     END-IF
036000     IF WKS-SI-FECHA-DESDE = ZERO
036100        MOVE WKS-FECHA-HOY-NUM TO WKS-DC-FECHA
036200        PERFORM 900-RESTA-UN-DIA 30 TIMES
036300        MOVE WKS-DC-FECHA TO WKS-SI-FECHA-DESDE
036400     END-IF.
036500 016-CALCULA-VENTANA-ESTADISTICAS-E. EXIT.
036600
036700******************************************************************
036800 122-DETERMINA-BISIESTO SECTION.
036900     DIVIDE WKS-DC-CCYY BY 4   GIVING WKS-DC-TEMP
037000            REMAINDER WKS-DC-REM-4
037100     DIVIDE WKS-DC-CCYY BY 100 GIVING WKS-DC-TEMP
037200            REMAINDER WKS-DC-REM-100
037300     DIVIDE WKS-DC-CCYY BY 400 GIVING WKS-DC-TEMP
037400            REMAINDER WKS-DC-REM-400
037500     SET DC-NO-ES-BISIESTO TO TRUE
037600     IF WKS-DC-REM-4 = 0 AND
037700        (WKS-DC-REM-100 NOT = 0 OR WKS-DC-REM-400 = 0)
037800        SET DC-ES-BISIESTO TO TRUE
037900     END-IF.
038000 122-DETERMINA-BISIESTO-E. EXIT.
038100
038200******************************************************************
038300*     R E S T A   U N   D I A   C A L E N D A R I O   A   L A    *
038400*     F E C H A   E N   W K S - D C - F E C H A                  *
038500******************************************************************
038600 900-RESTA-UN-DIA SECTION.
038700     SUBTRACT 1 FROM WKS-DC-DD
038800     IF WKS-DC-DD < 1
038900        SUBTRACT 1 FROM WKS-DC-MM
039000        IF WKS-DC-MM < 1
039100           MOVE 12 TO WKS-DC-MM
039200           SUBTRACT 1 FROM WKS-DC-CCYY
039300        END-IF
039400        PERFORM 122-DETERMINA-BISIESTO
039500        IF WKS-DC-MM = 2 AND DC-ES-BISIESTO
039600           MOVE 29 TO WKS-DC-DD
039700        ELSE
039800           MOVE DIA-FIN-MES (WKS-DC-MM) TO WKS-DC-DD
039900        END-IF
040000     END-IF.
040100 900-RESTA-UN-DIA-E. EXIT.
040200
040300******************************************************************
040400 020-CARGA-TABLAS SECTION.
040500     PERFORM 021-LEE-CATEGORIA
040600     PERFORM 022-ACUMULA-CATEGORIA UNTIL FS-CATEGORIES = '10'
040700     PERFORM 023-LEE-CUENTA
040800     PERFORM 024-ACUMULA-CUENTA UNTIL FS-ACCOUNTS = '10'.
040900 020-CARGA-TABLAS-E. EXIT.
041000
041100 021-LEE-CATEGORIA SECTION.
041200     READ CATEGORIES
041300          AT END MOVE '10' TO FS-CATEGORIES
041400     END-READ.
041500 021-LEE-CATEGORIA-E. EXIT.
041600
041700 022-ACUMULA-CATEGORIA SECTION.
041800     ADD 1 TO WKS-TOTAL-CATEGORIAS
041900     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
042000     MOVE REG-CATEGORIA TO WKS-K-REG (WKS-IX-CAT)
042100     PERFORM 021-LEE-CATEGORIA.
042200 022-ACUMULA-CATEGORIA-E. EXIT.
042300
042400 023-LEE-CUENTA SECTION.
042500     READ ACCOUNTS
042600          AT END MOVE '10' TO FS-ACCOUNTS
042700     END-READ.
042800 023-LEE-CUENTA-E. EXIT.
042900
043000 024-ACUMULA-CUENTA SECTION.
043100     ADD 1 TO WKS-TOTAL-CUENTAS
043200     SET WKS-IX-CTA TO WKS-TOTAL-CUENTAS
043300     MOVE REG-CUENTA TO WKS-C-REG (WKS-IX-CTA)
043400     MOVE ZERO TO WKS-C-INGRESO (WKS-IX-CTA)
043500                  WKS-C-GASTO (WKS-IX-CTA)
043600                  WKS-C-NETO (WKS-IX-CTA)
043700     MOVE ZERO TO WKS-C-CONTEO (WKS-IX-CTA)
043800     PERFORM 023-LEE-CUENTA.
043900 024-ACUMULA-CUENTA-E. EXIT.
044000
044100******************************************************************
044200*     E S T A D I S T I C A S   D E   T R A N S A C C I O N E S  *
044300*     S O B R E   L A   V E N T A N A   D E   F E C H A S  (U8)  *
044400******************************************************************
044500 100-ACUMULA-ESTADISTICAS SECTION.
044600     SET FIN-TRANFILE TO FALSE
044700     PERFORM 101-LEE-TRAN
044800     PERFORM 102-EVALUA-TRAN UNTIL FIN-TRANFILE
044900     IF WKS-AE-CONTEO > ZERO
045000        COMPUTE WKS-AE-PROMEDIO ROUNDED =
045100                WKS-AE-SUMA-TODO / WKS-AE-CONTEO
045200     ELSE
045300        MOVE ZERO TO WKS-AE-PROMEDIO
045400     END-IF
045500     COMPUTE WKS-AE-NETO = WKS-AE-INGRESO - WKS-AE-GASTO
045600     MOVE 1 TO WKS-SUB
045700     PERFORM 107-CALCULA-PROMEDIO-CATEGORIA
045800             UNTIL WKS-SUB > WKS-TOTAL-DESGLOSE
045900     PERFORM 130-ORDENA-DESGLOSE.
046000 100-ACUMULA-ESTADISTICAS-E. EXIT.
046100
046200 101-LEE-TRAN SECTION.
046300     READ TRANFILE
046400          AT END SET FIN-TRANFILE TO TRUE
046500     END-READ.
046600 101-LEE-TRAN-E. EXIT.
046700
046800 102-EVALUA-TRAN SECTION.
046900     IF TRN-USER-ID OF REG-TRANSACCION = WKS-SI-USER-ID
047000        AND TRN-DATE OF REG-TRANSACCION >= WKS-SI-FECHA-DESDE
047100        AND TRN-DATE OF REG-TRANSACCION <= WKS-SI-FECHA-HASTA
047200        ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-AE-SUMA-TODO
047300        ADD 1 TO WKS-AE-CONTEO
047400        IF TRN-TIPO-INGRESO OF REG-TRANSACCION
047500           ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-AE-INGRESO
047600        END-IF
047700        IF TRN-TIPO-GASTO OF REG-TRANSACCION
047800           PERFORM 103-ACUMULA-GASTO
047900        END-IF
048000        PERFORM 106-ACUMULA-CUENTA-MOV
048100     END-IF
048200     PERFORM 101-LEE-TRAN.
048300 102-EVALUA-TRAN-E. EXIT.
048400
048500 103-ACUMULA-GASTO SECTION.
048600     IF TRN-AMOUNT OF REG-TRANSACCION < ZERO
048700        COMPUTE WKS-AE-GASTO = WKS-AE-GASTO -
048800           TRN-AMOUNT OF REG-TRANSACCION
048900     ELSE
049000        ADD TRN-AMOUNT OF REG-TRANSACCION TO WKS-AE-GASTO
049100     END-IF
049200     PERFORM 104-ACUMULA-DESGLOSE-CATEGORIA
049300     PERFORM 105-EVALUA-TOP5.
049400 103-ACUMULA-GASTO-E. EXIT.
049500
049600 104-ACUMULA-DESGLOSE-CATEGORIA SECTION.
049700     MOVE SPACES TO WKS-DGT-NOMBRE
049800     SET WKS-IX-CAT TO 1
049900     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
050000        AT END CONTINUE
050100        WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) =
050200             TRN-CAT-ID OF REG-TRANSACCION
050300           MOVE CAT-NAME OF WKS-K-REG (WKS-IX-CAT)
050400                TO WKS-DGT-NOMBRE
050500     END-SEARCH
050600     IF WKS-DGT-NOMBRE = SPACES
050700        MOVE 'UNCATEGORIZED' TO WKS-DGT-NOMBRE
050800     END-IF
050900     SET WKS-IX-DG TO 1
051000     SEARCH WKS-DG VARYING WKS-IX-DG
051100        AT END
051200           ADD 1 TO WKS-TOTAL-DESGLOSE
051300           SET WKS-IX-DG TO WKS-TOTAL-DESGLOSE
051400           MOVE WKS-DGT-NOMBRE TO WKS-DG-NOMBRE (WKS-IX-DG)
051500           MOVE ZERO TO WKS-DG-TOTAL (WKS-IX-DG)
051600           MOVE ZERO TO WKS-DG-CONTEO (WKS-IX-DG)
051700        WHEN WKS-DG-NOMBRE (WKS-IX-DG) = WKS-DGT-NOMBRE
051800           CONTINUE
051900     END-SEARCH
052000     IF TRN-AMOUNT OF REG-TRANSACCION < ZERO
052100        COMPUTE WKS-DG-TOTAL (WKS-IX-DG) =
052200           WKS-DG-TOTAL (WKS-IX-DG) +
052300           (TRN-AMOUNT OF REG-TRANSACCION * -1)
052400     ELSE
052500        ADD TRN-AMOUNT OF REG-TRANSACCION TO
052600            WKS-DG-TOTAL (WKS-IX-DG)
052700     END-IF
052800     ADD 1 TO WKS-DG-CONTEO (WKS-IX-DG).
052900 104-ACUMULA-DESGLOSE-CATEGORIA-E. EXIT.
053000
053100******************************************************************
053200*     M A N T I E N E   L A   T A B L A   D E L   T O P   5      *
053300*     D E   G A S T O S   ( M A S   N E G A T I V O S )          *
053400******************************************************************
053500 105-EVALUA-TOP5 SECTION.
053600     IF WKS-TOTAL-TOP5 < 5
053700        ADD 1 TO WKS-TOTAL-TOP5
053800        SET WKS-IX-T5 TO WKS-TOTAL-TOP5
053900        MOVE TRN-AMOUNT OF REG-TRANSACCION TO
054000             WKS-T5-MONTO (WKS-IX-T5)
054100        MOVE TRN-DESC OF REG-TRANSACCION TO
054200             WKS-T5-DESC (WKS-IX-T5)
054300        MOVE TRN-DATE OF REG-TRANSACCION TO
054400             WKS-T5-FECHA (WKS-IX-T5)
054500        PERFORM 108-ACOMODA-TOP5
054600     ELSE
054700        IF TRN-AMOUNT OF REG-TRANSACCION < WKS-T5-MONTO (5)
054800           MOVE TRN-AMOUNT OF REG-TRANSACCION TO
054900                WKS-T5-MONTO (5)
055000           MOVE TRN-DESC OF REG-TRANSACCION TO
055100                WKS-T5-DESC (5)
055200           MOVE TRN-DATE OF REG-TRANSACCION TO
055300                WKS-T5-FECHA (5)
055400           PERFORM 108-ACOMODA-TOP5
055500        END-IF
055600     END-IF.
055700 105-EVALUA-TOP5-E. EXIT.
055800
055900 108-ACOMODA-TOP5 SECTION.
056000     MOVE WKS-TOTAL-TOP5 TO WKS-SUB-2
056100     PERFORM 109-BURBUJA-TOP5
056200             UNTIL WKS-SUB-2 <= 1 OR
056300             WKS-T5-MONTO (WKS-SUB-2) >=
056400             WKS-T5-MONTO (WKS-SUB-2 - 1).
056500 108-ACOMODA-TOP5-E. EXIT.
056600
056700 109-BURBUJA-TOP5 SECTION.
056800     MOVE WKS-T5-MONTO (WKS-SUB-2)  TO WKS-T5T-MONTO
056900     MOVE WKS-T5-DESC  (WKS-SUB-2)  TO WKS-T5T-DESC
057000     MOVE WKS-T5-FECHA (WKS-SUB-2)  TO WKS-T5T-FECHA
057100     MOVE WKS-T5-MONTO (WKS-SUB-2 - 1) TO WKS-T5-MONTO (WKS-SUB-2)
057200     MOVE WKS-T5-DESC  (WKS-SUB-2 - 1) TO WKS-T5-DESC  (WKS-SUB-2)
057300     MOVE WKS-T5-FECHA (WKS-SUB-2 - 1) TO WKS-T5-FECHA (WKS-SUB-2)
057400     MOVE WKS-T5T-MONTO TO WKS-T5-MONTO (WKS-SUB-2 - 1)
057500     MOVE WKS-T5T-DESC  TO WKS-T5-DESC  (WKS-SUB-2 - 1)
057600     MOVE WKS-T5T-FECHA TO WKS-T5-FECHA (WKS-SUB-2 - 1)
057700     SUBTRACT 1 FROM WKS-SUB-2.
057800 109-BURBUJA-TOP5-E. EXIT.
057900
058000******************************************************************
058100*     D E S G L O S E   P O R   C U E N T A                      *
058200******************************************************************
058300 106-ACUMULA-CUENTA-MOV SECTION.
058400     SET WKS-IX-CTA TO 1
058500     SEARCH WKS-CUENTA VARYING WKS-IX-CTA
058600        AT END CONTINUE
058700        WHEN ACCT-ID OF WKS-C-REG (WKS-IX-CTA) =
058800             TRN-ACCT-ID OF REG-TRANSACCION
058900           IF TRN-TIPO-INGRESO OF REG-TRANSACCION
059000              ADD TRN-AMOUNT OF REG-TRANSACCION TO
059100                  WKS-C-INGRESO (WKS-IX-CTA)
059200           END-IF
059300           IF TRN-TIPO-GASTO OF REG-TRANSACCION
059400              IF TRN-AMOUNT OF REG-TRANSACCION < ZERO
059500                 COMPUTE WKS-C-GASTO (WKS-IX-CTA) =
059600                    WKS-C-GASTO (WKS-IX-CTA) -
059700                    TRN-AMOUNT OF REG-TRANSACCION
059800              ELSE
059900                 ADD TRN-AMOUNT OF REG-TRANSACCION TO
060000                     WKS-C-GASTO (WKS-IX-CTA)
060100              END-IF
060200           END-IF
060300           ADD 1 TO WKS-C-CONTEO (WKS-IX-CTA)
060400     END-SEARCH.
060500 106-ACUMULA-CUENTA-MOV-E. EXIT.
060600
060700 107-CALCULA-PROMEDIO-CATEGORIA SECTION.
060800     IF WKS-DG-CONTEO (WKS-SUB) > ZERO
060900        COMPUTE WKS-DG-PROMEDIO (WKS-SUB) ROUNDED =
061000           WKS-DG-TOTAL (WKS-SUB) / WKS-DG-CONTEO (WKS-SUB)
061100     ELSE
061200        MOVE ZERO TO WKS-DG-PROMEDIO (WKS-SUB)
061300     END-IF
061400     ADD 1 TO WKS-SUB.
061500 107-CALCULA-PROMEDIO-CATEGORIA-E. EXIT.
061600
061700******************************************************************
061800*     O R D E N A   E L   D E S G L O S E   D E   C A T E G O R  *
061900*     I A S   D E S C E N D E N T E   P O R   T O T A L          *
062000******************************************************************
062100 130-ORDENA-DESGLOSE SECTION.
062200     IF WKS-TOTAL-DESGLOSE > 1
062300        MOVE 1 TO WKS-SUB
062400        PERFORM 132-PASADA-BURBUJA-DG
062500                UNTIL WKS-SUB >= WKS-TOTAL-DESGLOSE
062600     END-IF.
062700 130-ORDENA-DESGLOSE-E. EXIT.
062800
062900 131-INTERCAMBIA-DG SECTION.
063000     MOVE WKS-DG (WKS-SUB-2)     TO WKS-DG-TEMP
063100     MOVE WKS-DG (WKS-SUB-2 + 1) TO WKS-DG (WKS-SUB-2)
063200     MOVE WKS-DG-TEMP            TO WKS-DG (WKS-SUB-2 + 1).
063300 131-INTERCAMBIA-DG-E. EXIT.
063400
063500 132-PASADA-BURBUJA-DG SECTION.
063600     MOVE 1 TO WKS-SUB-2
063700     PERFORM 133-COMPARA-Y-CAMBIA-DG
063800             UNTIL WKS-SUB-2 > WKS-TOTAL-DESGLOSE - WKS-SUB
063900     ADD 1 TO WKS-SUB.
064000 132-PASADA-BURBUJA-DG-E. EXIT.
064100
064200 133-COMPARA-Y-CAMBIA-DG SECTION.
064300     IF WKS-DG-TOTAL (WKS-SUB-2) < WKS-DG-TOTAL (WKS-SUB-2 + 1)
064400        PERFORM 131-INTERCAMBIA-DG
064500     END-IF
064600     ADD 1 TO WKS-SUB-2.
064700 133-COMPARA-Y-CAMBIA-DG-E. EXIT.
064800
064900******************************************************************
065000*     R E S U M E N   M E N S U A L   ( U 9 )                    *
065100******************************************************************
065200 200-RESUMEN-MENSUAL SECTION.
065300     SET FIN-TRANFILE TO FALSE
065400     PERFORM 201-LEE-TRAN-MES
065500     PERFORM 202-EVALUA-TRAN-MES UNTIL FIN-TRANFILE
065600     PERFORM 210-ORDENA-MES
065700     PERFORM 220-CORTE-DIARIO.
065800 200-RESUMEN-MENSUAL-E. EXIT.
065900
066000 201-LEE-TRAN-MES SECTION.
066100     READ TRANFILE
066200          AT END SET FIN-TRANFILE TO TRUE
066300     END-READ.
066400 201-LEE-TRAN-MES-E. EXIT.
066500
066600 202-EVALUA-TRAN-MES SECTION.
066700     IF TRN-USER-ID OF REG-TRANSACCION = WKS-SI-USER-ID
066800        AND TRN-DATE OF REG-TRANSACCION >= WKS-SI-FECHA-DESDE
066900        AND TRN-DATE OF REG-TRANSACCION <= WKS-SI-FECHA-HASTA
067000        ADD 1 TO WKS-TOTAL-MES
067100        SET WKS-IX-TM TO WKS-TOTAL-MES
067200        MOVE TRN-DATE OF REG-TRANSACCION TO WKS-TM-FECHA
067300             (WKS-IX-TM)
067400        MOVE REG-TRANSACCION TO WKS-TM-REG (WKS-IX-TM)
067500     END-IF
067600     PERFORM 201-LEE-TRAN-MES.
067700 202-EVALUA-TRAN-MES-E. EXIT.
067800
067900******************************************************************
068000*     O R D E N A   L A S   T R A N S A C C I O N E S   D E L    *
068100*     M E S   P O R   F E C H A   A S C E N D E N T E            *
068200******************************************************************
068300 210-ORDENA-MES SECTION.
068400     IF WKS-TOTAL-MES > 1
068500        MOVE 1 TO WKS-SUB
068600        PERFORM 212-PASADA-BURBUJA-MES
068700                UNTIL WKS-SUB >= WKS-TOTAL-MES
068800     END-IF.
068900 210-ORDENA-MES-E. EXIT.
069000
069100 211-INTERCAMBIA-MES SECTION.
069200     MOVE WKS-TM (WKS-SUB-2)     TO WKS-TM-TEMP
069300     MOVE WKS-TM (WKS-SUB-2 + 1) TO WKS-TM (WKS-SUB-2)
069400     MOVE WKS-TM-TEMP            TO WKS-TM (WKS-SUB-2 + 1).
069500 211-INTERCAMBIA-MES-E. EXIT.
069600
069700 212-PASADA-BURBUJA-MES SECTION.
069800     MOVE 1 TO WKS-SUB-2
069900     PERFORM 213-COMPARA-Y-CAMBIA-MES
070000             UNTIL WKS-SUB-2 > WKS-TOTAL-MES - WKS-SUB
070100     ADD 1 TO WKS-SUB.
070200 212-PASADA-BURBUJA-MES-E. EXIT.
070300
070400 213-COMPARA-Y-CAMBIA-MES SECTION.
070500     IF WKS-TM-FECHA (WKS-SUB-2) > WKS-TM-FECHA (WKS-SUB-2 + 1)
070600        PERFORM 211-INTERCAMBIA-MES
070700     END-IF
070800     ADD 1 TO WKS-SUB-2.
070900 213-COMPARA-Y-CAMBIA-MES-E. EXIT.
071000
071100******************************************************************
071200*     C O R T E   D E   C O N T R O L   P O R   D I A            *
071300******************************************************************
071400 220-CORTE-DIARIO SECTION.
071500     MOVE 1 TO WKS-SUB
071600     PERFORM 221-EVALUA-RENGLON-MES
071700             UNTIL WKS-SUB > WKS-TOTAL-MES.
071800 220-CORTE-DIARIO-E. EXIT.
071900
072000 221-EVALUA-RENGLON-MES SECTION.
072100     IF WKS-TOTAL-DIAS-MES = ZERO
072200        PERFORM 222-ABRE-NUEVO-DIA
072300     ELSE
072400        IF WKS-TM-FECHA (WKS-SUB) NOT =
072500           WKS-DM-FECHA (WKS-IX-DM)
072600           PERFORM 222-ABRE-NUEVO-DIA
072700        END-IF
072800     END-IF
072900     PERFORM 223-ACUMULA-RENGLON-DIA
073000     ADD 1 TO WKS-SUB.
073100 221-EVALUA-RENGLON-MES-E. EXIT.
073200
073300 222-ABRE-NUEVO-DIA SECTION.
073400     ADD 1 TO WKS-TOTAL-DIAS-MES
073500     SET WKS-IX-DM TO WKS-TOTAL-DIAS-MES
073600     MOVE WKS-TM-FECHA (WKS-SUB) TO WKS-DM-FECHA (WKS-IX-DM)
073700     MOVE ZERO TO WKS-DM-INGRESO (WKS-IX-DM)
073800     MOVE ZERO TO WKS-DM-GASTO   (WKS-IX-DM)
073900     MOVE ZERO TO WKS-DM-NETO    (WKS-IX-DM)
074000     MOVE ZERO TO WKS-DM-CONTEO  (WKS-IX-DM).
074100 222-ABRE-NUEVO-DIA-E. EXIT.
074200
074300 223-ACUMULA-RENGLON-DIA SECTION.
074400     IF TRN-TIPO-INGRESO OF WKS-TM-REG (WKS-SUB)
074500        ADD TRN-AMOUNT OF WKS-TM-REG (WKS-SUB) TO
074600            WKS-DM-INGRESO (WKS-IX-DM)
074700        ADD TRN-AMOUNT OF WKS-TM-REG (WKS-SUB) TO
074800            WKS-AM-INGRESO
074900     END-IF
075000     IF TRN-TIPO-GASTO OF WKS-TM-REG (WKS-SUB)
075100        IF TRN-AMOUNT OF WKS-TM-REG (WKS-SUB) < ZERO
075200           COMPUTE WKS-DM-GASTO (WKS-IX-DM) =
075300              WKS-DM-GASTO (WKS-IX-DM) -
075400              TRN-AMOUNT OF WKS-TM-REG (WKS-SUB)
075500           COMPUTE WKS-AM-GASTO =
075600              WKS-AM-GASTO - TRN-AMOUNT OF WKS-TM-REG (WKS-SUB)
075700        ELSE
075800           ADD TRN-AMOUNT OF WKS-TM-REG (WKS-SUB) TO
075900               WKS-DM-GASTO (WKS-IX-DM)
076000           ADD TRN-AMOUNT OF WKS-TM-REG (WKS-SUB) TO
076100               WKS-AM-GASTO
076200        END-IF
076300     END-IF
076400     COMPUTE WKS-DM-NETO (WKS-IX-DM) =
076500        WKS-DM-INGRESO (WKS-IX-DM) - WKS-DM-GASTO (WKS-IX-DM)
076600     ADD 1 TO WKS-DM-CONTEO (WKS-IX-DM)
076700     ADD 1 TO WKS-AM-CONTEO
076800     IF TRN-ES-RECURRENTE OF WKS-TM-REG (WKS-SUB)
076900        ADD 1 TO WKS-AM-RECURRENTES
077000     END-IF.
077100 223-ACUMULA-RENGLON-DIA-E. EXIT.
077200
077300******************************************************************
077400*     I M P R E S I O N   D E   E S T A D I S T I C A S  ( U 8 ) *
077500******************************************************************
077600 800-IMPRIME-ESTADISTICAS SECTION.
077700     MOVE SPACES TO LIN-REPORTE
077800     STRING 'ESTADISTICAS DE TRANSACCIONES'
077900            DELIMITED BY SIZE INTO LIN-REPORTE
078000     WRITE LIN-REPORTE
078100     MOVE SPACES TO LIN-REPORTE
078200     MOVE WKS-SI-FECHA-DESDE TO WKS-LE-FECHA
078300     STRING 'DESDE: ' WKS-SI-FECHA-DESDE '  HASTA: '
078400            WKS-SI-FECHA-HASTA
078500            DELIMITED BY SIZE INTO LIN-REPORTE
078600     WRITE LIN-REPORTE
078700     MOVE SPACES TO LIN-REPORTE
078800     WRITE LIN-REPORTE
078900     MOVE SPACES TO LIN-REPORTE
079000     MOVE WKS-AE-INGRESO TO WKS-LE-SALDO
079100     STRING 'TOTAL INGRESOS .....: ' WKS-LE-SALDO
079200            DELIMITED BY SIZE INTO LIN-REPORTE
079300     WRITE LIN-REPORTE
079400     MOVE SPACES TO LIN-REPORTE
079500     MOVE WKS-AE-GASTO TO WKS-LE-SALDO
079600     STRING 'TOTAL GASTOS .......: ' WKS-LE-SALDO
079700            DELIMITED BY SIZE INTO LIN-REPORTE
079800     WRITE LIN-REPORTE
079900     MOVE SPACES TO LIN-REPORTE
080000     MOVE WKS-AE-NETO TO WKS-LE-SALDO
080100     STRING 'AHORRO NETO ........: ' WKS-LE-SALDO
080200            DELIMITED BY SIZE INTO LIN-REPORTE
080300     WRITE LIN-REPORTE
080400     MOVE SPACES TO LIN-REPORTE
080500     MOVE WKS-AE-CONTEO TO WKS-LE-CONT
080600     STRING 'CANTIDAD DE MOVIMIENTOS: ' WKS-LE-CONT
080700            DELIMITED BY SIZE INTO LIN-REPORTE
080800     WRITE LIN-REPORTE
080900     MOVE SPACES TO LIN-REPORTE
081000     MOVE WKS-AE-PROMEDIO TO WKS-LE-SALDO
081100     STRING 'PROMEDIO POR MOVIMIENTO: ' WKS-LE-SALDO
081200            DELIMITED BY SIZE INTO LIN-REPORTE
081300     WRITE LIN-REPORTE
081400     MOVE SPACES TO LIN-REPORTE
081500     WRITE LIN-REPORTE
081600     MOVE SPACES TO LIN-REPORTE
081700     STRING 'DESGLOSE POR CATEGORIA (GASTOS, DE MAYOR A MENOR)'
081800            DELIMITED BY SIZE INTO LIN-REPORTE
081900     WRITE LIN-REPORTE
082000     MOVE 1 TO WKS-SUB
082100     PERFORM 801-IMPRIME-DESGLOSE UNTIL WKS-SUB > WKS-TOTAL-DESGLOSE
082200     MOVE SPACES TO LIN-REPORTE
082300     WRITE LIN-REPORTE
082400     MOVE SPACES TO LIN-REPORTE
082500     STRING 'DESGLOSE POR CUENTA'
082600            DELIMITED BY SIZE INTO LIN-REPORTE
082700     WRITE LIN-REPORTE
082800     MOVE 1 TO WKS-IX-CTA
082900     PERFORM 802-IMPRIME-CUENTA UNTIL WKS-IX-CTA > WKS-TOTAL-CUENTAS
083000     MOVE SPACES TO LIN-REPORTE
083100     WRITE LIN-REPORTE
083200     MOVE SPACES TO LIN-REPORTE
083300     STRING 'TOP 5 DE GASTOS'
083400            DELIMITED BY SIZE INTO LIN-REPORTE
083500     WRITE LIN-REPORTE
083600     MOVE 1 TO WKS-IX-T5
083700     PERFORM 803-IMPRIME-TOP5 UNTIL WKS-IX-T5 > WKS-TOTAL-TOP5.
083800 800-IMPRIME-ESTADISTICAS-E. EXIT.
083900
084000 801-IMPRIME-DESGLOSE SECTION.
084100     MOVE SPACES TO LIN-REPORTE
084200     MOVE WKS-DG-TOTAL (WKS-SUB) TO WKS-LE-SALDO
084300     MOVE WKS-DG-CONTEO (WKS-SUB) TO WKS-LE-CONT
084400     STRING WKS-DG-NOMBRE (WKS-SUB) ' TOTAL: ' WKS-LE-SALDO
084500            '  CONTEO: ' WKS-LE-CONT
084600            DELIMITED BY SIZE INTO LIN-REPORTE
084700     WRITE LIN-REPORTE
084800     ADD 1 TO WKS-SUB.
084900 801-IMPRIME-DESGLOSE-E. EXIT.
085000
085100 802-IMPRIME-CUENTA SECTION.
085200     IF WKS-C-CONTEO (WKS-IX-CTA) > ZERO
085300        MOVE SPACES TO LIN-REPORTE
085400        MOVE WKS-C-INGRESO (WKS-IX-CTA) TO WKS-LE-SALDO
085500        STRING ACCT-NAME OF WKS-C-REG (WKS-IX-CTA)
085600               ' ING: ' WKS-LE-SALDO
085700               DELIMITED BY SIZE INTO LIN-REPORTE
085800        WRITE LIN-REPORTE
085900        MOVE SPACES TO LIN-REPORTE
086000        MOVE WKS-C-GASTO (WKS-IX-CTA) TO WKS-LE-SALDO
086100        STRING '   GAS: ' WKS-LE-SALDO
086200               DELIMITED BY SIZE INTO LIN-REPORTE
086300        WRITE LIN-REPORTE
086400        MOVE SPACES TO LIN-REPORTE
086500        COMPUTE WKS-C-NETO (WKS-IX-CTA) =
086600           WKS-C-INGRESO (WKS-IX-CTA) - WKS-C-GASTO (WKS-IX-CTA)
086700        MOVE WKS-C-NETO (WKS-IX-CTA) TO WKS-LE-SALDO
086800        MOVE WKS-C-CONTEO (WKS-IX-CTA) TO WKS-LE-CONT
086900        STRING '   NETO: ' WKS-LE-SALDO
087000               '  CONTEO: ' WKS-LE-CONT
087100               DELIMITED BY SIZE INTO LIN-REPORTE
087200        WRITE LIN-REPORTE
087300     END-IF
087400     SET WKS-IX-CTA UP BY 1.
087500 802-IMPRIME-CUENTA-E. EXIT.
087600
087700 803-IMPRIME-TOP5 SECTION.
087800     MOVE SPACES TO LIN-REPORTE
087900     MOVE WKS-T5-MONTO (WKS-IX-T5) TO WKS-LE-SALDO
088000     MOVE WKS-T5-FECHA (WKS-IX-T5) TO WKS-LE-FECHA
088100     STRING WKS-LE-FECHA ' ' WKS-T5-DESC (WKS-IX-T5) ' '
088200            WKS-LE-SALDO
088300            DELIMITED BY SIZE INTO LIN-REPORTE
088400     WRITE LIN-REPORTE
088500     SET WKS-IX-T5 UP BY 1.
088600 803-IMPRIME-TOP5-E. EXIT.
088700
088800******************************************************************
088900*     I M P R E S I O N   D E L   R E S U M E N   M E N S U A L  *
089000*     ( U 9 )                                                    *
089100******************************************************************
089200 810-IMPRIME-RESUMEN-MENSUAL SECTION.
089300     MOVE SPACES TO LIN-REPORTE
089400     STRING 'RESUMEN MENSUAL  ANIO: ' WKS-SI-ANIO
089500            '  MES: ' WKS-SI-MES
089600            DELIMITED BY SIZE INTO LIN-REPORTE
089700     WRITE LIN-REPORTE
089800     MOVE SPACES TO LIN-REPORTE
089900     WRITE LIN-REPORTE
090000     MOVE SPACES TO LIN-REPORTE
090100     STRING 'FECHA      INGRESO     GASTO       NETO     CONTEO'
090200            DELIMITED BY SIZE INTO LIN-REPORTE
090300     WRITE LIN-REPORTE
090400     MOVE 1 TO WKS-IX-DM
090500     PERFORM 811-IMPRIME-RENGLON-DIA
090600             UNTIL WKS-IX-DM > WKS-TOTAL-DIAS-MES
090700     MOVE SPACES TO LIN-REPORTE
090800     WRITE LIN-REPORTE
090900     MOVE SPACES TO LIN-REPORTE
091000     MOVE WKS-AM-INGRESO TO WKS-LE-SALDO
091100     STRING 'TOTAL INGRESOS DEL MES ..: ' WKS-LE-SALDO
091200            DELIMITED BY SIZE INTO LIN-REPORTE
091300     WRITE LIN-REPORTE
091400     MOVE SPACES TO LIN-REPORTE
091500     MOVE WKS-AM-GASTO TO WKS-LE-SALDO
091600     STRING 'TOTAL GASTOS DEL MES ....: ' WKS-LE-SALDO
091700            DELIMITED BY SIZE INTO LIN-REPORTE
091800     WRITE LIN-REPORTE
091900     MOVE SPACES TO LIN-REPORTE
092000     MOVE WKS-AM-CONTEO TO WKS-LE-CONT
092100     STRING 'CANTIDAD DE MOVIMIENTOS .: ' WKS-LE-CONT
092200            DELIMITED BY SIZE INTO LIN-REPORTE
092300     WRITE LIN-REPORTE
092400     MOVE SPACES TO LIN-REPORTE
092500     MOVE WKS-AM-RECURRENTES TO WKS-LE-CONT
092600     STRING 'CANTIDAD DE RECURRENTES .: ' WKS-LE-CONT
092700            DELIMITED BY SIZE INTO LIN-REPORTE
092800     WRITE LIN-REPORTE.
092900 810-IMPRIME-RESUMEN-MENSUAL-E. EXIT.
093000
093100 811-IMPRIME-RENGLON-DIA SECTION.
093200     MOVE SPACES TO LIN-REPORTE
093300     MOVE WKS-DM-FECHA   (WKS-IX-DM) TO WKS-LE-FECHA
093400     MOVE WKS-DM-INGRESO (WKS-IX-DM) TO WKS-LE-ING
093500     MOVE WKS-DM-GASTO   (WKS-IX-DM) TO WKS-LE-GAS
093600     MOVE WKS-DM-NETO    (WKS-IX-DM) TO WKS-LE-NETO
093700     MOVE WKS-DM-CONTEO  (WKS-IX-DM) TO WKS-LE-CONT
093800     STRING WKS-LE-FECHA ' ' WKS-LE-ING ' ' WKS-LE-GAS ' '
093900            WKS-LE-NETO ' ' WKS-LE-CONT
094000            DELIMITED BY SIZE INTO LIN-REPORTE
094100     WRITE LIN-REPORTE
094200     SET WKS-IX-DM UP BY 1.
094300 811-IMPRIME-RENGLON-DIA-E. EXIT.
094400
094500******************************************************************
094600 990-CIERRA-ARCHIVOS SECTION.
094700     CLOSE TRANFILE CATEGORIES ACCOUNTS STATS.
094800 990-CIERRA-ARCHIVOS-E. EXIT.
