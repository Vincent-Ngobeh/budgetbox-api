000100******************************************************************
000200* FECHA       : 22/07/1987                                       *
000300* PROGRAMADOR : PEDRO E. DIAZ RAMOS (PEDR)                       *
000400* APLICACION  : BUDGETBOX - FINANZAS PERSONALES                  *
000500* PROGRAMA    : BBXFER01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE TRASLADO DE FONDOS ENTRE CUENTAS DEL    *
000800*             : USUARIO. VALIDA ORIGEN Y DESTINO, VERIFICA       *
000900*             : FONDOS Y CONTABILIZA EL PAR DE ASIENTOS DE       *
001000*             : TRASLADO EN EL LIBRO MAYOR.                      *
001100* ARCHIVOS    : ACCOUNTS=IO,CATEGORIES=IO,XFERIN=E,TRANFILE=IO   *
001200* INSTALADO   : 28/07/1987                                       *
001300* BPM/RATIONAL: 440088                                           *
001400* NOMBRE      : MOTOR DE TRASLADOS ENTRE CUENTAS                 *
001500* DESCRIPCION : MANTENIMIENTO                                    *
001600******************************************************************
001700*               R E G I S T R O   D E   C A M B I O S            *
001800******************************************************************
001900* 1987-07-22 PEDR TCK-0016  VERSION INICIAL.                     *
002000* 1987-10-03 PEDR TCK-0021  VALIDA MONEDA IGUAL ENTRE CUENTAS.   *
002100* 1988-02-11 EEDR TCK-0025  SE CREA CATEGORIA TRANSFER SI FALTA. *
002200* 1990-06-30 EEDR TCK-0048  SE AGREGA VERIFICACION DE FONDOS.    *
002300* 1994-08-19 JLRD TCK-0077  REFERENCIA COMPARTIDA ENTRE PAR DE   *
002400*                           ASIENTOS DE TRASLADO.                *
002500* 1998-12-03 JLRD TCK-0112  AMPLIACION DE FECHAS A CUATRO DIGITOS*
002600*                           DE ANIO (PROYECTO AIO 2000).          *
002700* 1999-01-09 JLRD TCK-0113  PRUEBAS DE CONVERSION DE SIGLO OK.   *
002800* 2003-04-22 MCLR TCK-0151  SE VALIDA CUENTA DESTINO ACTIVA.     *
002900* 2008-11-14 MCLR TCK-0188  SE AJUSTA TOPE DE TABLA DE CUENTAS.  *
003000* 2013-05-06 JLRD TCK-0219  SE AGREGA DESPLIEGUE DE ESTADISTICAS.*
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.             BBXFER01.
003400 AUTHOR.                 PEDRO E. DIAZ RAMOS.
003500 INSTALLATION.           BUDGETBOX - SISTEMAS DE INFORMACION.
003600 DATE-WRITTEN.           07/22/1987.
003700 DATE-COMPILED.
003800 SECURITY.               CONFIDENCIAL - USO INTERNO BUDGETBOX.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.        BUDGETBOX-HOST.
004300 OBJECT-COMPUTER.        BUDGETBOX-HOST.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA  IS '0' THRU '9'
004700     CLASS CLASE-ALFABETO  IS 'A' THRU 'Z'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACCT-OLD   ASSIGN TO ACCTOLD
005200            ORGANIZATION  IS SEQUENTIAL
005300            FILE STATUS   IS FS-ACCT-OLD.
005400     SELECT ACCT-NEW   ASSIGN TO ACCTNEW
005500            ORGANIZATION  IS SEQUENTIAL
005600            FILE STATUS   IS FS-ACCT-NEW.
005700     SELECT CAT-OLD    ASSIGN TO CATOLD
005800            ORGANIZATION  IS SEQUENTIAL
005900            FILE STATUS   IS FS-CAT-OLD.
006000     SELECT CAT-NEW    ASSIGN TO CATNEW
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-CAT-NEW.
006300     SELECT XFERIN     ASSIGN TO XFERIN
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS FS-XFERIN.
006600     SELECT TRAN-OLD   ASSIGN TO TRANOLD
006700            ORGANIZATION  IS SEQUENTIAL
006800            FILE STATUS   IS FS-TRAN-OLD.
006900     SELECT TRAN-NEW   ASSIGN TO TRANNEW
007000            ORGANIZATION  IS SEQUENTIAL
007100            FILE STATUS   IS FS-TRAN-NEW.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*           D E F I N I C I O N   D E   A R C H I V O S          *
007700******************************************************************
007800 FD  ACCT-OLD
007900     LABEL RECORD IS STANDARD.
008000 01  REG-ACCT-OLD.
008100     COPY ACCTREC.
008200
008300 FD  ACCT-NEW
008400     LABEL RECORD IS STANDARD.
008500 01  REG-ACCT-NEW.
008600     COPY ACCTREC.
008700
008800 FD  CAT-OLD
008900     LABEL RECORD IS STANDARD.
009000 01  REG-CAT-OLD.
009100     COPY CATGREC.
009200
009300 FD  CAT-NEW
009400     LABEL RECORD IS STANDARD.
009500 01  REG-CAT-NEW.
009600     COPY CATGREC.
009700
009800* REGISTRO DE TARJETA DE TRASLADO. REUTILIZA EL LAYOUT DE
009900* TRANSACCION: TRN-ACCT-ID=ORIGEN, TRN-CAT-ID=DESTINO(TEMPORAL),
010000* TRN-DESC=DESCRIPCION DEL TRASLADO, TRN-AMOUNT=MONTO.
010100 FD  XFERIN
010200     LABEL RECORD IS STANDARD.
010300 01  REG-XFERIN.
010400     COPY TRANREC.
010500
010600 FD  TRAN-OLD
010700     LABEL RECORD IS STANDARD.
010800 01  REG-TRAN-OLD.
010900     COPY TRANREC.
011000
011100 FD  TRAN-NEW
011200     LABEL RECORD IS STANDARD.
011300 01  REG-TRAN-NEW.
011400     COPY TRANREC.
011500
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           R E C U R S O S   D E   F I L E   S T A T U S        *
011900******************************************************************
012000 01  WKS-FILE-STATUS-AREA.
012100     02  FS-ACCT-OLD             PIC X(02) VALUE '00'.
012200     02  FS-ACCT-NEW             PIC X(02) VALUE '00'.
012300     02  FS-CAT-OLD              PIC X(02) VALUE '00'.
012400     02  FS-CAT-NEW              PIC X(02) VALUE '00'.
012500     02  FS-XFERIN               PIC X(02) VALUE '00'.
012600     02  FS-TRAN-OLD             PIC X(02) VALUE '00'.
012700     02  FS-TRAN-NEW             PIC X(02) VALUE '00'.
012800
012900******************************************************************
013000*           T A B L A   D E   C U E N T A S   E N   MEMORIA      *
013100******************************************************************
013200 01  WKS-TABLA-CUENTAS.
013300     02  WKS-TOTAL-CUENTAS       PIC 9(05) COMP VALUE ZERO.
013400     02  WKS-CUENTA OCCURS 500 TIMES
013500             INDEXED BY WKS-IX-CTA.
013600         04  WKS-C-ACCT-ID       PIC X(08).
013700         04  WKS-C-REG.
013800             COPY ACCTREC REPLACING ==01  ACCOUNT-RECORD.==
013900                  BY ==05  FILLER.==.
014000
014100******************************************************************
014200*           T A B L A   D E   C A T E G O R I A S   MEMORIA      *
014300******************************************************************
014400 01  WKS-TABLA-CATEGORIAS.
014500     02  WKS-TOTAL-CATEGORIAS    PIC 9(05) COMP VALUE ZERO.
014600     02  WKS-CATEGORIA OCCURS 150 TIMES
014700             INDEXED BY WKS-IX-CAT.
014800         04  WKS-K-REG.
014900             COPY CATGREC REPLACING ==01  CATEGORY-RECORD.==
015000                  BY ==05  FILLER.==.
015100     02  WKS-CAT-TRANSFER-ID     PIC X(08) VALUE SPACES.
015200     02  WKS-CAT-TRANSFER-HALLADA PIC X(01) VALUE 'N'.
015300         88  CAT-TRANSFER-HALLADA     VALUE 'Y'.
015400
015500******************************************************************
015600*           C O N T A D O R E S                                  *
015700******************************************************************
015800 01  WKS-CONTADORES.
015900     02  WKS-XFER-LEIDOS         PIC 9(06) COMP VALUE ZERO.
016000     02  WKS-XFER-APLICADOS      PIC 9(06) COMP VALUE ZERO.
016100     02  WKS-XFER-RECHAZADOS     PIC 9(06) COMP VALUE ZERO.
016200     02  WKS-SUB                 PIC 9(06) COMP VALUE ZERO.
016300     02  WKS-IX-ORIGEN           PIC 9(05) COMP VALUE ZERO.
016400     02  WKS-IX-DESTINO          PIC 9(05) COMP VALUE ZERO.
016500     02  WKS-SIGUIENTE-CONSEC    PIC 9(06) COMP VALUE ZERO.
016600
016700 01  WKS-FECHA-HOY-NUM           PIC 9(08) VALUE ZERO.
016800 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-NUM.
016900     02  WKS-HOY-CCYY            PIC 9(04).
017000     02  WKS-HOY-MM              PIC 9(02).
017100     02  WKS-HOY-DD              PIC 9(02).
017200
017300 01  WKS-FLAGS.
017400     02  WKS-FIN-XFERIN          PIC X(01) VALUE 'N'.
017500         88  FIN-XFERIN              VALUE 'Y'.
017600     02  WKS-XFER-VALIDO         PIC X(01) VALUE 'Y'.
017700         88  XFER-ES-VALIDO          VALUE 'Y'.
017800
017900 01  WKS-AREAS-TRABAJO.
018000     02  WKS-MSG-ERROR           PIC X(60) VALUE SPACES.
018100     02  WKS-NOM-ORIGEN          PIC X(30) VALUE SPACES.
018200     02  WKS-NOM-DESTINO         PIC X(30) VALUE SPACES.
018300     02  WKS-REF-COMUN           PIC X(12) VALUE SPACES.
018400     02  WKS-REF-COMUN-R REDEFINES WKS-REF-COMUN.
018500         03  WKS-RC-PREFIJO      PIC X(03).
018600         03  WKS-RC-CONSEC       PIC X(06).
018700         03  WKS-RC-FILLER       PIC X(03).
018800     02  WKS-DESC-A-DESTINO      PIC X(40) VALUE SPACES.
018900     02  WKS-DESC-A-ORIGEN       PIC X(40) VALUE SPACES.
019000     02  WKS-CONSEC-EDIT         PIC 9(06) VALUE ZERO.
019100
019200 01  WKS-MONTO-XFER              PIC S9(6)V99 VALUE ZERO.
019300 01  WKS-MONTO-XFER-R REDEFINES WKS-MONTO-XFER.
019400     02  WKS-MX-ENTERO           PIC S9(6).
019500     02  WKS-MX-CENTAVOS         PIC 9(02).
019600
019700 PROCEDURE DIVISION.
019800******************************************************************
019900*               S E C C I O N   P R I N C I P A L                *
020000******************************************************************
020100 000-MAIN SECTION.
020200     PERFORM 010-APERTURA-ARCHIVOS
020300     PERFORM 020-CARGA-CUENTAS
020400     PERFORM 030-CARGA-CATEGORIAS
020500     PERFORM 040-CARGA-LEDGER
020600     PERFORM 045-LOCALIZA-CATEGORIA-TRANSFER
020700     PERFORM 050-LEE-XFERIN
020800     PERFORM 100-PROCESA-XFERIN UNTIL FIN-XFERIN
020900     PERFORM 600-GRABA-CUENTAS-NUEVAS
021000     PERFORM 610-GRABA-CATEGORIAS-NUEVAS
021100     PERFORM 620-GRABA-LEDGER-NUEVO
021200     PERFORM 900-ESTADISTICAS
021300     PERFORM 990-CIERRA-ARCHIVOS
021400     STOP RUN.
021500 000-MAIN-E. EXIT.
021600
021700******************************************************************
021800 010-APERTURA-ARCHIVOS SECTION.
021900     OPEN INPUT  ACCT-OLD CAT-OLD XFERIN TRAN-OLD
022000     OPEN OUTPUT ACCT-NEW CAT-NEW TRAN-NEW
022100     IF FS-ACCT-OLD NOT = '00' OR FS-CAT-OLD NOT = '00'
022200        OR FS-XFERIN NOT = '00' OR FS-TRAN-OLD NOT = '00'
022300        DISPLAY '=============================================='
022400                UPON CONSOLE
022500        DISPLAY ' BBXFER01 - ERROR AL ABRIR ARCHIVOS DE ENTRADA '
022600                UPON CONSOLE
022700        DISPLAY '=============================================='
022800                UPON CONSOLE
022900        MOVE 91 TO RETURN-CODE
023000        STOP RUN
023100     END-IF
023200     ACCEPT WKS-FECHA-HOY-NUM FROM DATE YYYYMMDD
023300     MOVE ZERO TO WKS-SIGUIENTE-CONSEC.
023400 010-APERTURA-ARCHIVOS-E. EXIT.
023500
023600******************************************************************
023700 020-CARGA-CUENTAS SECTION.
023800     PERFORM 021-LEE-ACCT-OLD
023900     PERFORM 022-ACUMULA-CUENTA UNTIL FS-ACCT-OLD = '10'.
024000 020-CARGA-CUENTAS-E. EXIT.
024100
024200 021-LEE-ACCT-OLD SECTION.
024300     READ ACCT-OLD
024400          AT END MOVE '10' TO FS-ACCT-OLD
024500     END-READ.
024600 021-LEE-ACCT-OLD-E. EXIT.
024700
024800 022-ACUMULA-CUENTA SECTION.
024900     ADD 1 TO WKS-TOTAL-CUENTAS
025000     SET WKS-IX-CTA TO WKS-TOTAL-CUENTAS
025100     MOVE ACCT-ID OF REG-ACCT-OLD TO WKS-C-ACCT-ID (WKS-IX-CTA)
025200     MOVE REG-ACCT-OLD            TO WKS-C-REG (WKS-IX-CTA)
025300     PERFORM 021-LEE-ACCT-OLD.
025400 022-ACUMULA-CUENTA-E. EXIT.
025500
025600******************************************************************
025700 030-CARGA-CATEGORIAS SECTION.
025800     PERFORM 031-LEE-CAT-OLD
025900     PERFORM 032-ACUMULA-CATEGORIA UNTIL FS-CAT-OLD = '10'.
026000 030-CARGA-CATEGORIAS-E. EXIT.
026100
026200 031-LEE-CAT-OLD SECTION.
026300     READ CAT-OLD
026400          AT END MOVE '10' TO FS-CAT-OLD
026500     END-READ.
026600 031-LEE-CAT-OLD-E. EXIT.
026700
026800 032-ACUMULA-CATEGORIA SECTION.
026900     ADD 1 TO WKS-TOTAL-CATEGORIAS
027000     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
027100     MOVE REG-CAT-OLD TO WKS-K-REG (WKS-IX-CAT)
027200     PERFORM 031-LEE-CAT-OLD.
027300 032-ACUMULA-CATEGORIA-E. EXIT.
027400
027500******************************************************************
027600 040-CARGA-LEDGER SECTION.
027700* EL LEDGER SE COPIA AL VUELO DEL VIEJO AL NUEVO; LOS ASIENTOS
027800* DE TRASLADO SE AGREGAN AL FINAL EN 620-GRABA-LEDGER-NUEVO.
027900     PERFORM 041-LEE-TRAN-OLD
028000     PERFORM 042-COPIA-UN-MOVIMIENTO UNTIL FS-TRAN-OLD = '10'.
028100 040-CARGA-LEDGER-E. EXIT.
028200
028300 042-COPIA-UN-MOVIMIENTO SECTION.
028400     WRITE REG-TRAN-NEW FROM REG-TRAN-OLD
028500     PERFORM 041-LEE-TRAN-OLD.
028600 042-COPIA-UN-MOVIMIENTO-E. EXIT.
028700
028800 041-LEE-TRAN-OLD SECTION.
028900     READ TRAN-OLD
029000          AT END MOVE '10' TO FS-TRAN-OLD
029100     END-READ.
029200 041-LEE-TRAN-OLD-E. EXIT.
029300
029400******************************************************************
029500 045-LOCALIZA-CATEGORIA-TRANSFER SECTION.
029600     SET WKS-IX-CAT TO 1
029700     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
029800        AT END CONTINUE
029900        WHEN CAT-NAME OF WKS-K-REG (WKS-IX-CAT) = 'Transfer'
030000           AND CAT-TIPO-GASTO OF WKS-K-REG (WKS-IX-CAT)
030100           MOVE CAT-ID OF WKS-K-REG (WKS-IX-CAT)
030200                TO WKS-CAT-TRANSFER-ID
030300           SET CAT-TRANSFER-HALLADA TO TRUE
030400     END-SEARCH.
030500 045-LOCALIZA-CATEGORIA-TRANSFER-E. EXIT.
030600
030700******************************************************************
030800 050-LEE-XFERIN SECTION.
030900     READ XFERIN
031000          AT END SET FIN-XFERIN TO TRUE
031100     END-READ.
031200 050-LEE-XFERIN-E. EXIT.
031300
031400******************************************************************
031500 100-PROCESA-XFERIN SECTION.
031600     ADD 1 TO WKS-XFER-LEIDOS
031700     SET XFER-ES-VALIDO TO TRUE
031800     PERFORM 110-VALIDA-XFER
031900     IF XFER-ES-VALIDO
032000        PERFORM 120-EJECUTA-XFER
032100        ADD 1 TO WKS-XFER-APLICADOS
032200     ELSE
032300        ADD 1 TO WKS-XFER-RECHAZADOS
032400        DISPLAY 'BBXFER01 - TRASLADO RECHAZADO ORIGEN='
032500                TRN-ACCT-ID OF REG-XFERIN ' MOTIVO: '
032600                WKS-MSG-ERROR UPON CONSOLE
032700     END-IF
032800     PERFORM 050-LEE-XFERIN.
032900 100-PROCESA-XFERIN-E. EXIT.
033000
033100******************************************************************
033200*     V A L I D A C I O N   D E L   T R A S L A D O               *
033300******************************************************************
033400 110-VALIDA-XFER SECTION.
033500     MOVE SPACES TO WKS-MSG-ERROR
033600     MOVE TRN-AMOUNT OF REG-XFERIN TO WKS-MONTO-XFER
033700     IF WKS-MONTO-XFER NOT > ZERO
033800        SET XFER-ES-VALIDO TO FALSE
033900        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WKS-MSG-ERROR
034000     END-IF
034100     IF XFER-ES-VALIDO
034200        SET WKS-IX-ORIGEN TO 0
034300        SET WKS-IX-CTA TO 1
034400        SEARCH WKS-CUENTA VARYING WKS-IX-CTA
034500           AT END CONTINUE
034600           WHEN WKS-C-ACCT-ID (WKS-IX-CTA) =
034700                TRN-ACCT-ID OF REG-XFERIN
034800              SET WKS-IX-ORIGEN TO WKS-IX-CTA
034900        END-SEARCH
035000        IF WKS-IX-ORIGEN = 0
035100           SET XFER-ES-VALIDO TO FALSE
035200           MOVE 'CUENTA ORIGEN NO EXISTE' TO WKS-MSG-ERROR
035300        END-IF
035400     END-IF
035500     IF XFER-ES-VALIDO
035600        SET WKS-IX-DESTINO TO 0
035700        SET WKS-IX-CTA TO 1
035800        SEARCH WKS-CUENTA VARYING WKS-IX-CTA
035900           AT END CONTINUE
036000           WHEN WKS-C-ACCT-ID (WKS-IX-CTA) =
036100                TRN-CAT-ID OF REG-XFERIN
036200              SET WKS-IX-DESTINO TO WKS-IX-CTA
036300        END-SEARCH
036400        IF WKS-IX-DESTINO = 0
036500           SET XFER-ES-VALIDO TO FALSE
036600           MOVE 'CUENTA DESTINO NO EXISTE' TO WKS-MSG-ERROR
036700        ELSE
036800           IF NOT ACCT-ESTA-ACTIVA OF WKS-C-REG (WKS-IX-DESTINO)
036900              SET XFER-ES-VALIDO TO FALSE
037000              MOVE 'CUENTA DESTINO INACTIVA' TO WKS-MSG-ERROR
037100           END-IF
037200        END-IF
037300     END-IF
037400     IF XFER-ES-VALIDO AND WKS-IX-ORIGEN = WKS-IX-DESTINO
037500        SET XFER-ES-VALIDO TO FALSE
037600        MOVE 'ORIGEN Y DESTINO SON LA MISMA CUENTA' TO
037700             WKS-MSG-ERROR
037800     END-IF
037900     IF XFER-ES-VALIDO AND
038000        ACCT-CURRENCY OF WKS-C-REG (WKS-IX-ORIGEN) NOT =
038100        ACCT-CURRENCY OF WKS-C-REG (WKS-IX-DESTINO)
038200        SET XFER-ES-VALIDO TO FALSE
038300        MOVE 'LAS MONEDAS NO COINCIDEN' TO WKS-MSG-ERROR
038400     END-IF
038500     IF XFER-ES-VALIDO AND
038600        NOT ACCT-TIPO-CREDITO OF WKS-C-REG (WKS-IX-ORIGEN)
038700        AND ACCT-BALANCE OF WKS-C-REG (WKS-IX-ORIGEN) <
038800            TRN-AMOUNT OF REG-XFERIN
038900        SET XFER-ES-VALIDO TO FALSE
039000        MOVE 'FONDOS INSUFICIENTES EN CUENTA ORIGEN' TO
039100             WKS-MSG-ERROR
039200     END-IF.
039300 110-VALIDA-XFER-E. EXIT.
039400
039500******************************************************************
039600*     E J E C U C I O N   D E L   T R A S L A D O                *
039700******************************************************************
039800 120-EJECUTA-XFER SECTION.
039900     SUBTRACT TRN-AMOUNT OF REG-XFERIN FROM
040000              ACCT-BALANCE OF WKS-C-REG (WKS-IX-ORIGEN)
040100     ADD TRN-AMOUNT OF REG-XFERIN TO
040200         ACCT-BALANCE OF WKS-C-REG (WKS-IX-DESTINO)
040300     IF NOT CAT-TRANSFER-HALLADA
040400        PERFORM 130-CREA-CATEGORIA-TRANSFER
040500     END-IF
040600     MOVE ACCT-NAME OF WKS-C-REG (WKS-IX-ORIGEN)  TO WKS-NOM-ORIGEN
040700     MOVE ACCT-NAME OF WKS-C-REG (WKS-IX-DESTINO) TO WKS-NOM-DESTINO
040800     ADD 1 TO WKS-SIGUIENTE-CONSEC
040900     MOVE WKS-SIGUIENTE-CONSEC TO WKS-CONSEC-EDIT
041000     STRING 'XFR' WKS-CONSEC-EDIT DELIMITED BY SIZE
041100            INTO WKS-REF-COMUN
041200     STRING 'Transfer to ' DELIMITED BY SIZE
041300            WKS-NOM-DESTINO DELIMITED BY '  '
041400            ': ' DELIMITED BY SIZE
041500            TRN-DESC OF REG-XFERIN DELIMITED BY '  '
041600            INTO WKS-DESC-A-DESTINO
041700     STRING 'Transfer from ' DELIMITED BY SIZE
041800            WKS-NOM-ORIGEN DELIMITED BY '  '
041900            ': ' DELIMITED BY SIZE
042000            TRN-DESC OF REG-XFERIN DELIMITED BY '  '
042100            INTO WKS-DESC-A-ORIGEN
042200     MOVE TRN-USER-ID OF REG-XFERIN TO TRN-USER-ID OF REG-TRAN-NEW
042300     STRING 'T' WKS-CONSEC-EDIT 'A' DELIMITED BY SIZE
042400            INTO TRN-ID OF REG-TRAN-NEW
042500     MOVE ACCT-ID OF WKS-C-REG (WKS-IX-ORIGEN) TO
042600          TRN-ACCT-ID OF REG-TRAN-NEW
042700     MOVE WKS-CAT-TRANSFER-ID TO TRN-CAT-ID OF REG-TRAN-NEW
042800     MOVE WKS-DESC-A-DESTINO  TO TRN-DESC OF REG-TRAN-NEW
042900     SET TRN-TIPO-TRASLADO OF REG-TRAN-NEW TO TRUE
043000     COMPUTE TRN-AMOUNT OF REG-TRAN-NEW =
043100             TRN-AMOUNT OF REG-XFERIN * -1
043200     MOVE WKS-FECHA-HOY-NUM TO TRN-DATE OF REG-TRAN-NEW
043300     MOVE WKS-REF-COMUN     TO TRN-REF OF REG-TRAN-NEW
043400     SET TRN-NO-ES-RECURRENTE OF REG-TRAN-NEW TO TRUE
043500     WRITE REG-TRAN-NEW
043600     STRING 'T' WKS-CONSEC-EDIT 'B' DELIMITED BY SIZE
043700            INTO TRN-ID OF REG-TRAN-NEW
043800     MOVE ACCT-ID OF WKS-C-REG (WKS-IX-DESTINO) TO
043900          TRN-ACCT-ID OF REG-TRAN-NEW
044000     MOVE WKS-DESC-A-ORIGEN  TO TRN-DESC OF REG-TRAN-NEW
044100     MOVE TRN-AMOUNT OF REG-XFERIN TO TRN-AMOUNT OF REG-TRAN-NEW
044200     WRITE REG-TRAN-NEW.
044300 120-EJECUTA-XFER-E. EXIT.
044400
044500******************************************************************
044600*     C R E A   C A T E G O R I A   T R A N S F E R   S I       *
044700*     N O   E X I S T E                                          *
044800******************************************************************
044900 130-CREA-CATEGORIA-TRANSFER SECTION.
045000     ADD 1 TO WKS-TOTAL-CATEGORIAS
045100     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
045200     STRING 'CT' WKS-IX-CAT DELIMITED BY SIZE
045300            INTO CAT-ID OF WKS-K-REG (WKS-IX-CAT)
045400     MOVE TRN-USER-ID OF REG-XFERIN TO
045500          CAT-USER-ID OF WKS-K-REG (WKS-IX-CAT)
045600     MOVE 'Transfer' TO CAT-NAME OF WKS-K-REG (WKS-IX-CAT)
045700     SET CAT-TIPO-GASTO OF WKS-K-REG (WKS-IX-CAT) TO TRUE
045800     SET CAT-NO-ES-DEFECTO OF WKS-K-REG (WKS-IX-CAT) TO TRUE
045900     SET CAT-ESTA-ACTIVA OF WKS-K-REG (WKS-IX-CAT) TO TRUE
046000     MOVE CAT-ID OF WKS-K-REG (WKS-IX-CAT) TO WKS-CAT-TRANSFER-ID
046100     SET CAT-TRANSFER-HALLADA TO TRUE.
046200 130-CREA-CATEGORIA-TRANSFER-E. EXIT.
046300
046400******************************************************************
046500*     G R A B A C I O N   D E   M A E S T R O S   N U E V O S    *
046600******************************************************************
046700 600-GRABA-CUENTAS-NUEVAS SECTION.
046800     MOVE 1 TO WKS-SUB
046900     PERFORM 601-GRABA-UNA-CUENTA
047000             UNTIL WKS-SUB > WKS-TOTAL-CUENTAS.
047100 600-GRABA-CUENTAS-NUEVAS-E. EXIT.
047200
047300 601-GRABA-UNA-CUENTA SECTION.
047400     MOVE WKS-C-REG (WKS-SUB) TO REG-ACCT-NEW
047500     WRITE REG-ACCT-NEW
047600     ADD 1 TO WKS-SUB.
047700 601-GRABA-UNA-CUENTA-E. EXIT.
047800
047900 610-GRABA-CATEGORIAS-NUEVAS SECTION.
048000     MOVE 1 TO WKS-SUB
048100     PERFORM 611-GRABA-UNA-CATEGORIA
048200             UNTIL WKS-SUB > WKS-TOTAL-CATEGORIAS.
048300 610-GRABA-CATEGORIAS-NUEVAS-E. EXIT.
048400
048500 611-GRABA-UNA-CATEGORIA SECTION.
048600     MOVE WKS-K-REG (WKS-SUB) TO REG-CAT-NEW
048700     WRITE REG-CAT-NEW
048800     ADD 1 TO WKS-SUB.
048900 611-GRABA-UNA-CATEGORIA-E. EXIT.
049000
049100 620-GRABA-LEDGER-NUEVO SECTION.
049200     CONTINUE.
049300 620-GRABA-LEDGER-NUEVO-E. EXIT.
049400
049500******************************************************************
049600 900-ESTADISTICAS SECTION.
049700     DISPLAY '=============================================='
049800             UPON CONSOLE
049900     DISPLAY ' BBXFER01 - ESTADISTICAS DE TRASLADOS'
050000             UPON CONSOLE
050100     DISPLAY ' TRASLADOS LEIDOS    : ' WKS-XFER-LEIDOS
050200             UPON CONSOLE
050300     DISPLAY ' TRASLADOS APLICADOS : ' WKS-XFER-APLICADOS
050400             UPON CONSOLE
050500     DISPLAY ' TRASLADOS RECHAZADOS: ' WKS-XFER-RECHAZADOS
050600             UPON CONSOLE
050700     DISPLAY '=============================================='
050800             UPON CONSOLE.
050900 900-ESTADISTICAS-E. EXIT.
051000
051100******************************************************************
051200 990-CIERRA-ARCHIVOS SECTION.
051300     CLOSE ACCT-OLD ACCT-NEW CAT-OLD CAT-NEW XFERIN
051400           TRAN-OLD TRAN-NEW.
051500 990-CIERRA-ARCHIVOS-E. EXIT.
