000100******************************************************************
000200* FECHA       : 05/07/2001                                       *
000300* PROGRAMADOR : PEDRO E. DIAZ RAMOS (PEDR)                       *
000400* APLICACION  : BUDGETBOX - FINANZAS PERSONALES                  *
000500* PROGRAMA    : BBCAT01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CATEGORIAS.  CARGA  *
000800*             : EL JUEGO DE CATEGORIAS POR DEFECTO, BORRA         *
000900*             : CATEGORIAS SIN MOVIMIENTO, CATEGORIZA EN FORMA   *
001000*             : MASIVA UN GRUPO DE TRANSACCIONES, REASIGNA EL    *
001100*             : SALDO DE UNA CATEGORIA A OTRA Y REPORTA EL USO   *
001200*             : DE UNA CATEGORIA EN LOS ULTIMOS N DIAS.          *
001300* ARCHIVOS    : CATREQ=E,CATEGORIES=IO,TRANFILE=IO,CATRPT=S      *
001400* ACCION (ES) : D=DEFECTO, X=BORRA, B=CATEGORIZA, R=REASIGNA,    *
001500*             : U=USO                                            *
001600* INSTALADO   : 14/05/2001                                       *
001700* BPM/RATIONAL: 440133                                           *
001800* NOMBRE      : MANTENIMIENTO DE CATEGORIAS                      *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100*               R E G I S T R O   D E   C A M B I O S            *
002200******************************************************************
002300* 2001-05-07 PEDR TCK-0131  VERSION INICIAL - CARGA DE CATEGORIAS*
002400*                           POR DEFECTO Y BORRADO (U12).         *
002500* 2001-08-19 PEDR TCK-0135  SE AGREGA CATEGORIZACION MASIVA Y    *
002600*                           REASIGNACION DE CATEGORIA (U10).     *
002700* 2003-02-10 EEDR TCK-0142  SE VALIDA TIPO DE TRANSACCION CONTRA *
002800*                           TIPO DE CATEGORIA DESTINO EN MASIVA. *
002900* 2006-09-28 MCLR TCK-0174  SE CORRIGE CONTEO DE MOVIMIENTOS AL  *
003000*                           VALIDAR BORRADO DE CATEGORIA.        *
003100* 2010-11-22 JLRD TCK-0206  SE AGREGA REPORTE DE USO (U12).      *
003200* 2011-06-03 JLRD TCK-0211  SE CORRIGE PROMEDIO DE USO CUANDO    *
003300*                           NO HAY MOVIMIENTOS EN LA VENTANA.    *
003400* 2014-09-16 MCLR TCK-0249  SE AMPLIA TABLA DE CATEGORIAS A 150  *
003500*                           RENGLONES POR CRECIMIENTO DE USUARIOS*
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.             BBCAT01.
003900 AUTHOR.                 PEDRO E. DIAZ RAMOS.
004000 INSTALLATION.           BUDGETBOX - SISTEMAS DE INFORMACION.
004100 DATE-WRITTEN.           05/07/2001.
004200 DATE-COMPILED.
004300 SECURITY.               CONFIDENCIAL - USO INTERNO BUDGETBOX.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.        BUDGETBOX-HOST.
004800 OBJECT-COMPUTER.        BUDGETBOX-HOST.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-NUMERICA  IS '0' THRU '9'
005200     CLASS CLASE-ALFABETO  IS 'A' THRU 'Z'
005300     UPSI-0.
005400         88  UPSI-SUPRIME-REPORTE    VALUE '1'.
005500         88  UPSI-IMPRIME-REPORTE    VALUE '0'.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CATREQ    ASSIGN TO CATREQ
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS FS-CATREQ.
006200     SELECT CATG-OLD  ASSIGN TO CATGOLD
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-CATG-OLD.
006500     SELECT CATG-NEW  ASSIGN TO CATGNEW
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-CATG-NEW.
006800     SELECT TRAN-OLD  ASSIGN TO TRANOLD
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-TRAN-OLD.
007100     SELECT TRAN-NEW  ASSIGN TO TRANNEW
007200            ORGANIZATION  IS SEQUENTIAL
007300            FILE STATUS   IS FS-TRAN-NEW.
007400     SELECT CATRPT    ASSIGN TO CATRPT
007500            ORGANIZATION  IS SEQUENTIAL
007600            FILE STATUS   IS FS-CATRPT.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*           D E F I N I C I O N   D E   A R C H I V O S          *
008200******************************************************************
008300 FD  CATREQ
008400     LABEL RECORD IS STANDARD.
008500 01  REG-CATREQ.
008600     COPY CATREQ.
008700
008800 FD  CATG-OLD
008900     LABEL RECORD IS STANDARD.
009000 01  REG-CATG-OLD.
009100     COPY CATGREC.
009200
009300 FD  CATG-NEW
009400     LABEL RECORD IS STANDARD.
009500 01  REG-CATG-NEW.
009600     COPY CATGREC.
009700
009800 FD  TRAN-OLD
009900     LABEL RECORD IS STANDARD.
010000 01  REG-TRAN-OLD.
010100     COPY TRANREC.
010200
010300 FD  TRAN-NEW
010400     LABEL RECORD IS STANDARD.
010500 01  REG-TRAN-NEW.
010600     COPY TRANREC.
010700
010800 FD  CATRPT
010900     LABEL RECORD IS STANDARD.
011000 01  LIN-REPORTE                     PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*           R E C U R S O S   D E   F I L E   S T A T U S        *
011500******************************************************************
011600 01  WKS-FILE-STATUS-AREA.
011700     02  FS-CATREQ               PIC X(02) VALUE '00'.
011800     02  FS-CATG-OLD             PIC X(02) VALUE '00'.
011900     02  FS-CATG-NEW             PIC X(02) VALUE '00'.
012000     02  FS-TRAN-OLD             PIC X(02) VALUE '00'.
012100     02  FS-TRAN-NEW             PIC X(02) VALUE '00'.
012200     02  FS-CATRPT               PIC X(02) VALUE '00'.
012300
012400******************************************************************
012500*           T A B L A   D E   C A T E G O R I A S   MEMORIA      *
012600******************************************************************
012700 01  WKS-TABLA-CATEGORIAS.
012800     02  WKS-TOTAL-CATEGORIAS    PIC 9(05) COMP VALUE ZERO.
012900     02  WKS-CATEGORIA OCCURS 150 TIMES
013000             INDEXED BY WKS-IX-CAT.
013100         04  WKS-K-REG.
013200             COPY CATGREC REPLACING ==01  CATEGORY-RECORD.==
013300                  BY ==05  FILLER.==.
013400         04  WKS-K-CONTEO-TRN    PIC 9(07) COMP VALUE ZERO.
013500         04  WKS-K-MONTO-USO     PIC S9(9)V99 COMP-3 VALUE ZERO.
013600         04  WKS-K-BORRADO-SW    PIC X(01) VALUE 'N'.
013700             88  WKS-K-ESTA-BORRADO   VALUE 'Y'.
013800
013900******************************************************************
014000*           T A B L A   D E L   L I B R O   M A Y O R            *
014100******************************************************************
014200 01  WKS-TABLA-LEDGER.
014300     02  WKS-TOTAL-LEDGER        PIC 9(06) COMP VALUE ZERO.
014400     02  WKS-LEDGER OCCURS 2000 TIMES
014500             INDEXED BY WKS-IX-TRN.
014600         04  WKS-L-REG.
014700             COPY TRANREC REPLACING ==01  TRANSACTION-RECORD.==
014800                  BY ==05  FILLER.==.
014900
015000******************************************************************
015100*     T A B L A   D E   C I N C O   T R A N S A C C I O N E S    *
015200*     M A S   R E C I E N T E S   ( U 1 2  -  U S O )            *
015300******************************************************************
015400 01  WKS-TABLA-RECIENTES.
015500     02  WKS-TOTAL-RECIENTES     PIC 9(01) COMP VALUE ZERO.
015600     02  WKS-RC OCCURS 5 TIMES INDEXED BY WKS-IX-RC.
015700         04  WKS-RC-FECHA        PIC 9(08).
015800         04  WKS-RC-DESC         PIC X(40).
015900         04  WKS-RC-MONTO        PIC S9(6)V99 COMP-3.
016000 01  WKS-RC-TEMP.
016100     02  WKS-RCT-FECHA           PIC 9(08).
016200     02  WKS-RCT-DESC            PIC X(40).
016300     02  WKS-RCT-MONTO           PIC S9(6)V99 COMP-3.
016400
016500******************************************************************
016600*     D E S G L O S E   M E N S U A L   D E   U S O   (U12)      *
016700******************************************************************
016800 01  WKS-TABLA-USO-MES.
016900     02  WKS-TOTAL-USO-MES       PIC 9(02) COMP VALUE ZERO.
017000     02  WKS-UM OCCURS 24 TIMES INDEXED BY WKS-IX-UM.
017100         04  WKS-UM-CCYYMM       PIC 9(06).
017200         04  WKS-UM-MONTO        PIC S9(9)V99 COMP-3.
017300         04  WKS-UM-CONTEO       PIC 9(05)    COMP.
017400
017500******************************************************************
017600*     T A B L A S   D E   C A T E G O R I A S   P O R   D E F E C*
017700*     T O   ( U 1 2 )                                            *
017800******************************************************************
017900 01  WKS-TABLA-DEF-COMPLETA.
018000     02  WKS-DC-NOMBRE OCCURS 12 TIMES PIC X(30) VALUE SPACES.
018100     02  WKS-DC-TIPO   OCCURS 12 TIMES PIC X(07) VALUE SPACES.
018200 01  WKS-TABLA-DEF-REGISTRO.
018300     02  WKS-DR-NOMBRE OCCURS 9 TIMES PIC X(30) VALUE SPACES.
018400     02  WKS-DR-TIPO   OCCURS 9 TIMES PIC X(07) VALUE SPACES.
018500 01  WKS-DEF-TOTAL               PIC 9(02) COMP VALUE ZERO.
018600 01  WKS-DEF-IX                  PIC 9(02) COMP VALUE ZERO.
018700
018800******************************************************************
018900*     A R E A   D E   C A L C U L O   D E   F E C H A S          *
019000*     (S U S T I T U Y E   F U N C I O N   D E   F E C H A)      *
019100******************************************************************
019200 01  TABLA-DIAS-INIC.
019300     02  FILLER                  PIC 99 VALUE 31.
019400     02  FILLER                  PIC 99 VALUE 28.
019500     02  FILLER                  PIC 99 VALUE 31.
019600     02  FILLER                  PIC 99 VALUE 30.
019700     02  FILLER                  PIC 99 VALUE 31.
019800     02  FILLER                  PIC 99 VALUE 30.
019900     02  FILLER                  PIC 99 VALUE 31.
020000     02  FILLER                  PIC 99 VALUE 31.
020100     02  FILLER                  PIC 99 VALUE 30.
020200     02  FILLER                  PIC 99 VALUE 31.
020300     02  FILLER                  PIC 99 VALUE 30.
020400     02  FILLER                  PIC 99 VALUE 31.
020500 01  TABLA-DIAS REDEFINES TABLA-DIAS-INIC.
020600     02  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
020700
020800 01  WKS-DIAS-CALC.
020900     02  WKS-DC-FECHA            PIC 9(08).
021000     02  WKS-DC-FECHA-R REDEFINES WKS-DC-FECHA.
021100         04  WKS-DC-CCYY         PIC 9(04).
021200         04  WKS-DC-MM           PIC 9(02).
021300         04  WKS-DC-DD           PIC 9(02).
021400     02  WKS-DC-REM-4            PIC S9(09) COMP VALUE ZERO.
021500     02  WKS-DC-REM-100          PIC S9(09) COMP VALUE ZERO.
021600     02  WKS-DC-REM-400          PIC S9(09) COMP VALUE ZERO.
021700     02  WKS-DC-TEMP             PIC S9(09) COMP VALUE ZERO.
021800     02  WKS-DC-BISIESTO-SW      PIC X(01)  VALUE 'N'.
021900         88  DC-ES-BISIESTO          VALUE 'Y'.
022000         88  DC-NO-ES-BISIESTO       VALUE 'N'.
022100
022200 01  WKS-FECHA-HOY-NUM           PIC 9(08) VALUE ZERO.
022300 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-NUM.
022400     02  WKS-HOY-CCYY            PIC 9(04).
022500     02  WKS-HOY-MM              PIC 9(02).
022600     02  WKS-HOY-DD              PIC 9(02).
022700 01  WKS-FECHA-DESDE-USO         PIC 9(08) VALUE ZERO.
022800
022900******************************************************************
023000*           C O N T A D O R E S   Y   A C U M U L A D O R E S    *
023100******************************************************************
023200 01  WKS-CONTADORES.
023300     02  WKS-SUB                 PIC 9(06) COMP VALUE ZERO.
023400     02  WKS-SUB-2               PIC 9(06) COMP VALUE ZERO.
023500     02  WKS-CAT-CREADAS         PIC 9(05) COMP VALUE ZERO.
023600     02  WKS-CAT-BORRADAS        PIC 9(05) COMP VALUE ZERO.
023700     02  WKS-CAT-RECHAZADAS      PIC 9(05) COMP VALUE ZERO.
023800     02  WKS-TXN-CATEGORIZADAS   PIC 9(06) COMP VALUE ZERO.
023900     02  WKS-TXN-REASIGNADAS     PIC 9(06) COMP VALUE ZERO.
024000     02  WKS-USO-TOTAL           PIC S9(9)V99 COMP-3 VALUE ZERO.
024100     02  WKS-USO-CONTEO          PIC 9(07) COMP VALUE ZERO.
024200     02  WKS-USO-PROMEDIO        PIC S9(7)V99 COMP-3 VALUE ZERO.
024300     02  WKS-DIAS-LOOKBACK       PIC 9(05) COMP VALUE ZERO.
024400
024500******************************************************************
024600*           B A N D E R A S   D E   P R O C E S O                *
024700******************************************************************
024800 01  WKS-FLAGS.
024900     02  WKS-FIN-CATREQ          PIC X(01) VALUE 'N'.
025000         88  FIN-CATREQ              VALUE 'Y'.
025100     02  WKS-LOCALIZO-SW         PIC X(01) VALUE 'N'.
025200         88  LOCALIZO                VALUE 'Y'.
025300     02  WKS-VALIDA-MASIVA-SW    PIC X(01) VALUE 'Y'.
025400         88  MASIVA-ES-VALIDA        VALUE 'Y'.
025500     02  WKS-HAY-DESTINO-SW      PIC X(01) VALUE 'N'.
025600         88  HAY-DESTINO              VALUE 'Y'.
025700     02  WKS-TIENE-BATCH-B-SW    PIC X(01) VALUE 'N'.
025800         88  TIENE-BATCH-B            VALUE 'Y'.
025900
026000******************************************************************
026100*           T A B L A   D E   L A   T A N D A   M A S I V A      *
026200*           ( A C C I O N   B   -  S E   V A L I D A   T O D O   *
026300*           A N T E S   D E   A P L I C A R   N A D A )          *
026400******************************************************************
026500 01  WKS-TABLA-MASIVA.
026600     02  WKS-TOTAL-MASIVA        PIC 9(03) COMP VALUE ZERO.
026700     02  WKS-MV OCCURS 50 TIMES INDEXED BY WKS-IX-MV.
026800         04  WKS-MV-TRN-ID       PIC X(08).
026900         04  WKS-MV-CAT-DESTINO  PIC X(08).
027000         04  WKS-MV-USER-ID      PIC X(08).
027100 01  WKS-MV-CAT-ORIGEN           PIC X(08) VALUE SPACES.
027200 01  WKS-MV-CAT-DESTINO-GBL      PIC X(08) VALUE SPACES.
027300
027400******************************************************************
027500*           A R E A S   D E   E D I C I O N   D E   R E P O R T E*
027600******************************************************************
027700 01  WKS-LINEA-EDIT.
027800     02  WKS-LE-FECHA            PIC X(10).
027900     02  WKS-LE-MONTO            PIC -(6)9.99.
028000     02  WKS-LE-CONT             PIC ZZZZ9.
028100     02  WKS-LE-PROM             PIC -(6)9.99.
028200
028300 PROCEDURE DIVISION.
028400******************************************************************
028500*               S E C C I O N   P R I N C I P A L                *
028600******************************************************************
028700 000-MAIN SECTION.
028800     PERFORM 010-APERTURA-ARCHIVOS
028900     PERFORM 020-CARGA-CATEGORIAS
029000     PERFORM 030-CARGA-LEDGER
029100     PERFORM 035-CALCULA-CONTEO-CATEGORIA
029200     PERFORM 040-LEE-CATREQ
029300     PERFORM 100-PROCESA-CATREQ UNTIL FIN-CATREQ
029400     IF TIENE-BATCH-B
029500        PERFORM 120-CATEGORIZA-MASIVO
029600     END-IF
029700     PERFORM 600-GRABA-CATEGORIAS-NUEVAS
029800     PERFORM 610-GRABA-LEDGER-NUEVO
029900     PERFORM 900-ESTADISTICAS
030000     PERFORM 990-CIERRA-ARCHIVOS
030100     STOP RUN.
030200 000-MAIN-E. EXIT.
030300
030400******************************************************************
030500 010-APERTURA-ARCHIVOS SECTION.
030600     OPEN INPUT  CATREQ CATG-OLD TRAN-OLD
030700     OPEN OUTPUT CATG-NEW TRAN-NEW CATRPT
030800     IF FS-CATREQ NOT = '00' OR FS-CATG-OLD NOT = '00'
030900        OR FS-TRAN-OLD NOT = '00' OR FS-CATG-NEW NOT = '00'
031000        OR FS-TRAN-NEW NOT = '00' OR FS-CATRPT NOT = '00'
031100        DISPLAY '=============================================='
031200                UPON CONSOLE
031300        DISPLAY ' BBCAT01 - ERROR AL ABRIR ARCHIVOS'
031400                UPON CONSOLE
031500        DISPLAY '=============================================='
031600                UPON CONSOLE
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF
032000     ACCEPT WKS-FECHA-HOY-NUM FROM DATE YYYYMMDD.
032100 010-APERTURA-ARCHIVOS-E. EXIT.
032200
032300******************************************************************
032400 020-CARGA-CATEGORIAS SECTION.
032500     PERFORM 021-LEE-CATG-OLD
032600     PERFORM 022-ACUMULA-CATEGORIA UNTIL FS-CATG-OLD = '10'.
032700 020-CARGA-CATEGORIAS-E. EXIT.
032800
032900 021-LEE-CATG-OLD SECTION.
033000     READ CATG-OLD INTO REG-CATG-OLD.
033100 021-LEE-CATG-OLD-E. EXIT.
033200
033300 022-ACUMULA-CATEGORIA SECTION.
033400     ADD 1 TO WKS-TOTAL-CATEGORIAS
033500     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
033600     MOVE REG-CATG-OLD TO WKS-K-REG (WKS-IX-CAT)
033700     PERFORM 021-LEE-CATG-OLD.
033800 022-ACUMULA-CATEGORIA-E. EXIT.
033900
034000******************************************************************
034100 030-CARGA-LEDGER SECTION.
034200     PERFORM 031-LEE-TRAN-OLD
034300     PERFORM 032-ACUMULA-LEDGER UNTIL FS-TRAN-OLD = '10'.
034400 030-CARGA-LEDGER-E. EXIT.
034500
034600 031-LEE-TRAN-OLD SECTION.
034700     READ TRAN-OLD INTO REG-TRAN-OLD.
034800 031-LEE-TRAN-OLD-E. EXIT.
034900
035000 032-ACUMULA-LEDGER SECTION.
035100     ADD 1 TO WKS-TOTAL-LEDGER
035200     SET WKS-IX-TRN TO WKS-TOTAL-LEDGER
035300     MOVE REG-TRAN-OLD TO WKS-L-REG (WKS-IX-TRN)
035400     PERFORM 031-LEE-TRAN-OLD.
035500 032-ACUMULA-LEDGER-E. EXIT.
035600
035700******************************************************************
035800*     C A L C U L A   C U A N T A S   T R A N S A C C I O N E S  *
035900*     T I E N E   C A D A   C A T E G O R I A   ( G U A R D A S  *
036000*     D E   B O R R A D O )                                     *
036100******************************************************************
036200 035-CALCULA-CONTEO-CATEGORIA SECTION.
036300     SET WKS-IX-TRN TO 1
036400     PERFORM 036-CUENTA-UNA-TRAN
036500             UNTIL WKS-IX-TRN > WKS-TOTAL-LEDGER.
036600 035-CALCULA-CONTEO-CATEGORIA-E. EXIT.
036700
036800 036-CUENTA-UNA-TRAN SECTION.
036900     SET WKS-LOCALIZO-SW TO 'N'
037000     SET WKS-IX-CAT TO 1
037100     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
037200        AT END
037300           CONTINUE
037400        WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) =
037500             TRN-CAT-ID OF WKS-L-REG (WKS-IX-TRN)
037600           ADD 1 TO WKS-K-CONTEO-TRN (WKS-IX-CAT)
037700     END-SEARCH
037800     SET WKS-IX-TRN UP BY 1.
037900 036-CUENTA-UNA-TRAN-E. EXIT.
038000
038100******************************************************************
038200*               L E C T U R A   D E   C A T R E Q                *
038300******************************************************************
038400 040-LEE-CATREQ SECTION.
038500     READ CATREQ INTO REG-CATREQ
038600        AT END
038700           SET FIN-CATREQ TO TRUE
038800     END-READ.
038900 040-LEE-CATREQ-E. EXIT.
039000
039100******************************************************************
039200*     D E S P A C H A   L A   A C C I O N   D E   L A   T A R J E*
039300*     T A   D E   S O L I C I T U D                              *
039400******************************************************************
039500 100-PROCESA-CATREQ SECTION.
039600     EVALUATE TRUE
039700        WHEN CRQ-DEFECTO
039800           PERFORM 110-CREA-CATEGORIAS-DEFECTO
039900        WHEN CRQ-BORRA
040000           PERFORM 115-BORRA-CATEGORIA
040100        WHEN CRQ-CATEGORIZA
040200           PERFORM 118-ACUMULA-TANDA-MASIVA
040300        WHEN CRQ-REASIGNA
040400           PERFORM 130-REASIGNA-CATEGORIA
040500        WHEN CRQ-USO
040600           PERFORM 140-ESTADISTICAS-USO
040700        WHEN OTHER
040800           CONTINUE
040900     END-EVALUATE
041000     PERFORM 040-LEE-CATREQ.
041100 100-PROCESA-CATREQ-E. EXIT.
041200
041300******************************************************************
041400*     C A R G A   E L   J U E G O   D E   C A T E G O R I A S    *
041500*     P O R   D E F E C T O   ( U 1 2 )                          *
041600******************************************************************
041700 110-CREA-CATEGORIAS-DEFECTO SECTION.
041800     PERFORM 111-CARGA-JUEGO-DEFECTO
041900     MOVE 1 TO WKS-DEF-IX
042000     PERFORM 112-EVALUA-FILA-DEFECTO
042100             UNTIL WKS-DEF-IX > WKS-DEF-TOTAL.
042200 110-CREA-CATEGORIAS-DEFECTO-E. EXIT.
042300
042400 111-CARGA-JUEGO-DEFECTO SECTION.
042500     IF CRQ-VARIANTE-REGISTRO
042600        MOVE 'SALARY'              TO WKS-DR-NOMBRE (1)
042700        MOVE 'INCOME '             TO WKS-DR-TIPO   (1)
042800        MOVE 'FREELANCE'           TO WKS-DR-NOMBRE (2)
042900        MOVE 'INCOME '             TO WKS-DR-TIPO   (2)
043000        MOVE 'OTHER INCOME'        TO WKS-DR-NOMBRE (3)
043100        MOVE 'INCOME '             TO WKS-DR-TIPO   (3)
043200        MOVE 'RENT/MORTGAGE'       TO WKS-DR-NOMBRE (4)
043300        MOVE 'EXPENSE'             TO WKS-DR-TIPO   (4)
043400        MOVE 'GROCERIES'           TO WKS-DR-NOMBRE (5)
043500        MOVE 'EXPENSE'             TO WKS-DR-TIPO   (5)
043600        MOVE 'TRANSPORT'           TO WKS-DR-NOMBRE (6)
043700        MOVE 'EXPENSE'             TO WKS-DR-TIPO   (6)
043800        MOVE 'UTILITIES'           TO WKS-DR-NOMBRE (7)
043900        MOVE 'EXPENSE'             TO WKS-DR-TIPO   (7)
044000        MOVE 'ENTERTAINMENT'       TO WKS-DR-NOMBRE (8)
044100        MOVE 'EXPENSE'             TO WKS-DR-TIPO   (8)
044200        MOVE 'OTHER EXPENSE'       TO WKS-DR-NOMBRE (9)
044300        MOVE 'EXPENSE'             TO WKS-DR-TIPO   (9)
044400        MOVE 9 TO WKS-DEF-TOTAL
044500     ELSE
044600        MOVE 'SALARY'              TO WKS-DC-NOMBRE (1)
044700        MOVE 'INCOME '             TO WKS-DC-TIPO   (1)
044800        MOVE 'FREELANCE'           TO WKS-DC-NOMBRE (2)
044900        MOVE 'INCOME '             TO WKS-DC-TIPO   (2)
045000        MOVE 'INVESTMENT'          TO WKS-DC-NOMBRE (3)
045100        MOVE 'INCOME '             TO WKS-DC-TIPO   (3)
045200        MOVE 'OTHER INCOME'        TO WKS-DC-NOMBRE (4)
045300        MOVE 'INCOME '             TO WKS-DC-TIPO   (4)
045400        MOVE 'HOUSING'             TO WKS-DC-NOMBRE (5)
045500        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (5)
045600        MOVE 'FOOD'                TO WKS-DC-NOMBRE (6)
045700        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (6)
045800        MOVE 'TRANSPORT'           TO WKS-DC-NOMBRE (7)
045900        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (7)
046000        MOVE 'UTILITIES'           TO WKS-DC-NOMBRE (8)
046100        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (8)
046200        MOVE 'HEALTHCARE'          TO WKS-DC-NOMBRE (9)
046300        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (9)
046400        MOVE 'ENTERTAINMENT'       TO WKS-DC-NOMBRE (10)
046500        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (10)
046600        MOVE 'SHOPPING'            TO WKS-DC-NOMBRE (11)
046700        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (11)
046800        MOVE 'OTHER EXPENSE'       TO WKS-DC-NOMBRE (12)
046900        MOVE 'EXPENSE'             TO WKS-DC-TIPO   (12)
047000        MOVE 12 TO WKS-DEF-TOTAL
047100     END-IF.
047200 111-CARGA-JUEGO-DEFECTO-E. EXIT.
047300
047400 112-EVALUA-FILA-DEFECTO SECTION.
047500     SET WKS-LOCALIZO-SW TO 'N'
047600     SET WKS-IX-CAT TO 1
047700     IF CRQ-VARIANTE-REGISTRO
047800        SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
047900           AT END
048000              CONTINUE
048100           WHEN CAT-USER-ID OF WKS-K-REG (WKS-IX-CAT) =
048200                CRQ-USER-ID
048300                AND CAT-NAME OF WKS-K-REG (WKS-IX-CAT) =
048400                WKS-DR-NOMBRE (WKS-DEF-IX)
048500              MOVE 'Y' TO WKS-LOCALIZO-SW
048600        END-SEARCH
048700     ELSE
048800        SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
048900           AT END
049000              CONTINUE
049100           WHEN CAT-USER-ID OF WKS-K-REG (WKS-IX-CAT) =
049200                CRQ-USER-ID
049300                AND CAT-NAME OF WKS-K-REG (WKS-IX-CAT) =
049400                WKS-DC-NOMBRE (WKS-DEF-IX)
049500              MOVE 'Y' TO WKS-LOCALIZO-SW
049600        END-SEARCH
049700     END-IF
049800     IF NOT LOCALIZO
049900        PERFORM 113-AGREGA-CATEGORIA-DEFECTO
050000     END-IF
050100     ADD 1 TO WKS-DEF-IX.
050200 112-EVALUA-FILA-DEFECTO-E. EXIT.
050300
050400 113-AGREGA-CATEGORIA-DEFECTO SECTION.
050500     ADD 1 TO WKS-TOTAL-CATEGORIAS
050600     SET WKS-IX-CAT TO WKS-TOTAL-CATEGORIAS
050700     MOVE SPACES TO WKS-K-REG (WKS-IX-CAT)
050800     MOVE CRQ-USER-ID TO CAT-USER-ID OF WKS-K-REG (WKS-IX-CAT)
050900     IF CRQ-VARIANTE-REGISTRO
051000        MOVE WKS-DR-NOMBRE (WKS-DEF-IX) TO
051100             CAT-NAME OF WKS-K-REG (WKS-IX-CAT)
051200        MOVE WKS-DR-TIPO (WKS-DEF-IX) TO
051300             CAT-TYPE OF WKS-K-REG (WKS-IX-CAT)
051400     ELSE
051500        MOVE WKS-DC-NOMBRE (WKS-DEF-IX) TO
051600             CAT-NAME OF WKS-K-REG (WKS-IX-CAT)
051700        MOVE WKS-DC-TIPO (WKS-DEF-IX) TO
051800             CAT-TYPE OF WKS-K-REG (WKS-IX-CAT)
051900     END-IF
052000     SET CAT-ES-DEFECTO OF WKS-K-REG (WKS-IX-CAT) TO TRUE
052100     SET CAT-ESTA-ACTIVA OF WKS-K-REG (WKS-IX-CAT) TO TRUE
052200     ADD 1 TO WKS-CAT-CREADAS.
052300 113-AGREGA-CATEGORIA-DEFECTO-E. EXIT.
052400
052500******************************************************************
052600*     B O R R A   U N A   C A T E G O R I A   ( U 1 2 )          *
052700*     G U A R D A S :   N O   D E F E C T O,   S I N   M O V     *
052800******************************************************************
052900 115-BORRA-CATEGORIA SECTION.
053000     SET WKS-LOCALIZO-SW TO 'N'
053100     SET WKS-IX-CAT TO 1
053200     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
053300        AT END
053400           CONTINUE
053500        WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) = CRQ-CAT-ID
053600             AND CAT-USER-ID OF WKS-K-REG (WKS-IX-CAT) =
053700                 CRQ-USER-ID
053800           MOVE 'Y' TO WKS-LOCALIZO-SW
053900     END-SEARCH
054000     IF LOCALIZO
054100        IF CAT-ES-DEFECTO OF WKS-K-REG (WKS-IX-CAT)
054200           OR WKS-K-CONTEO-TRN (WKS-IX-CAT) > ZERO
054300           ADD 1 TO WKS-CAT-RECHAZADAS
054400        ELSE
054500           SET WKS-K-ESTA-BORRADO (WKS-IX-CAT) TO TRUE
054600           ADD 1 TO WKS-CAT-BORRADAS
054700        END-IF
054800     ELSE
054900        ADD 1 TO WKS-CAT-RECHAZADAS
055000     END-IF.
055100 115-BORRA-CATEGORIA-E. EXIT.
055200
055300******************************************************************
055400*     A C U M U L A   U N A   T A R J E T A   D E   L A   T A N D A
055500*     M A S I V A   ( U 1 0 )   E N   L A   T A B L A   D E       *
055600*     C A N D I D A T O S.   S E   V A L I D A   T O D O   J U N T*
055700*     O   A L   T E R M I N A R   L A   L E C T U R A   D E L     *
055800*     A R C H I V O                                               *
055900******************************************************************
056000 118-ACUMULA-TANDA-MASIVA SECTION.
056100     SET TIENE-BATCH-B TO TRUE
056200     IF WKS-TOTAL-MASIVA < 50
056300        ADD 1 TO WKS-TOTAL-MASIVA
056400        SET WKS-IX-MV TO WKS-TOTAL-MASIVA
056500        MOVE CRQ-TRN-ID      TO WKS-MV-TRN-ID      (WKS-IX-MV)
056600        MOVE CRQ-CAT-DESTINO TO WKS-MV-CAT-DESTINO (WKS-IX-MV)
056700        MOVE CRQ-USER-ID     TO WKS-MV-USER-ID     (WKS-IX-MV)
056800     END-IF.
056900 118-ACUMULA-TANDA-MASIVA-E. EXIT.
057000
057100******************************************************************
057200*     C A T E G O R I Z A C I O N   M A S I V A   ( U 1 0 )      *
057300*     T O D A S   L A S   T R A N S A C C I O N E S   L I S T A D*
057400*     A S   D E B E N   E X I S T I R,   P E R T E N E C E R      *
057500*     A L   U S U A R I O   Y   S E R   D E L   T I P O           *
057600*     T R A N S F E R   O   D E L   M I S M O   T I P O   Q U E   *
057700*     L A   C A T E G O R I A   D E S T I N O.   S I   U N A     *
057800*     F A L L A,   N I N G U N A   S E   A P L I C A.            *
057900******************************************************************
058000 120-CATEGORIZA-MASIVO SECTION.
058100     SET WKS-VALIDA-MASIVA-SW TO 'Y'
058200     SET WKS-IX-MV TO 1
058300     PERFORM 121-VALIDA-FILA-MASIVA
058400             UNTIL WKS-IX-MV > WKS-TOTAL-MASIVA
058500                OR NOT MASIVA-ES-VALIDA
058600     IF MASIVA-ES-VALIDA
058700        SET WKS-IX-MV TO 1
058800        PERFORM 125-APLICA-FILA-MASIVA
058900                UNTIL WKS-IX-MV > WKS-TOTAL-MASIVA
059000     ELSE
059100        ADD WKS-TOTAL-MASIVA TO WKS-CAT-RECHAZADAS
059200     END-IF.
059300 120-CATEGORIZA-MASIVO-E. EXIT.
059400
059500 121-VALIDA-FILA-MASIVA SECTION.
059600     SET WKS-LOCALIZO-SW TO 'N'
059700     SET WKS-IX-TRN TO 1
059800     SEARCH WKS-LEDGER VARYING WKS-IX-TRN
059900        AT END
060000           CONTINUE
060100        WHEN TRN-ID OF WKS-L-REG (WKS-IX-TRN) =
060200             WKS-MV-TRN-ID (WKS-IX-MV)
060300             AND TRN-USER-ID OF WKS-L-REG (WKS-IX-TRN) =
060400             WKS-MV-USER-ID (WKS-IX-MV)
060500           MOVE 'Y' TO WKS-LOCALIZO-SW
060600     END-SEARCH
060700     IF NOT LOCALIZO
060800        SET WKS-VALIDA-MASIVA-SW TO 'N'
060900     ELSE
061000        PERFORM 122-VALIDA-TIPO-DESTINO
061100     END-IF
061200     SET WKS-IX-MV UP BY 1.
061300 121-VALIDA-FILA-MASIVA-E. EXIT.
061400
061500 122-VALIDA-TIPO-DESTINO SECTION.
061600     SET WKS-HAY-DESTINO-SW TO 'N'
061700     SET WKS-IX-CAT TO 1
061800     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
061900        AT END
062000           CONTINUE
062100        WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) =
062200             WKS-MV-CAT-DESTINO (WKS-IX-MV)
062300           MOVE 'Y' TO WKS-HAY-DESTINO-SW
062400     END-SEARCH
062500     IF NOT HAY-DESTINO
062600        SET WKS-VALIDA-MASIVA-SW TO 'N'
062700     ELSE
062800        IF NOT TRN-TIPO-TRASLADO OF WKS-L-REG (WKS-IX-TRN)
062900           AND TRN-TYPE OF WKS-L-REG (WKS-IX-TRN) NOT =
063000               CAT-TYPE OF WKS-K-REG (WKS-IX-CAT)
063100           SET WKS-VALIDA-MASIVA-SW TO 'N'
063200        END-IF
063300     END-IF.
063400 122-VALIDA-TIPO-DESTINO-E. EXIT.
063500
063600 125-APLICA-FILA-MASIVA SECTION.
063700     SET WKS-IX-TRN TO 1
063800     SEARCH WKS-LEDGER VARYING WKS-IX-TRN
063900        AT END
064000           CONTINUE
064100        WHEN TRN-ID OF WKS-L-REG (WKS-IX-TRN) =
064200             WKS-MV-TRN-ID (WKS-IX-MV)
064300             AND TRN-USER-ID OF WKS-L-REG (WKS-IX-TRN) =
064400             WKS-MV-USER-ID (WKS-IX-MV)
064500           MOVE WKS-MV-CAT-DESTINO (WKS-IX-MV) TO
064600                TRN-CAT-ID OF WKS-L-REG (WKS-IX-TRN)
064700           ADD 1 TO WKS-TXN-CATEGORIZADAS
064800     END-SEARCH
064900     SET WKS-IX-MV UP BY 1.
065000 125-APLICA-FILA-MASIVA-E. EXIT.
065100
065200******************************************************************
065300*     R E A S I G N A   C A T E G O R I A   ( U 1 0 )             *
065400*     L A   C A T E G O R I A   D E S T I N O   D E B E   E X I S*
065500*     T I R,   S E R   D E L   M I S M O   T I P O   Q U E   L A *
065600*     O R I G E N   Y   S E R   D I S T I N T A.   M U E V E      *
065700*     T O D A S   L A S   T R A N S A C C I O N E S   Y           *
065800*     D E S A C T I V A   L A   C A T E G O R I A   O R I G E N. *
065900******************************************************************
066000 130-REASIGNA-CATEGORIA SECTION.
066100     MOVE CRQ-CAT-ORIGEN  TO WKS-MV-CAT-ORIGEN
066200     MOVE CRQ-CAT-DESTINO TO WKS-MV-CAT-DESTINO-GBL
066300     IF CRQ-CAT-ORIGEN = CRQ-CAT-DESTINO
066400        ADD 1 TO WKS-CAT-RECHAZADAS
066500     ELSE
066600        PERFORM 131-BUSCA-PAR-REASIGNA
066700        IF LOCALIZO
066800           SET WKS-IX-TRN TO 1
066900           PERFORM 132-MUEVE-TRAN-REASIGNA
067000                   UNTIL WKS-IX-TRN > WKS-TOTAL-LEDGER
067100           SET CAT-ESTA-INACTIVA OF WKS-K-REG (WKS-IX-CAT)
067200                   TO TRUE
067300        ELSE
067400           ADD 1 TO WKS-CAT-RECHAZADAS
067500        END-IF
067600     END-IF.
067700 130-REASIGNA-CATEGORIA-E. EXIT.
067800
067900 131-BUSCA-PAR-REASIGNA SECTION.
068000     SET WKS-LOCALIZO-SW TO 'N'
068100     SET WKS-HAY-DESTINO-SW TO 'N'
068200     SET WKS-IX-CAT TO 1
068300     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
068400        AT END
068500           CONTINUE
068600        WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) = CRQ-CAT-ORIGEN
068700           MOVE 'Y' TO WKS-LOCALIZO-SW
068800     END-SEARCH
068900     IF LOCALIZO
069000        PERFORM 133-BUSCA-DESTINO-REASIGNA
069100     END-IF.
069200 131-BUSCA-PAR-REASIGNA-E. EXIT.
069300
069400 133-BUSCA-DESTINO-REASIGNA SECTION.
069500     SET WKS-LOCALIZO-SW TO 'N'
069600     SET WKS-SUB TO WKS-IX-CAT
069700     SET WKS-IX-CAT TO 1
069800     SEARCH WKS-CATEGORIA VARYING WKS-IX-CAT
069900        AT END
070000           CONTINUE
070100        WHEN CAT-ID OF WKS-K-REG (WKS-IX-CAT) = CRQ-CAT-DESTINO
070200             AND CAT-TYPE OF WKS-K-REG (WKS-IX-CAT) =
070300                 CAT-TYPE OF WKS-K-REG (WKS-SUB)
070400           MOVE 'Y' TO WKS-LOCALIZO-SW
070500     END-SEARCH
070600     SET WKS-IX-CAT TO WKS-SUB.
070700 133-BUSCA-DESTINO-REASIGNA-E. EXIT.
070800
070900 132-MUEVE-TRAN-REASIGNA SECTION.
071000     IF TRN-CAT-ID OF WKS-L-REG (WKS-IX-TRN) = CRQ-CAT-ORIGEN
071100        MOVE CRQ-CAT-DESTINO TO
071200             TRN-CAT-ID OF WKS-L-REG (WKS-IX-TRN)
071300        ADD 1 TO WKS-TXN-REASIGNADAS
071400     END-IF
071500     SET WKS-IX-TRN UP BY 1.
071600 132-MUEVE-TRAN-REASIGNA-E. EXIT.
071700
071800******************************************************************
071900*     E S T A D I S T I C A S   D E   U S O   D E   U N A        *
072000*     C A T E G O R I A   S O B R E   L O S   U L T I M O S   N  *
072100*     D I A S   ( U 1 2 )                                        *
072200******************************************************************
072300 140-ESTADISTICAS-USO SECTION.
072400     MOVE ZERO TO WKS-USO-TOTAL WKS-USO-CONTEO WKS-USO-PROMEDIO
072500     MOVE ZERO TO WKS-TOTAL-USO-MES WKS-TOTAL-RECIENTES
072600     IF CRQ-DIAS-USO = ZERO
072700        MOVE 30 TO WKS-DIAS-LOOKBACK
072800     ELSE
072900        MOVE CRQ-DIAS-USO TO WKS-DIAS-LOOKBACK
073000     END-IF
073100     MOVE WKS-FECHA-HOY-NUM TO WKS-DC-FECHA
073200     PERFORM 900-RESTA-N-DIAS WKS-DIAS-LOOKBACK TIMES
073300     MOVE WKS-DC-FECHA TO WKS-FECHA-DESDE-USO
073400     SET WKS-IX-TRN TO 1
073500     PERFORM 141-EVALUA-TRAN-USO
073600             UNTIL WKS-IX-TRN > WKS-TOTAL-LEDGER
073700     IF WKS-USO-CONTEO > ZERO
073800        COMPUTE WKS-USO-PROMEDIO ROUNDED =
073900           WKS-USO-TOTAL / WKS-USO-CONTEO
074000     END-IF
074100     PERFORM 801-IMPRIME-USO.
074200 140-ESTADISTICAS-USO-E. EXIT.
074300
074400 141-EVALUA-TRAN-USO SECTION.
074500     IF TRN-CAT-ID OF WKS-L-REG (WKS-IX-TRN) = CRQ-CAT-ID
074600        AND TRN-USER-ID OF WKS-L-REG (WKS-IX-TRN) = CRQ-USER-ID
074700        AND TRN-DATE OF WKS-L-REG (WKS-IX-TRN) >=
074800            WKS-FECHA-DESDE-USO
074900        AND TRN-DATE OF WKS-L-REG (WKS-IX-TRN) <=
075000            WKS-FECHA-HOY-NUM
075100        PERFORM 142-ACUMULA-TRAN-USO
075200     END-IF
075300     SET WKS-IX-TRN UP BY 1.
075400 141-EVALUA-TRAN-USO-E. EXIT.
075500
075600 142-ACUMULA-TRAN-USO SECTION.
075700     IF TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN) < ZERO
075800        COMPUTE WKS-USO-TOTAL = WKS-USO-TOTAL -
075900           TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN)
076000     ELSE
076100        ADD TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN) TO WKS-USO-TOTAL
076200     END-IF
076300     ADD 1 TO WKS-USO-CONTEO
076400     PERFORM 143-ACUMULA-MES-USO
076500     PERFORM 145-EVALUA-RECIENTE.
076600 142-ACUMULA-TRAN-USO-E. EXIT.
076700
076800 143-ACUMULA-MES-USO SECTION.
076900     MOVE 'N' TO WKS-LOCALIZO-SW
077000     SET WKS-IX-UM TO 1
077100     SEARCH WKS-UM VARYING WKS-IX-UM
077200        AT END
077300           CONTINUE
077400        WHEN WKS-UM-CCYYMM (WKS-IX-UM) =
077500             TRN-DATE-CCYY OF WKS-L-REG (WKS-IX-TRN) * 100 +
077600             TRN-DATE-MM   OF WKS-L-REG (WKS-IX-TRN)
077700           MOVE 'Y' TO WKS-LOCALIZO-SW
077800     END-SEARCH
077900     IF NOT LOCALIZO AND WKS-TOTAL-USO-MES < 24
078000        ADD 1 TO WKS-TOTAL-USO-MES
078100        SET WKS-IX-UM TO WKS-TOTAL-USO-MES
078200        COMPUTE WKS-UM-CCYYMM (WKS-IX-UM) =
078300           TRN-DATE-CCYY OF WKS-L-REG (WKS-IX-TRN) * 100 +
078400           TRN-DATE-MM   OF WKS-L-REG (WKS-IX-TRN)
078500     END-IF
078600     IF TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN) < ZERO
078700        COMPUTE WKS-UM-MONTO (WKS-IX-UM) = WKS-UM-MONTO (WKS-IX-UM)
078800           - TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN)
078900     ELSE
079000        ADD TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN) TO
079100            WKS-UM-MONTO (WKS-IX-UM)
079200     END-IF
079300     ADD 1 TO WKS-UM-CONTEO (WKS-IX-UM).
079400 143-ACUMULA-MES-USO-E. EXIT.
079500
079600******************************************************************
079700*     M A N T I E N E   L A   T A B L A   D E   L A S   C I N C O*
079800*     T R A N S A C C I O N E S   M A S   R E C I E N T E S      *
079900*     ( O R D E N   D E S C E N D E N T E   P O R   F E C H A )  *
080000******************************************************************
080100 145-EVALUA-RECIENTE SECTION.
080200     IF WKS-TOTAL-RECIENTES < 5
080300        ADD 1 TO WKS-TOTAL-RECIENTES
080400        SET WKS-IX-RC TO WKS-TOTAL-RECIENTES
080500        PERFORM 146-COLOCA-RECIENTE
080600        PERFORM 147-BURBUJA-RECIENTE
080700     ELSE
080800        IF TRN-DATE OF WKS-L-REG (WKS-IX-TRN) >
080900           WKS-RC-FECHA (5)
081000           SET WKS-IX-RC TO 5
081100           PERFORM 146-COLOCA-RECIENTE
081200           PERFORM 147-BURBUJA-RECIENTE
081300        END-IF
081400     END-IF.
081500 145-EVALUA-RECIENTE-E. EXIT.
081600
081700 146-COLOCA-RECIENTE SECTION.
081800     MOVE TRN-DATE OF WKS-L-REG (WKS-IX-TRN) TO
081900          WKS-RC-FECHA (WKS-IX-RC)
082000     MOVE TRN-DESC OF WKS-L-REG (WKS-IX-TRN) TO
082100          WKS-RC-DESC  (WKS-IX-RC)
082200     MOVE TRN-AMOUNT OF WKS-L-REG (WKS-IX-TRN) TO
082300          WKS-RC-MONTO (WKS-IX-RC).
082400 146-COLOCA-RECIENTE-E. EXIT.
082500
082600 147-BURBUJA-RECIENTE SECTION.
082700     PERFORM 148-INTERCAMBIA-RECIENTE
082800             UNTIL WKS-IX-RC = 1
082900                OR WKS-RC-FECHA (WKS-IX-RC) <=
083000                   WKS-RC-FECHA (WKS-IX-RC - 1).
083100 147-BURBUJA-RECIENTE-E. EXIT.
083200
083300 148-INTERCAMBIA-RECIENTE SECTION.
083400     MOVE WKS-RC (WKS-IX-RC)     TO WKS-RC-TEMP
083500     MOVE WKS-RC (WKS-IX-RC - 1) TO WKS-RC (WKS-IX-RC)
083600     MOVE WKS-RC-TEMP            TO WKS-RC (WKS-IX-RC - 1)
083700     SET WKS-IX-RC DOWN BY 1.
083800 148-INTERCAMBIA-RECIENTE-E. EXIT.
083900
084000******************************************************************
084100 122-DETERMINA-BISIESTO SECTION.
084200     DIVIDE WKS-DC-CCYY BY 4   GIVING WKS-DC-TEMP
084300            REMAINDER WKS-DC-REM-4
084400     DIVIDE WKS-DC-CCYY BY 100 GIVING WKS-DC-TEMP
084500            REMAINDER WKS-DC-REM-100
084600     DIVIDE WKS-DC-CCYY BY 400 GIVING WKS-DC-TEMP
084700            REMAINDER WKS-DC-REM-400
084800     SET DC-NO-ES-BISIESTO TO TRUE
084900     IF WKS-DC-REM-4 = 0 AND
085000        (WKS-DC-REM-100 NOT = 0 OR WKS-DC-REM-400 = 0)
085100        SET DC-ES-BISIESTO TO TRUE
085200     END-IF.
085300 122-DETERMINA-BISIESTO-E. EXIT.
085400
085500******************************************************************
085600*     R E S T A   U N   D I A   C A L E N D A R I O   A   L A    *
085700*     F E C H A   E N   W K S - D C - F E C H A                  *
085800******************************************************************
085900 900-RESTA-N-DIAS SECTION.
086000     SUBTRACT 1 FROM WKS-DC-DD
086100     IF WKS-DC-DD < 1
086200        SUBTRACT 1 FROM WKS-DC-MM
086300        IF WKS-DC-MM < 1
086400           MOVE 12 TO WKS-DC-MM
086500           SUBTRACT 1 FROM WKS-DC-CCYY
086600        END-IF
086700        PERFORM 122-DETERMINA-BISIESTO
086800        IF WKS-DC-MM = 2 AND DC-ES-BISIESTO
086900           MOVE 29 TO WKS-DC-DD
087000        ELSE
087100           MOVE DIA-FIN-MES (WKS-DC-MM) TO WKS-DC-DD
087200        END-IF
087300     END-IF.
087400 900-RESTA-N-DIAS-E. EXIT.
087500
087600******************************************************************
087700*           G R A B A C I O N   D E L   M A E S T R O   N U E V O*
087800******************************************************************
087900 600-GRABA-CATEGORIAS-NUEVAS SECTION.
088000     MOVE 1 TO WKS-SUB
088100     PERFORM 601-GRABA-UNA-CATEGORIA
088200             UNTIL WKS-SUB > WKS-TOTAL-CATEGORIAS.
088300 600-GRABA-CATEGORIAS-NUEVAS-E. EXIT.
088400
088500 601-GRABA-UNA-CATEGORIA SECTION.
088600     SET WKS-IX-CAT TO WKS-SUB
088700     IF NOT WKS-K-ESTA-BORRADO (WKS-IX-CAT)
088800        MOVE WKS-K-REG (WKS-IX-CAT) TO REG-CATG-NEW
088900        WRITE REG-CATG-NEW
089000     END-IF
089100     ADD 1 TO WKS-SUB.
089200 601-GRABA-UNA-CATEGORIA-E. EXIT.
089300
089400 610-GRABA-LEDGER-NUEVO SECTION.
089500     MOVE 1 TO WKS-SUB
089600     PERFORM 611-GRABA-UN-MOVIMIENTO
089700             UNTIL WKS-SUB > WKS-TOTAL-LEDGER.
089800 610-GRABA-LEDGER-NUEVO-E. EXIT.
089900
090000 611-GRABA-UN-MOVIMIENTO SECTION.
090100     SET WKS-IX-TRN TO WKS-SUB
090200     MOVE WKS-L-REG (WKS-IX-TRN) TO REG-TRAN-NEW
090300     WRITE REG-TRAN-NEW
090400     ADD 1 TO WKS-SUB.
090500 611-GRABA-UN-MOVIMIENTO-E. EXIT.
090600
090700******************************************************************
090800*               R E P O R T E   D E   U S O   ( U 1 2 )          *
090900******************************************************************
091000 801-IMPRIME-USO SECTION.
091100     IF UPSI-SUPRIME-REPORTE
091200        CONTINUE
091300     ELSE
091400        MOVE SPACES TO LIN-REPORTE
091500        STRING 'REPORTE DE USO DE CATEGORIA - CAT ID: '
091600               CRQ-CAT-ID DELIMITED BY SIZE INTO LIN-REPORTE
091700        WRITE LIN-REPORTE
091800        MOVE SPACES TO LIN-REPORTE
091900        WRITE LIN-REPORTE
092000        MOVE SPACES TO LIN-REPORTE
092100        MOVE WKS-USO-TOTAL TO WKS-LE-MONTO
092200        MOVE WKS-USO-CONTEO TO WKS-LE-CONT
092300        STRING 'TOTAL: ' WKS-LE-MONTO '  CONTEO: ' WKS-LE-CONT
092400               DELIMITED BY SIZE INTO LIN-REPORTE
092500        WRITE LIN-REPORTE
092600        MOVE SPACES TO LIN-REPORTE
092700        MOVE WKS-USO-PROMEDIO TO WKS-LE-PROM
092800        STRING 'PROMEDIO: ' WKS-LE-PROM
092900               DELIMITED BY SIZE INTO LIN-REPORTE
093000        WRITE LIN-REPORTE
093100        PERFORM 802-IMPRIME-DESGLOSE-MES
093200        PERFORM 803-IMPRIME-RECIENTES
093300     END-IF.
093400 801-IMPRIME-USO-E. EXIT.
093500
093600 802-IMPRIME-DESGLOSE-MES SECTION.
093700     MOVE SPACES TO LIN-REPORTE
093800     WRITE LIN-REPORTE
093900     MOVE SPACES TO LIN-REPORTE
094000     STRING 'DESGLOSE MENSUAL' DELIMITED BY SIZE INTO LIN-REPORTE
094100     WRITE LIN-REPORTE
094200     SET WKS-IX-UM TO 1
094300     PERFORM 804-IMPRIME-RENGLON-MES
094400             UNTIL WKS-IX-UM > WKS-TOTAL-USO-MES.
094500 802-IMPRIME-DESGLOSE-MES-E. EXIT.
094600
094700 804-IMPRIME-RENGLON-MES SECTION.
094800     MOVE SPACES TO LIN-REPORTE
094900     MOVE WKS-UM-MONTO (WKS-IX-UM) TO WKS-LE-MONTO
095000     MOVE WKS-UM-CONTEO (WKS-IX-UM) TO WKS-LE-CONT
095100     STRING WKS-UM-CCYYMM (WKS-IX-UM) '  ' WKS-LE-MONTO '  '
095200            WKS-LE-CONT DELIMITED BY SIZE INTO LIN-REPORTE
095300     WRITE LIN-REPORTE
095400     SET WKS-IX-UM UP BY 1.
095500 804-IMPRIME-RENGLON-MES-E. EXIT.
095600
095700 803-IMPRIME-RECIENTES SECTION.
095800     MOVE SPACES TO LIN-REPORTE
095900     WRITE LIN-REPORTE
096000     MOVE SPACES TO LIN-REPORTE
096100     STRING 'CINCO TRANSACCIONES MAS RECIENTES'
096200            DELIMITED BY SIZE INTO LIN-REPORTE
096300     WRITE LIN-REPORTE
096400     SET WKS-IX-RC TO 1
096500     PERFORM 805-IMPRIME-RENGLON-RECIENTE
096600             UNTIL WKS-IX-RC > WKS-TOTAL-RECIENTES.
096700 803-IMPRIME-RECIENTES-E. EXIT.
096800
096900 805-IMPRIME-RENGLON-RECIENTE SECTION.
097000     MOVE SPACES TO LIN-REPORTE
097100     MOVE WKS-RC-MONTO (WKS-IX-RC) TO WKS-LE-MONTO
097200     STRING WKS-RC-FECHA (WKS-IX-RC) '  ' WKS-RC-DESC (WKS-IX-RC)
097300            '  ' WKS-LE-MONTO DELIMITED BY SIZE INTO LIN-REPORTE
097400     WRITE LIN-REPORTE
097500     SET WKS-IX-RC UP BY 1.
097600 805-IMPRIME-RENGLON-RECIENTE-E. EXIT.
097700
097800******************************************************************
097900*               E S T A D I S T I C A S   D E   C O R R I D A    *
098000******************************************************************
098100 900-ESTADISTICAS SECTION.
098200     DISPLAY '=================================================='
098300             UPON CONSOLE
098400     DISPLAY ' BBCAT01 - MANTENIMIENTO DE CATEGORIAS TERMINADO  '
098500             UPON CONSOLE
098600     DISPLAY ' CATEGORIAS CREADAS.......: ' WKS-CAT-CREADAS
098700             UPON CONSOLE
098800     DISPLAY ' CATEGORIAS BORRADAS......: ' WKS-CAT-BORRADAS
098900             UPON CONSOLE
099000     DISPLAY ' CATEGORIAS RECHAZADAS....: ' WKS-CAT-RECHAZADAS
099100             UPON CONSOLE
099200     DISPLAY ' TRANSACCIONES CATEGORIZADAS: '
099300             WKS-TXN-CATEGORIZADAS UPON CONSOLE
099400     DISPLAY ' TRANSACCIONES REASIGNADAS..: '
099500             WKS-TXN-REASIGNADAS UPON CONSOLE
099600     DISPLAY '=================================================='
099700             UPON CONSOLE.
099800 900-ESTADISTICAS-E. EXIT.
099900
100000******************************************************************
100100 990-CIERRA-ARCHIVOS SECTION.
100200     CLOSE CATREQ CATG-OLD CATG-NEW TRAN-OLD TRAN-NEW CATRPT.
100300 990-CIERRA-ARCHIVOS-E. EXIT.
