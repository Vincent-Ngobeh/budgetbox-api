000100******************************************************************
000200*    C O P Y   A C C T R E C                                     *
000300*    MAESTRO DE CUENTAS BANCARIAS DEL USUARIO - BUDGETBOX        *
000400*    UNA CUENTA POR ENTRADA. LLAVE PRIMARIA ACCT-ID.              *
000500******************************************************************
000600* 1998-03-11 PEDR TCK-0007  VERSION INICIAL DEL COPY             *
000700* 1999-11-02 EEDR TCK-0041  AJUSTE Y2K EN COMENTARIOS DE FECHAS  *
000800* 2004-06-18 PEDR TCK-0118  SE AGREGA ACCT-NUMBER-MASK           *
000900* 2011-09-30 JLRD TCK-0233  SE AGREGA FILLER DE EXPANSION        *
001000******************************************************************
001100 01  ACCOUNT-RECORD.
001200     02  ACCT-ID                    PIC X(08).
001300     02  ACCT-USER-ID                PIC X(08).
001400     02  ACCT-NAME                   PIC X(30).
001500     02  ACCT-TYPE                   PIC X(08).
001600         88  ACCT-TIPO-CORRIENTE         VALUE 'CURRENT '.
001700         88  ACCT-TIPO-AHORRO            VALUE 'SAVINGS '.
001800         88  ACCT-TIPO-CREDITO           VALUE 'CREDIT  '.
001900     02  ACCT-BANK-NAME              PIC X(20).
002000     02  ACCT-NUMBER-MASK            PIC X(08).
002100     02  ACCT-CURRENCY               PIC X(03).
002200         88  ACCT-MONEDA-LIBRAS          VALUE 'GBP'.
002300         88  ACCT-MONEDA-DOLARES         VALUE 'USD'.
002400         88  ACCT-MONEDA-EUROS           VALUE 'EUR'.
002500     02  ACCT-BALANCE                PIC S9(7)V99.
002600     02  ACCT-ACTIVE                 PIC X(01).
002700         88  ACCT-ESTA-ACTIVA            VALUE 'Y'.
002800         88  ACCT-ESTA-INACTIVA          VALUE 'N'.
002900     02  FILLER                      PIC X(05).
